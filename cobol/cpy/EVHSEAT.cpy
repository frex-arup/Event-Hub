000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* EVH0012 22/07/1992 RKP  INITIAL VERSION - SEAT INVENTORY MASTER
000500* EVH0058 11/04/1997 LSC  ADD SEAT-LOCKED-BY / LOCK-EXPIRES SO
000600*                         EVBSEAT CAN RUN THE EXPIRE SWEEP
000700*                         WITHOUT A SEPARATE LOCK FILE
000800* EVH0109 19/11/1998 DMT  Y2K - EXPAND LOCK-EXPIRES-DATE TO
000900*                         4-DIGIT CENTURY (WAS 2-DIGIT YY)
001000*****************************************************************
001100
001200 05  SEAT-RECORD                PIC X(250).
001300
001400*****************************************************************
001500* I-O FORMAT: SEATR
001600* FROM FILE SEAT - SEAT INVENTORY MASTER
001700*****************************************************************
001800
001900 05  SEATR REDEFINES SEAT-RECORD.
002000     06  SEAT-ID                 PIC X(36).
002100*        SEAT UUID
002200     06  SEAT-EVENT-ID           PIC X(36).
002300*        EVENT UUID
002400     06  SEAT-SECTION-ID         PIC X(20).
002500*        SECTION CODE
002600     06  SEAT-ROW-LABEL          PIC X(05).
002700*        ROW LABEL
002800     06  SEAT-NUMBER             PIC 9(04).
002900*        SEAT NUMBER IN ROW
003000     06  SEAT-STATUS             PIC X(10).
003100*        AVAILABLE / LOCKED / BOOKED
003200     06  SEAT-PRICE              PIC S9(7)V99 COMP-3.
003300*        SEAT PRICE
003400     06  SEAT-CURRENCY           PIC X(03).
003500*        ISO CURRENCY CODE
003600     06  SEAT-LOCKED-BY          PIC X(36).
003700*        USER UUID HOLDING LOCK, BLANK IF NONE
003800*        EVH0109 - EXPANDED TO 4-DIGIT CENTURY BELOW
003900     06  SEAT-LOCK-EXPIRES-DATE  PIC 9(08).
004000*        LOCK EXPIRY DATE, ZERO IF NONE
004100     06  SEAT-LOCK-EXPIRES-TIME  PIC 9(06).
004200*        LOCK EXPIRY TIME
004300     06  SEAT-BOOKED-BY          PIC X(36).
004400*        USER UUID, BLANK IF NOT BOOKED
004500     06  SEAT-BOOKING-ID         PIC X(36).
004600*        BOOKING UUID, BLANK IF NOT BOOKED
004700     06  FILLER                  PIC X(09).

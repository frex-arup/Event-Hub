000100* EVHSET.cpybk
000200*----------------------------------------------------------------*
000300* HISTORY OF MODIFICATION:
000400* ------------------------------------------------------------
000500* EVH0510 15/01/1994 MWT  INITIAL VERSION - ORGANIZER SETTLEMENT
000600*                         (PAYOUT) MASTER
000700*----------------------------------------------------------------*
000800     05 SETTLEMENT-RECORD       PIC X(200).
000900* I-O FORMAT:SETTLEMENTR  FROM FILE SETTLEMENT OF LIBRARY EVHLIB
001000*
001100     05 SETTLEMENTR REDEFINES SETTLEMENT-RECORD.
001200     06 SET-ID                  PIC X(36).
001300*                        SETTLEMENT UUID
001400     06 SET-ORGANIZER-ID        PIC X(36).
001500*                        ORGANIZER UUID
001600     06 SET-EVENT-ID            PIC X(36).
001700*                        EVENT UUID, MAY BE BLANK
001800     06 SET-AMOUNT              PIC S9(9)V99 COMP-3.
001900*                        PAYOUT AMOUNT
002000     06 SET-CURRENCY            PIC X(03).
002100*                        ISO CURRENCY CODE
002200     06 SET-STATUS              PIC X(20).
002300*                        PENDING / COMPLETED
002400     06 SET-PAYOUT-REF          PIC X(40).
002500*                        PAYOUT REFERENCE, BLANK UNTIL COMPLETED
002600     06 SET-SETTLED-DATE        PIC 9(08).
002700*                        SETTLED-AT DATE, ZERO IF NOT COMPLETED
002800     06 SET-SETTLED-TIME        PIC 9(06).
002900*                        SETTLED-AT TIME
003000     06 FILLER                  PIC X(09).

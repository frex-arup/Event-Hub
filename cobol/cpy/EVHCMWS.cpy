000100*================================================================*
000200* EVHCMWS - EVENTHUB BATCH - COMMON WORK STORAGE                 *
000300*================================================================*
000400* HISTORY OF MODIFICATION:                                      *
000500*----------------------------------------------------------------*
000600* TAG     DATE       INIT   DESCRIPTION                          *
000700* ------- ---------- ------ ----------------------------------- *
000800* EVH0001 14/03/1991 RKP    INITIAL VERSION - FILE STATUS AND    *
000900*                           RUN DATE/TIME WORK AREA, LIFTED OUT  *
001000*                           OF EACH BATCH PGM INTO ONE COPYBOOK  *
001100* EVH0047 02/09/1996 LSC    ADD WAITLIST/LOCK TTL CONSTANTS FOR  *
001200*                           SEAT AND WAITLIST JOBS               *
001300* EVH0103 19/11/1998 DMT    Y2K - EVH-RUN-DATE EXPANDED TO 4-DIG *
001400*                           CENTURY, CALLERS RE-COMPILED         *
001500* EVH0166 24/02/2004 PJN    ADD RECONCILIATION AGE THRESHOLDS    *
001600*                           AND MAX-RETRY CONSTANT FOR EVBPREC   *
001610* EVH0171 14/03/2016 TJK    DROPPED WK-C-DUPLICATE-KEY AND       *
001620*                           WK-C-RECORD-NOT-FOUND - INDEXED-FILE *
001630*                           STATUSES, NO CALLER IN THE BOX       *
001640*                           OFFICE SUITE OPENS AN INDEXED FILE - *
001650*                           16HOREM077                           *
001700*----------------------------------------------------------------*
001800 01  WK-C-FILE-STATUS           PIC X(02)       VALUE "00".
001900     88  WK-C-SUCCESSFUL                        VALUE "00".
002200     88  WK-C-AT-END                            VALUE "10".
002300
002400* RUN-DATE/TIME IS COMPUTED ONCE AT PROGRAM START AND HELD HERE -
002500* EVERY AGE/EXPIRY TEST IN THE RUN USES THIS SAME "NOW", IT IS
002600* NEVER RE-ACCEPTED MID-RUN.
002700 01  EVH-RUN-DATE                PIC 9(08)       VALUE ZEROS.
002800 01  EVH-RUN-TIME                PIC 9(06)       VALUE ZEROS.
002900 01  EVH-RUN-MINUTES             PIC 9(09) COMP-3 VALUE ZEROS.
003000
003100* THIRTY/THREE-SIXTY DAY-COUNT WORK AREA - USED BY 9100-AGE-CALC
003200* TO TURN A STORED DATE/TIME INTO AN ABSOLUTE MINUTE COUNT SO
003300* AGE-IN-MINUTES CAN BE COMPUTED BY SUBTRACTION. NOT A TRUE
003400* CALENDAR, BUT SUFFICIENT FOR WITHIN-ONE-BATCH-WINDOW COMPARES.
003500 01  EVH-DAYCOUNT-WORK.
003600     05  EVH-DC-CCYY             PIC 9(04).
003700     05  EVH-DC-MM               PIC 9(02).
003800     05  EVH-DC-DD               PIC 9(02).
003900     05  EVH-DC-HH               PIC 9(02).
004000     05  EVH-DC-MI               PIC 9(02).
004100     05  EVH-DC-TOTAL-DAYS       PIC 9(09) COMP-3.
004200     05  EVH-DC-TOTAL-MINUTES    PIC 9(09) COMP-3.
004250     05  FILLER                      PIC X(01) VALUE SPACE.
004300
004400* SHOP-WIDE CONSTANTS - DO NOT CHANGE WITHOUT A CHANGE REQUEST,
004500* SEE EVH0047/EVH0166 BELOW FOR WHERE EACH ONE CAME FROM.
004600 01  EVH-SEAT-LOCK-TTL-SECS      PIC 9(05) COMP-3 VALUE 600.
004700 01  EVH-WAITLIST-WINDOW         PIC 9(02) COMP  VALUE 10.
004800 01  EVH-STALE-MINUTES           PIC 9(03) COMP-3 VALUE 15.
004900 01  EVH-EXPIRE-MINUTES          PIC 9(03) COMP-3 VALUE 60.
005000 01  EVH-MAX-RETRIES             PIC 9(02) COMP  VALUE 3.

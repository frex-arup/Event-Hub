000100* EVHBUD.cpybk
000200*----------------------------------------------------------------*
000300* HISTORY OF MODIFICATION:
000400* ------------------------------------------------------------
000500* EVH0410 03/08/1993 MWT  INITIAL VERSION - ORGANIZER BUDGET
000600*                         MASTER
000700*----------------------------------------------------------------*
000800     05 BUDGET-RECORD           PIC X(190).
000900* I-O FORMAT:BUDGETR  FROM FILE BUDGET  OF LIBRARY EVHLIB
001000*
001100     05 BUDGETR REDEFINES BUDGET-RECORD.
001200     06 BUD-ID                  PIC X(36).
001300*                        BUDGET UUID
001400     06 BUD-EVENT-ID            PIC X(36).
001500*                        EVENT UUID
001600     06 BUD-ORGANIZER-ID        PIC X(36).
001700*                        ORGANIZER UUID - AUTHORIZATION KEY
001800     06 BUD-NAME                PIC X(60).
001900*                        BUDGET NAME
002000     06 BUD-TOTAL-BUDGET        PIC S9(9)V99 COMP-3.
002100*                        PLANNED TOTAL
002200     06 BUD-SPENT               PIC S9(9)V99 COMP-3.
002300*                        DERIVED - SUM OF ITEM ACTUAL AMOUNTS
002400     06 BUD-CURRENCY            PIC X(03).
002500*                        ISO CURRENCY CODE
002600     06 FILLER                  PIC X(07).

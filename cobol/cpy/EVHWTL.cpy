000100* HISTORY OF MODIFICATION:
000200* ========================================================================
000300* TAG NAME DATE DESCRIPTION
000400* ------------------------------------------------------------------------
000500* EVH0078 LSC 11/04/1997 - INITIAL VERSION - WAITLIST-ENTRY RECORD
000600*                        - ONE ENTRY PER (EVENT, USER) WAITING PAIR
000700* EVH0131 PJN 03/06/2001 - ADD WL-NOTIFIED-DATE/-TIME SO THE
000800*                        ALLOCATOR DOES NOT HAVE TO STAMP A
000900*                        SEPARATE NOTIFICATION LOG
001000* ------------------------------------------------------------------------
001100 01 WK-EVHWTL.
001200     05 WK-EVHWTL-INPUT.
001300        10 WL-EVENT-ID        PIC X(36).
001400*                        EVENT UUID
001500        10 WL-USER-ID         PIC X(36).
001600*                        USER UUID
001700        10 WL-SECTION-ID      PIC X(20).
001800*                        REQUESTED SECTION, MAY BE BLANK (ANY)
001900        10 WL-SEAT-COUNT      PIC 9(03).
002000*                        SEATS REQUESTED
002100        10 WL-STATUS          PIC X(10).
002200*                        WAITING / NOTIFIED
002300        10 WL-CREATED-DATE    PIC 9(08).
002400*                        JOIN DATE - FIFO ORDER KEY
002500        10 WL-CREATED-TIME    PIC 9(06).
002600*                        JOIN TIME - FIFO ORDER KEY
002700*        EVH0131 - NOTIFIED-AT BELOW
002800        10 WL-NOTIFIED-DATE   PIC 9(08).
002900*                        NOTIFIED-AT DATE, ZERO IF NOT NOTIFIED
003000        10 WL-NOTIFIED-TIME   PIC 9(06).
003100*                        NOTIFIED-AT TIME
003200     05 FILLER                PIC X(07).

000100* EVHPMT.cpybk
000200*----------------------------------------------------------------*
000300* HISTORY OF MODIFICATION:
000400* ------------------------------------------------------------
000500* EVH0311 12/02/2006 SKO  INITIAL VERSION - PAYMENT MASTER
000600* EVH0355 24/02/2004 PJN  ADD GATEWAY SESSION / TXN / REFUND ID
000700*                         FIELDS SO EVBPMT AND EVBPREC CAN RUN
000800*                         WITHOUT A SEPARATE GATEWAY LOG FILE
000900*                         (RE-SEQUENCED, SUPERSEDES EVH0311 DATE)
001000*----------------------------------------------------------------*
001100     05 PAYMENT-RECORD          PIC X(440).
001200* I-O FORMAT:PAYMENTR  FROM FILE PAYMENT  OF LIBRARY EVHLIB
001300*
001400     05 PAYMENTR REDEFINES PAYMENT-RECORD.
001500     06 PMT-ID                  PIC X(36).
001600*                        PAYMENT UUID
001700     06 PMT-BOOKING-ID          PIC X(36).
001800*                        BOOKING UUID
001900     06 PMT-USER-ID             PIC X(36).
002000*                        USER UUID
002100     06 PMT-AMOUNT              PIC S9(9)V99 COMP-3.
002200*                        PAYMENT AMOUNT
002300     06 PMT-CURRENCY            PIC X(03).
002400*                        ISO CURRENCY CODE
002500     06 PMT-GATEWAY             PIC X(10).
002600*                        STRIPE / PAYPAL / RAZORPAY
002700     06 PMT-STATUS              PIC X(18).
002800*                        INITIATED/PROCESSING/SUCCESS/FAILED/
002900*                        REFUNDED/PARTIALLY_REFUNDED
003000     06 PMT-IDEMPOTENCY-KEY     PIC X(64).
003100*                        DEDUP KEY
003200     06 PMT-RETRY-COUNT         PIC 9(02).
003300*                        RETRY ATTEMPTS SO FAR
003400     06 PMT-REFUND-AMOUNT       PIC S9(9)V99 COMP-3.
003500*                        AMOUNT REFUNDED, ZERO IF NONE
003600     06 PMT-CREATED-DATE        PIC 9(08).
003700*                        CREATION DATE, USED FOR AGE-BASED RULES
003800     06 PMT-CREATED-TIME        PIC 9(06).
003900*                        CREATION TIME, USED FOR AGE-BASED RULES
004000*        EVH0355 - GATEWAY LINKAGE FIELDS BELOW
004100     06 PMT-GATEWAY-SESSION-ID  PIC X(36).
004200*                        GATEWAY SESSION ID - WEBHOOK LOOKUP KEY
004300     06 PMT-GATEWAY-TXN-ID      PIC X(36).
004400*                        GATEWAY TRANSACTION ID ON SUCCESS
004500     06 PMT-FAILURE-REASON      PIC X(80).
004600*                        FAILURE REASON, BLANK IF NONE
004700     06 PMT-REFUND-ID           PIC X(36).
004800*                        GATEWAY REFUND ID, BLANK IF NOT REFUNDED
004900     06 PMT-REFUNDED-DATE       PIC 9(08).
005000*                        REFUNDED-AT DATE, ZERO IF NOT REFUNDED
005100     06 PMT-REFUNDED-TIME       PIC 9(06).
005200*                        REFUNDED-AT TIME
005300     06 FILLER                  PIC X(07).

000100* EVHBKG.cpybk
000200*----------------------------------------------------------------*
000300* HISTORY OF MODIFICATION:
000400* ------------------------------------------------------------
000500* EVH0201 08/05/1995 RKP  INITIAL VERSION - BOOKING HEADER
000600* EVH0244 17/09/1999 DMT  ADD CONFIRMED-AT / CANCELLED-AT SO
000700*                         EVBBKG DOES NOT HAVE TO RE-DERIVE THEM
000800* EVH0301 12/02/2006 SKO  ADD BKG-QR-TOKEN, POPULATED BY
000900*                         D100-GENERATE-QR-TOKEN IN EVBBKG
001000*----------------------------------------------------------------*
001100     05 BOOKING-RECORD          PIC X(410).
001200* I-O FORMAT:BOOKINGR  FROM FILE BOOKING   OF LIBRARY EVHLIB
001300*
001400     05 BOOKINGR  REDEFINES BOOKING-RECORD.
001500     06 BKG-ID                  PIC X(36).
001600*                        BOOKING UUID
001700     06 BKG-EVENT-ID            PIC X(36).
001800*                        EVENT UUID
001900     06 BKG-USER-ID             PIC X(36).
002000*                        USER UUID
002100     06 BKG-STATUS              PIC X(10).
002200*                        PENDING / CONFIRMED / CANCELLED
002300     06 BKG-SAGA-STATE          PIC X(22).
002400*                        INITIATED/SEATS_LOCKED/PAYMENT_PENDING/
002500*                        PAYMENT_PROCESSING/PAYMENT_COMPLETED/
002600*                        TICKET_ISSUED/COMPLETED/COMPENSATING/
002700*                        COMPENSATION_COMPLETED
002800     06 BKG-TOTAL-AMOUNT        PIC S9(9)V99 COMP-3.
002900*                        SUM OF SEAT PRICES
003000     06 BKG-CURRENCY            PIC X(03).
003100*                        ISO CURRENCY CODE
003200     06 BKG-IDEMPOTENCY-KEY     PIC X(64).
003300*                        DEDUP KEY
003400     06 BKG-PAYMENT-ID          PIC X(36).
003500*                        PAYMENT UUID, BLANK UNTIL REQUESTED
003600     06 BKG-SEAT-COUNT          PIC 9(03).
003700*                        NUMBER OF SEATS ON THIS BOOKING
003800     06 BKG-EXPIRES-DATE        PIC 9(08).
003900*                        PAYMENT-PENDING EXPIRY DATE
004000     06 BKG-EXPIRES-TIME        PIC 9(06).
004100*                        PAYMENT-PENDING EXPIRY TIME
004200*        EVH0244 - CONFIRMED-AT / CANCELLED-AT BELOW
004300     06 BKG-CONFIRMED-DATE      PIC 9(08).
004400*                        CONFIRMED-AT DATE, ZERO IF NOT CONFIRMED
004500     06 BKG-CONFIRMED-TIME      PIC 9(06).
004600*                        CONFIRMED-AT TIME
004700     06 BKG-CANCELLED-DATE      PIC 9(08).
004800*                        CANCELLED-AT DATE, ZERO IF NOT CANCELLED
004900     06 BKG-CANCELLED-TIME      PIC 9(06).
005000*                        CANCELLED-AT TIME
005100     06 BKG-FAILURE-REASON      PIC X(80).
005200*                        COMPENSATION REASON, BLANK IF NONE
005300*        EVH0301 - QR TOKEN BELOW
005400     06 BKG-QR-TOKEN            PIC X(29).
005500*                        QR TOKEN - SEE D100-GENERATE-QR-TOKEN
005600     06 FILLER                  PIC X(07).

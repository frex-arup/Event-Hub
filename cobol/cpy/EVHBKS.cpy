000100* EVHBKS.cpybk
000200*----------------------------------------------------------------*
000300* HISTORY OF MODIFICATION:
000400* ------------------------------------------------------------
000500* EVH0202 08/05/1995 RKP  INITIAL VERSION - BOOKED-SEAT DETAIL
000600*                         LINE, LINE-SEQUENTIAL UNDER BKG-ID
000700*----------------------------------------------------------------*
000800     05 BOOKED-SEAT-RECORD      PIC X(80).
000900* I-O FORMAT:BOOKEDSEATR  FROM FILE BOOKED-SEAT OF LIBRARY EVHLIB
001000*
001100     05 BOOKEDSEATR REDEFINES BOOKED-SEAT-RECORD.
001200     06 BKS-BOOKING-ID          PIC X(36).
001300*                        PARENT BOOKING UUID
001400     06 BKS-SEAT-ID             PIC X(36).
001500*                        SEAT UUID
001600     06 BKS-PRICE               PIC S9(7)V99 COMP-3.
001700*                        PRICE CHARGED FOR THIS SEAT
001800     06 FILLER                  PIC X(03).

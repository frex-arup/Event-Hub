000100* EVHBIT.cpybk
000200*----------------------------------------------------------------*
000300* HISTORY OF MODIFICATION:
000400* ------------------------------------------------------------
000500* EVH0411 03/08/1993 MWT  INITIAL VERSION - BUDGET LINE-ITEM
000600*                         DETAIL, LINE-SEQUENTIAL UNDER BUD-ID
000700* EVH0458 30/10/1999 DMT  ADD BIT-HAS-ACTUAL SWITCH - COBOL HAS
000800*                         NO NULL, THIS IS THE "ACTUAL AMOUNT
000900*                         PRESENT" FLAG, SET BY THE CALLING PGM
001000*----------------------------------------------------------------*
001100     05 BUDGET-ITEM-RECORD      PIC X(350).
001200* I-O FORMAT:BUDGETITEMR  FROM FILE BUDGET-ITEM OF LIBRARY EVHLIB
001300*
001400     05 BUDGETITEMR REDEFINES BUDGET-ITEM-RECORD.
001500     06 BIT-BUDGET-ID           PIC X(36).
001600*                        PARENT BUDGET UUID
001700     06 BIT-CATEGORY            PIC X(100).
001800*                        LINE-ITEM CATEGORY
001900     06 BIT-DESCRIPTION         PIC X(200).
002000*                        LINE-ITEM DESCRIPTION
002100     06 BIT-ESTIMATED-AMOUNT    PIC S9(9)V99 COMP-3.
002200*                        PLANNED AMOUNT
002300     06 BIT-ACTUAL-AMOUNT       PIC S9(9)V99 COMP-3.
002400*                        ACTUAL SPEND - ZERO/ABSENT = NOT SPENT
002500     06 BIT-HAS-ACTUAL          PIC X(01).
002600*                        "Y"/"N" - WHETHER ACTUAL AMOUNT IS SET
002700     06 FILLER                  PIC X(01).

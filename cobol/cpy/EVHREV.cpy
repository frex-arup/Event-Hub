000100* EVHREV.cpybk
000200*----------------------------------------------------------------*
000300* HISTORY OF MODIFICATION:
000400* ------------------------------------------------------------
000500* EVH0502 15/01/1994 MWT  INITIAL VERSION - REVENUE TRANSACTION
000600*                         RECORD, LINE-SEQUENTIAL, APPEND-ONLY
000700*----------------------------------------------------------------*
000800     05 REVENUE-RECORD-LAYOUT   PIC X(200).
000900* I-O FORMAT:REVENUER  FROM FILE REVENUE-RECORD OF LIBRARY EVHLIB
001000*
001100     05 REVENUER REDEFINES REVENUE-RECORD-LAYOUT.
001200     06 REV-ID                  PIC X(36).
001300*                        RECORD UUID
001400     06 REV-EVENT-ID            PIC X(36).
001500*                        EVENT UUID
001600     06 REV-ORGANIZER-ID        PIC X(36).
001700*                        ORGANIZER UUID
001800     06 REV-BOOKING-ID          PIC X(36).
001900*                        BOOKING UUID, MAY BE BLANK
002000     06 REV-AMOUNT              PIC S9(9)V99 COMP-3.
002100*                        TRANSACTION AMOUNT
002200     06 REV-CURRENCY            PIC X(03).
002300*                        ISO CURRENCY CODE
002400     06 REV-TYPE                PIC X(30).
002500*                        TICKET_SALE / REFUND / OTHER
002600     06 REV-CREATED-DATE        PIC 9(08).
002700*                        RECORD DATE
002800     06 REV-CREATED-TIME        PIC 9(06).
002900*                        RECORD TIME
003000     06 FILLER                  PIC X(03).

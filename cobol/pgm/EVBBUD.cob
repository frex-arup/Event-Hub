000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     EVBBUD.
000600 AUTHOR.         MATILDA WEE TL.
000700 INSTALLATION.   EVENTHUB DATA CENTER - BOX OFFICE SYSTEMS.
000800 DATE-WRITTEN.   03 AUGUST 1993.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       EVENTHUB INTERNAL USE ONLY - BOX OFFICE STAFF.
001100*----------------------------------------------------------------*
001200*DESCRIPTION :  ORGANIZER BUDGET LEDGER. CREATES/UPDATES A
001300*               BUDGET AND ITS LINE ITEMS, AUTHORIZED AGAINST
001400*               THE OWNING ORGANIZER, AND RECALCULATES THE
001500*               BUDGET'S SPENT TOTAL FROM ITEM ACTUAL AMOUNTS.
001600*----------------------------------------------------------------*
001700*    FILES.......:  DDNAME          LRECL       COPYBOOK
001800*                   BUDIN           00190       EVHBUD
001900*                   BUDOUT          00190       EVHBUD
002000*                   BITIN           00350       EVHBIT
002100*                   BITOUT          00350       EVHBIT
002200*                   BUDCMD          00300       (INLINE)
002300*----------------------------------------------------------------*
002400* HISTORY OF MODIFICATION:
002500*----------------------------------------------------------------*
002600* TAG     DATE       INIT   DESCRIPTION
002700* ------- ---------- ------ -----------------------------------
002800* EVH1701 03/08/1993 MWT    INITIAL VERSION
002900* EVH1722 30/10/1999 DMT    BIT-HAS-ACTUAL SWITCH DRIVES SPENT
003000*                           RECALC - SEE EVH0458 IN EVHBIT
003100* EVH1740 08/05/2003 PJN    UPDATE-BUDGET (3100) AND UPDATE-ITEM
003200*                           (3200) ONLY MOVE FIELDS FLAGGED "-P"
003300*                           PRESENT ON THE TRANSACTION - COBOL
003400*                           HAS NO NULL, CALLER SETS THE FLAG
003500* EVH1758 14/02/2008 SKO    RECALC-SPENT (3300) NOW RUNS AFTER
003600*                           EVERY ITEM UPDATE THAT SETS ACTUAL,
003700*                           NOT JUST AT END OF RUN - 09HOREM044
003750* EVH1761 19/06/2012 RPN    PROCESS-COMMANDS (2000) UPPER-CASES
003760*                           CMD-TYPE BEFORE THE EVALUATE - UPSTREAM
003770*                           FEED STARTED SENDING "upd-bud" LOWER
003780*                           CASE ON SOME NIGHTS, MISSED BOTH ARMS
003790*                           AND FELL TO WHEN OTHER - 11HOREM212
003792* EVH1764 05/11/2015 HJL    UPDATE-BUDGET (3100) UPPER-CASES THE
003794*                           NEW CURRENCY CODE BEFORE STORING -
003796*                           ORGANIZER PORTAL WAS ACCEPTING "usd"
003798*                           UNCONVERTED - 14HOREM301
003801* EVH1753 14/03/2016 TJK    INITIALIZE-RUN (1000) WAS OPENING
003802*                           EVERY FILE WITH NO STATUS CHECK - ADD
003803*                           THE STANDARD OPEN-ERROR GUARD AND A
003804*                           Y900-ABNORMAL-TERMINATION PATH, PER
003805*                           THE DATA CENTER AUDIT - 16HOREM077
003806* EVH1771 02/05/2016 RPK    UPDATE-BUDGET (3100) NEVER CREATED A
003807*                           BUDGET - A MISS ON 3110-LOCATE-BUDGET
003808*                           JUST LOGGED "NOT FOUND" AND DROPPED
003809*                           THE TRANSACTION. NOW FIRST-TOUCHES
003810*                           A NEW ENTRY OWNED BY THE REQUESTING
003811*                           ORGANIZER (3120), SAME PATTERN
003812*                           UPDATE-ITEM (3200) ALREADY USES FOR
003813*                           ITEMS - 16HOREM140
003814*----------------------------------------------------------------*
003900 EJECT
004000*================================================================*
004100*           E N V I R O N M E N T      D I V I S I O N           *
004200*================================================================*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
004800                     ON STATUS IS U0-ON
004900                     OFF STATUS IS U0-OFF.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT BUDIN           ASSIGN TO DATABASE-BUDIN
005400      ORGANIZATION IS       SEQUENTIAL
005500      ACCESS MODE  IS       SEQUENTIAL
005600      FILE STATUS  IS       WK-C-FILE-STATUS.
005700
005800     SELECT BUDOUT          ASSIGN TO DATABASE-BUDOUT
005900      ORGANIZATION IS       SEQUENTIAL
006000      ACCESS MODE  IS       SEQUENTIAL
006100      FILE STATUS  IS       WK-C-FS-BUDOUT.
006200
006300     SELECT BITIN           ASSIGN TO DATABASE-BITIN
006400      ORGANIZATION IS       SEQUENTIAL
006500      ACCESS MODE  IS       SEQUENTIAL
006600      FILE STATUS  IS       WK-C-FS-BITIN.
006700
006800     SELECT BITOUT          ASSIGN TO DATABASE-BITOUT
006900      ORGANIZATION IS       SEQUENTIAL
007000      ACCESS MODE  IS       SEQUENTIAL
007100      FILE STATUS  IS       WK-C-FS-BITOUT.
007200
007300     SELECT BUDCMD          ASSIGN TO DATABASE-BUDCMD
007400      ORGANIZATION IS       SEQUENTIAL
007500      ACCESS MODE  IS       SEQUENTIAL
007600      FILE STATUS  IS       WK-C-FS-BUDCMD.
007700
007800*================================================================*
007900*                  D A T A      D I V I S I O N                  *
008000*================================================================*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400 FD  BUDIN
008500     RECORDING MODE IS F
008600     LABEL RECORD   IS STANDARD
008700     BLOCK CONTAINS 00 RECORDS.
008800 01  BUDIN-REC.
008900     COPY EVHBUD.
009000
009100 FD  BUDOUT
009200     RECORDING MODE IS F
009300     LABEL RECORD   IS STANDARD
009400     BLOCK CONTAINS 00 RECORDS.
009500 01  BUDOUT-REC.
009600     COPY EVHBUD.
009700
009800 FD  BITIN
009900     RECORDING MODE IS F
010000     LABEL RECORD   IS STANDARD
010100     BLOCK CONTAINS 00 RECORDS.
010200 01  BITIN-REC.
010300     COPY EVHBIT.
010400
010500 FD  BITOUT
010600     RECORDING MODE IS F
010700     LABEL RECORD   IS STANDARD
010800     BLOCK CONTAINS 00 RECORDS.
010900 01  BITOUT-REC.
011000     COPY EVHBIT.
011100
011200 FD  BUDCMD
011300     RECORDING MODE IS F
011400     LABEL RECORD   IS STANDARD
011500     BLOCK CONTAINS 00 RECORDS.
011600 01  BUDCMD-REC                      PIC X(300).
011700
011800*-----------------------------------------------------------------*
011900*                  WORKING-STORAGE SECTION                        *
012000*-----------------------------------------------------------------*
012100 WORKING-STORAGE SECTION.
012200
012300 01  FILLER                          PIC X(24) VALUE
012400     "** PROGRAM EVBBUD **".
012500
012600 01  WK-C-COMMON.
012700     COPY EVHCMWS.
012800
012900 01  WK-C-FILE-STATUS-GRP.
013000     05  WK-C-FS-BUDOUT              PIC X(02) VALUE "00".
013020         88  WK-C-FS-BUDOUT-OK                  VALUE "00".
013100     05  WK-C-FS-BITIN               PIC X(02) VALUE "00".
013120         88  WK-C-FS-BITIN-OK                   VALUE "00".
013200     05  WK-C-FS-BITOUT              PIC X(02) VALUE "00".
013220         88  WK-C-FS-BITOUT-OK                  VALUE "00".
013300     05  WK-C-FS-BUDCMD              PIC X(02) VALUE "00".
013320         88  WK-C-FS-BUDCMD-OK                  VALUE "00".
013350     05  FILLER                      PIC X(01) VALUE SPACE.
013400
013500 01  WK-EOF-SWITCHES.
013600     05  WK-BUDIN-EOF                PIC X(03) VALUE "NO ".
013700     05  WK-BITIN-EOF                PIC X(03) VALUE "NO ".
013800     05  WK-BUDCMD-EOF               PIC X(03) VALUE "NO ".
013850     05  FILLER                      PIC X(01) VALUE SPACE.
013900
013920* ---------------- CMD-TYPE UPPER-CASE AREA (REDEFINES) -------*
013940 01  WK-CMDTYPE-CONVERT-AREA.
013960     05  WK-CMDTYPE-RAW              PIC X(08).
013980 01  WK-CMDTYPE-CONVERT-NUM REDEFINES WK-CMDTYPE-CONVERT-AREA
013990                                     PIC X(08).
013992* ---------------- NEW-CURRENCY UPPER-CASE AREA (REDEFINES) ----*
013994 01  WK-CURRENCY-CONVERT-AREA.
013996     05  WK-CURRENCY-RAW             PIC X(03).
013998 01  WK-CURRENCY-CONVERT-NUM REDEFINES WK-CURRENCY-CONVERT-AREA
013999                                     PIC X(03).
014000* ---------------- BUDGET TABLE (SERIAL SEARCH - NEW KEYS) ----*
014100 01  WK-BUD-TABLE.
014200     05  WK-BUD-TBL-COUNT            PIC 9(05) COMP VALUE ZERO.
014300     05  WK-BUD-TBL OCCURS 1000 TIMES
014400             INDEXED BY BTBL-IDX.
014500         10  BTBL-ID                 PIC X(36).
014600         10  BTBL-EVENT-ID           PIC X(36).
014700         10  BTBL-ORGANIZER-ID       PIC X(36).
014800         10  BTBL-NAME               PIC X(60).
014900         10  BTBL-TOTAL-BUDGET       PIC S9(9)V99 COMP-3.
015000         10  BTBL-SPENT              PIC S9(9)V99 COMP-3.
015100         10  BTBL-CURRENCY           PIC X(03).
015150     05  FILLER                      PIC X(01) VALUE SPACE.
015200
015300* ---------------- BUDGET ITEM TABLE (SERIAL SEARCH) ----------*
015400 01  WK-BIT-TABLE.
015500     05  WK-BIT-TBL-COUNT            PIC 9(05) COMP VALUE ZERO.
015600     05  WK-BIT-TBL OCCURS 5000 TIMES
015700             INDEXED BY ITBL-IDX.
015800         10  ITBL-BUDGET-ID          PIC X(36).
015900         10  ITBL-CATEGORY           PIC X(100).
016000         10  ITBL-DESCRIPTION        PIC X(200).
016100         10  ITBL-ESTIMATED-AMOUNT   PIC S9(9)V99 COMP-3.
016200         10  ITBL-ACTUAL-AMOUNT      PIC S9(9)V99 COMP-3.
016300         10  ITBL-HAS-ACTUAL         PIC X(01).
016350     05  FILLER                      PIC X(01) VALUE SPACE.
016400
016500* ---------------- BUDGET LEDGER COMMAND TRANSACTION AREA -----*
016600 01  WK-BUDCMD-AREA.
016700     05  CMD-TYPE                    PIC X(08).
016800*            UPD-BUD /UPD-ITEM
016900     05  CMD-REQ-ORGANIZER-ID        PIC X(36).
017000     05  CMD-BUDGET-ID               PIC X(36).
017100*        ---- UPDATE BUDGET FIELDS + PRESENCE FLAGS ----
017200     05  CMD-NEW-EVENT-ID            PIC X(36).
017300     05  CMD-NEW-NAME                PIC X(60).
017400     05  CMD-NEW-NAME-P              PIC X(01).
017500     05  CMD-NEW-TOTAL-BUDGET        PIC S9(9)V99.
017600     05  CMD-NEW-TOTAL-BUDGET-P      PIC X(01).
017700     05  CMD-NEW-CURRENCY            PIC X(03).
017800     05  CMD-NEW-CURRENCY-P          PIC X(01).
017900*        ---- ADD/UPDATE BUDGET ITEM FIELDS + PRESENCE FLAGS --
018000     05  CMD-NEW-CATEGORY            PIC X(100).
018100     05  CMD-NEW-CATEGORY-P          PIC X(01).
018200     05  CMD-NEW-DESCRIPTION         PIC X(200).
018300     05  CMD-NEW-DESCRIPTION-P       PIC X(01).
018400     05  CMD-NEW-ESTIMATED-AMOUNT    PIC S9(9)V99.
018500     05  CMD-NEW-ESTIMATED-AMOUNT-P  PIC X(01).
018600     05  CMD-NEW-ACTUAL-AMOUNT       PIC S9(9)V99.
018700     05  CMD-NEW-ACTUAL-AMOUNT-P     PIC X(01).
018750     05  FILLER                      PIC X(01) VALUE SPACE.
018800
018900* ---------------- CONTROL TOTALS (COMP PER SHOP STANDARD) ---*
019000 01  WK-CONTROL-TOTALS.
019100     05  WK-TOT-ITEMS-CHANGED        PIC 9(07) COMP VALUE ZERO.
019200     05  WK-TOT-BUDGETS-RECALCED     PIC 9(07) COMP VALUE ZERO.
019220     05  WK-TOT-BUDGETS-CREATED      PIC 9(07) COMP VALUE ZERO.
019250     05  FILLER                      PIC X(01) VALUE SPACE.
019300
019400* ---------------- MISC SUBSCRIPTS/SWITCHES (COMP) ------------*
019500 01  WK-SUBSCRIPTS.
019600     05  WK-SUB-I                    PIC 9(05) COMP VALUE ZERO.
019700     05  WK-SUB-J                    PIC 9(05) COMP VALUE ZERO.
019800     05  WK-FOUND-SW                 PIC X(01) VALUE "N".
019900         88  WK-ENTRY-FOUND                     VALUE "Y".
020000     05  WK-RECALC-ACCUM             PIC S9(9)V99 COMP-3
020100                                     VALUE ZERO.
020200
020300*================================================================*
020350     05  FILLER                      PIC X(01) VALUE SPACE.
020400 PROCEDURE DIVISION.
020500*================================================================*
020600*----------------------------------------------------------------*
020700 0000-MAIN-PROCESS SECTION.
020800*----------------------------------------------------------------*
020900     PERFORM 1000-INITIALIZE-RUN
021000        THRU 1000-99-EXIT.
021100
021200     PERFORM 2000-PROCESS-COMMANDS
021300        THRU 2000-99-EXIT
021400        UNTIL WK-BUDCMD-EOF EQUAL "YES".
021500
021600     PERFORM 9000-FINALIZE-RUN
021700        THRU 9000-99-EXIT.
021800*----------------------------------------------------------------*
021900 0000-99-EXIT.   EXIT.
022000*----------------------------------------------------------------*
022100*----------------------------------------------------------------*
022200 1000-INITIALIZE-RUN SECTION.
022300*----------------------------------------------------------------*
022400     ACCEPT EVH-RUN-DATE FROM DATE YYYYMMDD.
022500     ACCEPT EVH-RUN-TIME FROM TIME.
022600
022610     OPEN INPUT  BUDIN.
022620     IF NOT WK-C-SUCCESSFUL
022630        DISPLAY "EVBBUD - OPEN FILE ERROR - BUDIN"
022640        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022650        GO TO Y900-ABNORMAL-TERMINATION
022660     END-IF.
022670     OPEN INPUT  BITIN.
022680     IF NOT WK-C-FS-BITIN-OK
022690        DISPLAY "EVBBUD - OPEN FILE ERROR - BITIN"
022700        DISPLAY "FILE STATUS IS " WK-C-FS-BITIN
022710        GO TO Y900-ABNORMAL-TERMINATION
022720     END-IF.
022730     OPEN INPUT  BUDCMD.
022740     IF NOT WK-C-FS-BUDCMD-OK
022750        DISPLAY "EVBBUD - OPEN FILE ERROR - BUDCMD"
022760        DISPLAY "FILE STATUS IS " WK-C-FS-BUDCMD
022770        GO TO Y900-ABNORMAL-TERMINATION
022780     END-IF.
022790     OPEN OUTPUT BUDOUT.
022792     IF NOT WK-C-FS-BUDOUT-OK
022794        DISPLAY "EVBBUD - OPEN FILE ERROR - BUDOUT"
022796        DISPLAY "FILE STATUS IS " WK-C-FS-BUDOUT
022798        GO TO Y900-ABNORMAL-TERMINATION
022799     END-IF.
022800     OPEN OUTPUT BITOUT.
022802     IF NOT WK-C-FS-BITOUT-OK
022804        DISPLAY "EVBBUD - OPEN FILE ERROR - BITOUT"
022806        DISPLAY "FILE STATUS IS " WK-C-FS-BITOUT
022808        GO TO Y900-ABNORMAL-TERMINATION
022809     END-IF.
023200
023300     PERFORM 1100-LOAD-BUDGET-TABLE
023400        THRU 1100-99-EXIT
023500        UNTIL WK-BUDIN-EOF EQUAL "YES".
023600
023700     PERFORM 1200-LOAD-BUDGET-ITEM-TABLE
023800        THRU 1200-99-EXIT
023900        UNTIL WK-BITIN-EOF EQUAL "YES".
024000*----------------------------------------------------------------*
024100 1000-99-EXIT.   EXIT.
024200*----------------------------------------------------------------*
024300*----------------------------------------------------------------*
024400 1100-LOAD-BUDGET-TABLE SECTION.
024500*----------------------------------------------------------------*
024600     READ BUDIN INTO BUDIN-REC.
024700     IF WK-C-AT-END
024800        MOVE "YES" TO WK-BUDIN-EOF
024900     ELSE
025000        ADD 1 TO WK-BUD-TBL-COUNT
025100        SET BTBL-IDX TO WK-BUD-TBL-COUNT
025200        MOVE BUD-ID OF BUDIN-REC         TO BTBL-ID(BTBL-IDX)
025300        MOVE BUD-EVENT-ID OF BUDIN-REC   TO
025400                                     BTBL-EVENT-ID(BTBL-IDX)
025500        MOVE BUD-ORGANIZER-ID OF BUDIN-REC TO
025600                                     BTBL-ORGANIZER-ID(BTBL-IDX)
025700        MOVE BUD-NAME OF BUDIN-REC       TO BTBL-NAME(BTBL-IDX)
025800        MOVE BUD-TOTAL-BUDGET OF BUDIN-REC TO
025900                                     BTBL-TOTAL-BUDGET(BTBL-IDX)
026000        MOVE BUD-SPENT OF BUDIN-REC      TO
026100                                     BTBL-SPENT(BTBL-IDX)
026200        MOVE BUD-CURRENCY OF BUDIN-REC   TO
026300                                     BTBL-CURRENCY(BTBL-IDX)
026400     END-IF.
026500*----------------------------------------------------------------*
026600 1100-99-EXIT.   EXIT.
026700*----------------------------------------------------------------*
026800*----------------------------------------------------------------*
026900 1200-LOAD-BUDGET-ITEM-TABLE SECTION.
027000*----------------------------------------------------------------*
027100     READ BITIN INTO BITIN-REC.
027200     IF WK-C-FS-BITIN EQUAL "10"
027300        MOVE "YES" TO WK-BITIN-EOF
027400     ELSE
027500        ADD 1 TO WK-BIT-TBL-COUNT
027600        SET ITBL-IDX TO WK-BIT-TBL-COUNT
027700        MOVE BIT-BUDGET-ID OF BITIN-REC  TO
027800                                     ITBL-BUDGET-ID(ITBL-IDX)
027900        MOVE BIT-CATEGORY OF BITIN-REC   TO
028000                                     ITBL-CATEGORY(ITBL-IDX)
028100        MOVE BIT-DESCRIPTION OF BITIN-REC TO
028200                                     ITBL-DESCRIPTION(ITBL-IDX)
028300        MOVE BIT-ESTIMATED-AMOUNT OF BITIN-REC TO
028400                                 ITBL-ESTIMATED-AMOUNT(ITBL-IDX)
028500        MOVE BIT-ACTUAL-AMOUNT OF BITIN-REC TO
028600                                 ITBL-ACTUAL-AMOUNT(ITBL-IDX)
028700        MOVE BIT-HAS-ACTUAL OF BITIN-REC TO
028800                                 ITBL-HAS-ACTUAL(ITBL-IDX)
028900     END-IF.
029000*----------------------------------------------------------------*
029100 1200-99-EXIT.   EXIT.
029200*----------------------------------------------------------------*
029300*----------------------------------------------------------------*
029400 2000-PROCESS-COMMANDS SECTION.                                    EVH1761
029500*----------------------------------------------------------------*
029600     READ BUDCMD INTO WK-BUDCMD-AREA.
029700     IF WK-C-FS-BUDCMD EQUAL "10"
029800        MOVE "YES" TO WK-BUDCMD-EOF
029900     ELSE
029920        MOVE CMD-TYPE TO WK-CMDTYPE-RAW
029940        INSPECT WK-CMDTYPE-RAW CONVERTING
029950           "abcdefghijklmnopqrstuvwxyz" TO
029960           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
030000        EVALUATE WK-CMDTYPE-RAW
030100           WHEN "UPD-BUD "
030200              PERFORM 3100-UPDATE-BUDGET THRU 3100-99-EXIT
030300           WHEN "UPD-ITEM"
030400              PERFORM 3200-UPDATE-BUDGET-ITEM
030500                 THRU 3200-99-EXIT
030600           WHEN OTHER
030700              DISPLAY "EVBBUD - UNKNOWN COMMAND TYPE: " CMD-TYPE
030800        END-EVALUATE
030900     END-IF.
031000*----------------------------------------------------------------*
031100 2000-99-EXIT.   EXIT.
031200*----------------------------------------------------------------*
031300*----------------------------------------------------------------*
031400 3100-UPDATE-BUDGET SECTION.                                       EVH1764
031410*    EVH1771 - A KEY MISS ON 3110-LOCATE-BUDGET IS A FIRST TOUCH,
031420*    NOT AN ERROR - 3120 FIRST-TOUCHES THE ENTRY OWNED BY THE
031430*    REQUESTING ORGANIZER, THEN THE FIELD-APPLY LOGIC BELOW RUNS
031440*    UNCHANGED FOR BOTH THE NEW AND THE PRE-EXISTING CASE.
031500*----------------------------------------------------------------*
031600     PERFORM 3110-LOCATE-BUDGET.
031700
031710     IF NOT WK-ENTRY-FOUND
031720        PERFORM 3120-CREATE-BUDGET THRU 3120-99-EXIT
031730     END-IF.
031740
031800     IF BTBL-ORGANIZER-ID(BTBL-IDX) NOT EQUAL
031810                                   CMD-REQ-ORGANIZER-ID
031900        DISPLAY "EVBBUD - UPDATE-BUDGET REJECTED - NOT "
032000           "OWNING ORGANIZER - " CMD-BUDGET-ID
032100     ELSE
032700        IF CMD-NEW-NAME-P EQUAL "Y"
032800           MOVE CMD-NEW-NAME TO BTBL-NAME(BTBL-IDX)
032900        END-IF
033000        IF CMD-NEW-TOTAL-BUDGET-P EQUAL "Y"
033100           MOVE CMD-NEW-TOTAL-BUDGET TO
033200                              BTBL-TOTAL-BUDGET(BTBL-IDX)
033300        END-IF
033400        IF CMD-NEW-CURRENCY-P EQUAL "Y"
033420           MOVE CMD-NEW-CURRENCY TO WK-CURRENCY-RAW
033440           INSPECT WK-CURRENCY-RAW CONVERTING
033460              "abcdefghijklmnopqrstuvwxyz" TO
033480              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
033500           MOVE WK-CURRENCY-RAW TO BTBL-CURRENCY(BTBL-IDX)
033600        END-IF
033800     END-IF.
033900*----------------------------------------------------------------*
034000 3100-99-EXIT.   EXIT.
034100*----------------------------------------------------------------*
034200*----------------------------------------------------------------*
034300 3110-LOCATE-BUDGET SECTION.
034400*----------------------------------------------------------------*
034500     MOVE "N" TO WK-FOUND-SW.
034600     PERFORM 8010-LOOP-BODY THRU 8010-99-EXIT
034700        VARYING WK-SUB-I FROM 1 BY 1
034800        UNTIL WK-SUB-I GREATER WK-BUD-TBL-COUNT
034900        OR WK-ENTRY-FOUND.
035000*----------------------------------------------------------------*
035100 3110-99-EXIT.   EXIT.
035200*----------------------------------------------------------------*
035205*----------------------------------------------------------------*
035210 3120-CREATE-BUDGET SECTION.                                      EVH1771
035215*    BUDGET KEY WAS NOT ON FILE - APPEND A NEW ENTRY OWNED BY
035220*    THE REQUESTING ORGANIZER. THE -P FLAGGED FIELDS ON THE
035225*    TRANSACTION ARE APPLIED BY 3100 IMMEDIATELY AFTER THIS
035230*    PARAGRAPH RETURNS, SAME AS AN ITEM FIRST-TOUCH IN 3200 -
035235*    16HOREM140
035240*----------------------------------------------------------------*
035245     ADD 1 TO WK-BUD-TBL-COUNT
035250     SET BTBL-IDX TO WK-BUD-TBL-COUNT
035255     MOVE CMD-BUDGET-ID         TO BTBL-ID(BTBL-IDX)
035260     MOVE CMD-NEW-EVENT-ID      TO BTBL-EVENT-ID(BTBL-IDX)
035265     MOVE CMD-REQ-ORGANIZER-ID  TO BTBL-ORGANIZER-ID(BTBL-IDX)
035270     MOVE SPACES                TO BTBL-NAME(BTBL-IDX)
035275     MOVE ZERO                  TO BTBL-TOTAL-BUDGET(BTBL-IDX)
035280     MOVE ZERO                  TO BTBL-SPENT(BTBL-IDX)
035285     MOVE SPACES                TO BTBL-CURRENCY(BTBL-IDX)
035290     ADD 1 TO WK-TOT-BUDGETS-CREATED.
035293*----------------------------------------------------------------*
035296 3120-99-EXIT.   EXIT.
035299*----------------------------------------------------------------*
035300*----------------------------------------------------------------*
035400 3200-UPDATE-BUDGET-ITEM SECTION.
035500*----------------------------------------------------------------*
035600*    AUTHORIZE AGAINST THE PARENT BUDGET'S ORGANIZER, THEN ADD
035700*    OR UPDATE THE ITEM. IF THIS COMMAND SET THE ACTUAL AMOUNT,
035800*    RECALCULATE THE PARENT BUDGET'S SPENT TOTAL (EVH1758).
035900*----------------------------------------------------------------*
036000     MOVE "N" TO WK-FOUND-SW.
036100     PERFORM 8020-LOOP-BODY THRU 8020-99-EXIT
036200        VARYING WK-SUB-I FROM 1 BY 1
036300        UNTIL WK-SUB-I GREATER WK-BUD-TBL-COUNT
036400        OR WK-ENTRY-FOUND.
036500
036600     IF NOT WK-ENTRY-FOUND
036700        DISPLAY "EVBBUD - UPDATE-ITEM - NO PARENT BUDGET - "
036800           CMD-BUDGET-ID
036900     ELSE
037000        IF BTBL-ORGANIZER-ID(BTBL-IDX) NOT EQUAL
037100                                      CMD-REQ-ORGANIZER-ID
037200           DISPLAY "EVBBUD - UPDATE-ITEM REJECTED - NOT "
037300              "OWNING ORGANIZER - " CMD-BUDGET-ID
037400        ELSE
037500           MOVE "N" TO WK-FOUND-SW
037600           PERFORM 8030-LOOP-BODY THRU 8030-99-EXIT
037700        VARYING WK-SUB-J FROM 1 BY 1
037800              UNTIL WK-SUB-J GREATER WK-BIT-TBL-COUNT
037900              OR WK-ENTRY-FOUND
038000
038100           IF NOT WK-ENTRY-FOUND
038200              ADD 1 TO WK-BIT-TBL-COUNT
038300              SET ITBL-IDX TO WK-BIT-TBL-COUNT
038400              MOVE CMD-BUDGET-ID TO ITBL-BUDGET-ID(ITBL-IDX)
038500              MOVE SPACES TO ITBL-CATEGORY(ITBL-IDX)
038600              MOVE SPACES TO ITBL-DESCRIPTION(ITBL-IDX)
038700              MOVE ZERO TO ITBL-ESTIMATED-AMOUNT(ITBL-IDX)
038800              MOVE ZERO TO ITBL-ACTUAL-AMOUNT(ITBL-IDX)
038900              MOVE "N" TO ITBL-HAS-ACTUAL(ITBL-IDX)
039000           END-IF
039100
039200           IF CMD-NEW-CATEGORY-P EQUAL "Y"
039300              MOVE CMD-NEW-CATEGORY TO ITBL-CATEGORY(ITBL-IDX)
039400           END-IF
039500           IF CMD-NEW-DESCRIPTION-P EQUAL "Y"
039600              MOVE CMD-NEW-DESCRIPTION TO
039700                                 ITBL-DESCRIPTION(ITBL-IDX)
039800           END-IF
039900           IF CMD-NEW-ESTIMATED-AMOUNT-P EQUAL "Y"
040000              MOVE CMD-NEW-ESTIMATED-AMOUNT TO
040100                               ITBL-ESTIMATED-AMOUNT(ITBL-IDX)
040200           END-IF
040300           IF CMD-NEW-ACTUAL-AMOUNT-P EQUAL "Y"
040400              MOVE CMD-NEW-ACTUAL-AMOUNT TO
040500                                  ITBL-ACTUAL-AMOUNT(ITBL-IDX)
040600              MOVE "Y" TO ITBL-HAS-ACTUAL(ITBL-IDX)
040700           END-IF
040800
040900           ADD 1 TO WK-TOT-ITEMS-CHANGED
041000
041100           IF CMD-NEW-ACTUAL-AMOUNT-P EQUAL "Y"
041200              PERFORM 3300-RECALC-SPENT
041300           END-IF
041400        END-IF
041500     END-IF.
041600*----------------------------------------------------------------*
041700 3200-99-EXIT.   EXIT.
041800*----------------------------------------------------------------*
041900*----------------------------------------------------------------*
042000 3300-RECALC-SPENT SECTION.                                        EVH1758
042100*----------------------------------------------------------------*
042200*    BTBL-IDX IS ALREADY SET TO THE PARENT BUDGET ON ENTRY.
042300*    BUD-SPENT = SUM OF ITEM ACTUAL-AMOUNT WHERE HAS-ACTUAL = Y,
042400*    ITEMS WITHOUT AN ACTUAL CONTRIBUTE ZERO.
042500*----------------------------------------------------------------*
042600     MOVE ZERO TO WK-RECALC-ACCUM.
042700     PERFORM 8040-LOOP-BODY THRU 8040-99-EXIT
042800        VARYING WK-SUB-J FROM 1 BY 1
042900        UNTIL WK-SUB-J GREATER WK-BIT-TBL-COUNT.
043000
043100     MOVE WK-RECALC-ACCUM TO BTBL-SPENT(BTBL-IDX).
043200     ADD 1 TO WK-TOT-BUDGETS-RECALCED.
043300*----------------------------------------------------------------*
043400 3300-99-EXIT.   EXIT.
043500*----------------------------------------------------------------*
043600*----------------------------------------------------------------*
043700 9000-FINALIZE-RUN SECTION.
043800*----------------------------------------------------------------*
043900     PERFORM 8050-LOOP-BODY THRU 8050-99-EXIT
044000        VARYING WK-SUB-I FROM 1 BY 1
044100        UNTIL WK-SUB-I GREATER WK-BUD-TBL-COUNT.
044200
044300     PERFORM 8060-LOOP-BODY THRU 8060-99-EXIT
044400        VARYING WK-SUB-J FROM 1 BY 1
044500        UNTIL WK-SUB-J GREATER WK-BIT-TBL-COUNT.
044600
044700     DISPLAY "***************************".
044800     DISPLAY "*  EVBBUD RUN COMPLETE    *".
044900     DISPLAY "***************************".
045000     DISPLAY "*ITEMS ADDED/UPDATED.:" WK-TOT-ITEMS-CHANGED "*".
045050     DISPLAY "*BUDGETS CREATED.....:" WK-TOT-BUDGETS-CREATED "*".
045100     DISPLAY "*BUDGETS RECALCED....:" WK-TOT-BUDGETS-RECALCED
045200        "*".
045300     DISPLAY "***************************".
045400
045500     CLOSE BUDIN BITIN BUDCMD BUDOUT BITOUT.
045600     STOP RUN.
045700*----------------------------------------------------------------*
045800 9000-99-EXIT.   EXIT.
045810*----------------------------------------------------------------*
045820*----------------------------------------------------------------*
045830 Y900-ABNORMAL-TERMINATION SECTION.                              EVH1753
045840*----------------------------------------------------------------*
045850     DISPLAY "EVBBUD - ABNORMAL TERMINATION - RUN ABORTED".
045860     CLOSE BUDIN BITIN BUDCMD BUDOUT BITOUT.
045870     STOP RUN.
045880*----------------------------------------------------------------*
045890 Y900-99-EXIT.   EXIT.
045900*----------------------------------------------------------------*
046000*----------------------------------------------------------------*
046100 8010-LOOP-BODY SECTION.
046200*----------------------------------------------------------------*
046300        SET BTBL-IDX TO WK-SUB-I
046400        IF BTBL-ID(BTBL-IDX) EQUAL CMD-BUDGET-ID
046500           MOVE "Y" TO WK-FOUND-SW
046600        END-IF
046700*----------------------------------------------------------------*
046800 8010-99-EXIT.   EXIT.
046900*----------------------------------------------------------------*
047000 8020-LOOP-BODY SECTION.
047100*----------------------------------------------------------------*
047200        SET BTBL-IDX TO WK-SUB-I
047300        IF BTBL-ID(BTBL-IDX) EQUAL CMD-BUDGET-ID
047400           MOVE "Y" TO WK-FOUND-SW
047500        END-IF
047600*----------------------------------------------------------------*
047700 8020-99-EXIT.   EXIT.
047800*----------------------------------------------------------------*
047900 8030-LOOP-BODY SECTION.
048000*----------------------------------------------------------------*
048100              SET ITBL-IDX TO WK-SUB-J
048200              IF ITBL-BUDGET-ID(ITBL-IDX) EQUAL CMD-BUDGET-ID
048300                 AND ITBL-CATEGORY(ITBL-IDX) EQUAL
048400                                          CMD-NEW-CATEGORY
048500                 MOVE "Y" TO WK-FOUND-SW
048600              END-IF
048700*----------------------------------------------------------------*
048800 8030-99-EXIT.   EXIT.
048900*----------------------------------------------------------------*
049000 8040-LOOP-BODY SECTION.
049100*----------------------------------------------------------------*
049200        SET ITBL-IDX TO WK-SUB-J
049300        IF ITBL-BUDGET-ID(ITBL-IDX) EQUAL BTBL-ID(BTBL-IDX)
049400           AND ITBL-HAS-ACTUAL(ITBL-IDX) EQUAL "Y"
049500           ADD ITBL-ACTUAL-AMOUNT(ITBL-IDX) TO WK-RECALC-ACCUM
049600        END-IF
049700*----------------------------------------------------------------*
049800 8040-99-EXIT.   EXIT.
049900*----------------------------------------------------------------*
050000 8050-LOOP-BODY SECTION.
050100*----------------------------------------------------------------*
050200        SET BTBL-IDX TO WK-SUB-I
050300        MOVE BTBL-ID(BTBL-IDX)         TO BUD-ID OF BUDOUT-REC
050400        MOVE BTBL-EVENT-ID(BTBL-IDX)   TO
050500                                  BUD-EVENT-ID OF BUDOUT-REC
050600        MOVE BTBL-ORGANIZER-ID(BTBL-IDX) TO
050700                                  BUD-ORGANIZER-ID OF BUDOUT-REC
050800        MOVE BTBL-NAME(BTBL-IDX)       TO
050900                                  BUD-NAME OF BUDOUT-REC
051000        MOVE BTBL-TOTAL-BUDGET(BTBL-IDX) TO
051100                                  BUD-TOTAL-BUDGET OF BUDOUT-REC
051200        MOVE BTBL-SPENT(BTBL-IDX)      TO
051300                                  BUD-SPENT OF BUDOUT-REC
051400        MOVE BTBL-CURRENCY(BTBL-IDX)   TO
051500                                  BUD-CURRENCY OF BUDOUT-REC
051600        WRITE BUDOUT-REC
051700*----------------------------------------------------------------*
051800 8050-99-EXIT.   EXIT.
051900*----------------------------------------------------------------*
052000 8060-LOOP-BODY SECTION.
052100*----------------------------------------------------------------*
052200        SET ITBL-IDX TO WK-SUB-J
052300        MOVE ITBL-BUDGET-ID(ITBL-IDX)  TO
052400                                  BIT-BUDGET-ID OF BITOUT-REC
052500        MOVE ITBL-CATEGORY(ITBL-IDX)   TO
052600                                  BIT-CATEGORY OF BITOUT-REC
052700        MOVE ITBL-DESCRIPTION(ITBL-IDX) TO
052800                                  BIT-DESCRIPTION OF BITOUT-REC
052900        MOVE ITBL-ESTIMATED-AMOUNT(ITBL-IDX) TO
053000                              BIT-ESTIMATED-AMOUNT OF BITOUT-REC
053100        MOVE ITBL-ACTUAL-AMOUNT(ITBL-IDX) TO
053200                              BIT-ACTUAL-AMOUNT OF BITOUT-REC
053300        MOVE ITBL-HAS-ACTUAL(ITBL-IDX)  TO
053400                              BIT-HAS-ACTUAL OF BITOUT-REC
053500        WRITE BITOUT-REC
053600*----------------------------------------------------------------*
053700 8060-99-EXIT.   EXIT.
053800******************************************************************
053900************** END OF PROGRAM SOURCE -  EVBBUD *****************
054000******************************************************************

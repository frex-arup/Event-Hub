000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     EVBPMT.
000600 AUTHOR.         P NUNES.
000700 INSTALLATION.   EVENTHUB DATA CENTER - BOX OFFICE SYSTEMS.
000800 DATE-WRITTEN.   24 FEBRUARY 2004.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       EVENTHUB INTERNAL USE ONLY - BOX OFFICE STAFF.
001100*----------------------------------------------------------------*
001200*DESCRIPTION :  PAYMENT LIFECYCLE. APPLIES INITIATE, GATEWAY-
001300*               WEBHOOK AND REFUND EVENTS AGAINST THE PAYMENT
001400*               MASTER. THE RECONCILIATION SWEEP (EVBPREC) IS A
001500*               SEPARATE PROGRAM SHARING THIS SAME MASTER FILE.
001600*----------------------------------------------------------------*
001700*    FILES.......:  DDNAME          LRECL       COPYBOOK
001800*                   PMTIN           00440       EVHPMT
001900*                   PMTOUT          00440       EVHPMT
002000*                   PMTCMD          00250       (INLINE)
002100*----------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:
002300*----------------------------------------------------------------*
002400* TAG     DATE       INIT   DESCRIPTION
002500* ------- ---------- ------ -----------------------------------
002600* EVH1501 24/02/2004 PJN    INITIAL VERSION
002700* EVH1522 24/02/2004 PJN    GATEWAY SESSION/TXN ID FIELDS ADDED
002800*                           TO EVHPMT, SEE EVH0355 THERE
002900* EVH1540 12/03/2006 SKO    WEBHOOK-APPLY (3200) UPPERCASES THE
003000*                           INCOMING GATEWAY STATUS BEFORE
003100*                           COMPARE - GATEWAYS SEND MIXED CASE
003200* EVH1561 05/09/2009 DRM    REFUND (3300) NOW REJECTS WITH THE
003300*                           GATEWAY'S OWN ERROR TEXT RATHER THAN
003400*                           A FIXED MESSAGE
003410* EVH1706 06/02/2013 RPN    PROCESS-COMMANDS (2000) UPPER-CASES
003420*                           CMD-TYPE BEFORE THE EVALUATE - SAME
003430*                           UPSTREAM FEED CHANGE AS EVH1705 IN
003440*                           EVBPREC - 09HOREM044
003450* EVH1754 14/03/2016 TJK    INITIALIZE-RUN (1000) WAS OPENING
003460*                           EVERY FILE WITH NO STATUS CHECK - ADD
003470*                           THE STANDARD OPEN-ERROR GUARD AND A
003480*                           Y900-ABNORMAL-TERMINATION PATH, PER
003490*                           THE DATA CENTER AUDIT - 16HOREM077
003500*----------------------------------------------------------------*
003600 EJECT
003700*================================================================*
003800*           E N V I R O N M E N T      D I V I S I O N           *
003900*================================================================*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
004500                     ON STATUS IS U0-ON
004600                     OFF STATUS IS U0-OFF.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PMTIN          ASSIGN TO DATABASE-PMTIN
005100      ORGANIZATION IS      SEQUENTIAL
005200      ACCESS MODE  IS      SEQUENTIAL
005300      FILE STATUS  IS      WK-C-FILE-STATUS.
005400
005500     SELECT PMTOUT         ASSIGN TO DATABASE-PMTOUT
005600      ORGANIZATION IS      SEQUENTIAL
005700      ACCESS MODE  IS      SEQUENTIAL
005800      FILE STATUS  IS      WK-C-FS-PMTOUT.
005900
006000     SELECT PMTCMD         ASSIGN TO DATABASE-PMTCMD
006100      ORGANIZATION IS      SEQUENTIAL
006200      ACCESS MODE  IS      SEQUENTIAL
006300      FILE STATUS  IS      WK-C-FS-PMTCMD.
006400
006500*================================================================*
006600*                  D A T A      D I V I S I O N                  *
006700*================================================================*
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  PMTIN
007200     RECORDING MODE IS F
007300     LABEL RECORD   IS STANDARD
007400     BLOCK CONTAINS 00 RECORDS.
007500 01  PMTIN-REC.
007600     COPY EVHPMT.
007700
007800 FD  PMTOUT
007900     RECORDING MODE IS F
008000     LABEL RECORD   IS STANDARD
008100     BLOCK CONTAINS 00 RECORDS.
008200 01  PMTOUT-REC.
008300     COPY EVHPMT.
008400
008500 FD  PMTCMD
008600     RECORDING MODE IS F
008700     LABEL RECORD   IS STANDARD
008800     BLOCK CONTAINS 00 RECORDS.
008900 01  PMTCMD-REC                     PIC X(250).
009000
009100*-----------------------------------------------------------------*
009200*                  WORKING-STORAGE SECTION                        *
009300*-----------------------------------------------------------------*
009400 WORKING-STORAGE SECTION.
009500
009600 01  FILLER                          PIC X(24) VALUE
009700     "** PROGRAM EVBPMT **".
009800
009900 01  WK-C-COMMON.
010000     COPY EVHCMWS.
010100
010200 01  WK-C-FILE-STATUS-GRP.
010300     05  WK-C-FS-PMTOUT              PIC X(02) VALUE "00".
010320         88  WK-C-FS-PMTOUT-OK                  VALUE "00".
010400     05  WK-C-FS-PMTCMD              PIC X(02) VALUE "00".
010420         88  WK-C-FS-PMTCMD-OK                  VALUE "00".
010450     05  FILLER                      PIC X(01) VALUE SPACE.
010500
010600 01  WK-EOF-SWITCHES.
010700     05  WK-PMTIN-EOF                PIC X(03) VALUE "NO ".
010800     05  WK-PMTCMD-EOF               PIC X(03) VALUE "NO ".
010850     05  FILLER                      PIC X(01) VALUE SPACE.
010900
011000* ---------------- PAYMENT TABLE (SERIAL SEARCH - EVH1230) ---*
011100 01  WK-PMT-TABLE.
011200     05  WK-PMT-TBL-COUNT            PIC 9(05) COMP VALUE ZERO.
011300     05  WK-PMT-TBL OCCURS 2000 TIMES
011400             INDEXED BY PTBL-IDX.
011500         10  PTBL-ID                 PIC X(36).
011600         10  PTBL-BOOKING-ID         PIC X(36).
011700         10  PTBL-USER-ID            PIC X(36).
011800         10  PTBL-AMOUNT             PIC S9(9)V99 COMP-3.
011900         10  PTBL-CURRENCY           PIC X(03).
012000         10  PTBL-GATEWAY            PIC X(10).
012100         10  PTBL-STATUS             PIC X(18).
012200         10  PTBL-IDEMPOTENCY-KEY    PIC X(64).
012300         10  PTBL-RETRY-COUNT        PIC 9(02).
012400         10  PTBL-REFUND-AMOUNT      PIC S9(9)V99 COMP-3.
012500         10  PTBL-CREATED-DATE       PIC 9(08).
012600         10  PTBL-CREATED-TIME       PIC 9(06).
012700         10  PTBL-GATEWAY-SESSION-ID PIC X(36).
012800         10  PTBL-GATEWAY-TXN-ID     PIC X(36).
012900         10  PTBL-FAILURE-REASON     PIC X(80).
013000         10  PTBL-REFUND-ID          PIC X(36).
013100         10  PTBL-REFUNDED-DATE      PIC 9(08).
013200         10  PTBL-REFUNDED-TIME      PIC 9(06).
013250     05  FILLER                      PIC X(01) VALUE SPACE.
013300
013400* ---------------- WEBHOOK STATUS UPPER-CASE AREA (REDEFINES) -*
013500 01  WK-STATUS-CONVERT-AREA.
013600     05  WK-STATUS-RAW               PIC X(20).
013700 01  WK-STATUS-CONVERT-NUM REDEFINES WK-STATUS-CONVERT-AREA
013800                                     PIC X(20).
013810
013820* ---------------- CMD-TYPE UPPER-CASE AREA (REDEFINES) --------*
013830 01  WK-CMDTYPE-CONVERT-AREA.
013840     05  WK-CMDTYPE-RAW              PIC X(08).
013850 01  WK-CMDTYPE-CONVERT-NUM REDEFINES WK-CMDTYPE-CONVERT-AREA
013860                                     PIC X(08).
013900
014000* ---------------- PAYMENT COMMAND TRANSACTION AREA ----------*
014100 01  WK-PMTCMD-AREA.
014200     05  CMD-TYPE                    PIC X(08).
014300*            INITIATE/WEBHOOK /REFUND
014400     05  CMD-PAYMENT-ID              PIC X(36).
014500     05  CMD-BOOKING-ID              PIC X(36).
014600     05  CMD-USER-ID                 PIC X(36).
014700     05  CMD-AMOUNT                  PIC S9(9)V99.
014800     05  CMD-CURRENCY                PIC X(03).
014900     05  CMD-GATEWAY                 PIC X(10).
015000     05  CMD-IDEMPOTENCY-KEY         PIC X(64).
015100     05  CMD-SESSION-RESULT          PIC X(07).
015200*            SUCCESS /FAILED
015300     05  CMD-SESSION-ID              PIC X(36).
015400     05  CMD-GATEWAY-STATUS          PIC X(20).
015500     05  CMD-GATEWAY-TXN-ID          PIC X(36).
015600     05  CMD-FAILURE-REASON          PIC X(80).
015700     05  CMD-REFUND-RESULT           PIC X(07).
015800*            SUCCESS /FAILED
015900     05  CMD-REFUND-AMOUNT           PIC S9(9)V99.
016000     05  CMD-REFUND-ID               PIC X(36).
016100     05  CMD-GATEWAY-ERROR-MSG       PIC X(80).
016150     05  FILLER                      PIC X(01) VALUE SPACE.
016200
016300* ---------------- CONTROL TOTALS (COMP PER SHOP STANDARD) ---*
016400 01  WK-CONTROL-TOTALS.
016500     05  WK-TOT-INITIATED            PIC 9(07) COMP VALUE ZERO.
016600     05  WK-TOT-SUCCEEDED            PIC 9(07) COMP VALUE ZERO.
016700     05  WK-TOT-FAILED               PIC 9(07) COMP VALUE ZERO.
016800     05  WK-TOT-REFUNDED             PIC 9(07) COMP VALUE ZERO.
016850     05  FILLER                      PIC X(01) VALUE SPACE.
016900
017000* ---------------- MISC SUBSCRIPTS/SWITCHES (COMP) ------------*
017100 01  WK-SUBSCRIPTS.
017200     05  WK-SUB-I                    PIC 9(05) COMP VALUE ZERO.
017300     05  WK-FOUND-SW                 PIC X(01) VALUE "N".
017400         88  WK-ENTRY-FOUND                     VALUE "Y".
017450     05  FILLER                      PIC X(01) VALUE SPACE.
017500
017600*================================================================*
017700 PROCEDURE DIVISION.
017800*================================================================*
017900*----------------------------------------------------------------*
018000 0000-MAIN-PROCESS SECTION.
018100*----------------------------------------------------------------*
018200     PERFORM 1000-INITIALIZE-RUN
018300        THRU 1000-99-EXIT.
018400
018500     PERFORM 2000-PROCESS-COMMANDS
018600        THRU 2000-99-EXIT
018700        UNTIL WK-PMTCMD-EOF EQUAL "YES".
018800
018900     PERFORM 9000-FINALIZE-RUN
019000        THRU 9000-99-EXIT.
019100*----------------------------------------------------------------*
019200 0000-99-EXIT.   EXIT.
019300*----------------------------------------------------------------*
019400*----------------------------------------------------------------*
019500 1000-INITIALIZE-RUN SECTION.
019600*----------------------------------------------------------------*
019700     ACCEPT EVH-RUN-DATE FROM DATE YYYYMMDD.
019800     ACCEPT EVH-RUN-TIME FROM TIME.
019900
019910     OPEN INPUT  PMTIN.
019920     IF NOT WK-C-SUCCESSFUL
019930        DISPLAY "EVBPMT - OPEN FILE ERROR - PMTIN"
019940        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019950        GO TO Y900-ABNORMAL-TERMINATION
019960     END-IF.
019970     OPEN INPUT  PMTCMD.
019980     IF NOT WK-C-FS-PMTCMD-OK
019990        DISPLAY "EVBPMT - OPEN FILE ERROR - PMTCMD"
020010        DISPLAY "FILE STATUS IS " WK-C-FS-PMTCMD
020020        GO TO Y900-ABNORMAL-TERMINATION
020030     END-IF.
020040     OPEN OUTPUT PMTOUT.
020050     IF NOT WK-C-FS-PMTOUT-OK
020060        DISPLAY "EVBPMT - OPEN FILE ERROR - PMTOUT"
020070        DISPLAY "FILE STATUS IS " WK-C-FS-PMTOUT
020080        GO TO Y900-ABNORMAL-TERMINATION
020090     END-IF.
020300
020400     PERFORM 1100-LOAD-PAYMENT-TABLE
020500        THRU 1100-99-EXIT
020600        UNTIL WK-PMTIN-EOF EQUAL "YES".
020700*----------------------------------------------------------------*
020800 1000-99-EXIT.   EXIT.
020900*----------------------------------------------------------------*
021000*----------------------------------------------------------------*
021100 1100-LOAD-PAYMENT-TABLE SECTION.
021200*----------------------------------------------------------------*
021300     READ PMTIN INTO PMTIN-REC.
021400     IF WK-C-AT-END
021500        MOVE "YES" TO WK-PMTIN-EOF
021600     ELSE
021700        ADD 1 TO WK-PMT-TBL-COUNT
021800        SET PTBL-IDX TO WK-PMT-TBL-COUNT
021900        MOVE PMT-ID OF PMTIN-REC TO PTBL-ID(PTBL-IDX)
022000        MOVE PMT-BOOKING-ID OF PMTIN-REC TO
022100                                   PTBL-BOOKING-ID(PTBL-IDX)
022200        MOVE PMT-USER-ID OF PMTIN-REC TO
022300                                   PTBL-USER-ID(PTBL-IDX)
022400        MOVE PMT-AMOUNT OF PMTIN-REC TO
022500                                   PTBL-AMOUNT(PTBL-IDX)
022600        MOVE PMT-CURRENCY OF PMTIN-REC TO
022700                                   PTBL-CURRENCY(PTBL-IDX)
022800        MOVE PMT-GATEWAY OF PMTIN-REC TO
022900                                   PTBL-GATEWAY(PTBL-IDX)
023000        MOVE PMT-STATUS OF PMTIN-REC TO
023100                                   PTBL-STATUS(PTBL-IDX)
023200        MOVE PMT-IDEMPOTENCY-KEY OF PMTIN-REC TO
023300                                   PTBL-IDEMPOTENCY-KEY(PTBL-IDX)
023400        MOVE PMT-RETRY-COUNT OF PMTIN-REC TO
023500                                   PTBL-RETRY-COUNT(PTBL-IDX)
023600        MOVE PMT-REFUND-AMOUNT OF PMTIN-REC TO
023700                                   PTBL-REFUND-AMOUNT(PTBL-IDX)
023800        MOVE PMT-CREATED-DATE OF PMTIN-REC TO
023900                                   PTBL-CREATED-DATE(PTBL-IDX)
024000        MOVE PMT-CREATED-TIME OF PMTIN-REC TO
024100                                   PTBL-CREATED-TIME(PTBL-IDX)
024200        MOVE PMT-GATEWAY-SESSION-ID OF PMTIN-REC TO
024300                               PTBL-GATEWAY-SESSION-ID(PTBL-IDX)
024400        MOVE PMT-GATEWAY-TXN-ID OF PMTIN-REC TO
024500                               PTBL-GATEWAY-TXN-ID(PTBL-IDX)
024600        MOVE PMT-FAILURE-REASON OF PMTIN-REC TO
024700                               PTBL-FAILURE-REASON(PTBL-IDX)
024800        MOVE PMT-REFUND-ID OF PMTIN-REC TO
024900                               PTBL-REFUND-ID(PTBL-IDX)
025000        MOVE PMT-REFUNDED-DATE OF PMTIN-REC TO
025100                               PTBL-REFUNDED-DATE(PTBL-IDX)
025200        MOVE PMT-REFUNDED-TIME OF PMTIN-REC TO
025300                               PTBL-REFUNDED-TIME(PTBL-IDX)
025400     END-IF.
025500*----------------------------------------------------------------*
025600 1100-99-EXIT.   EXIT.
025700*----------------------------------------------------------------*
025800*----------------------------------------------------------------*
025900 2000-PROCESS-COMMANDS SECTION.                                    EVH1706
026000*----------------------------------------------------------------*
026100     READ PMTCMD INTO WK-PMTCMD-AREA.
026200     IF WK-C-FS-PMTCMD EQUAL "10"
026300        MOVE "YES" TO WK-PMTCMD-EOF
026400     ELSE
026420        MOVE CMD-TYPE TO WK-CMDTYPE-RAW
026440        INSPECT WK-CMDTYPE-RAW CONVERTING
026460           "abcdefghijklmnopqrstuvwxyz" TO
026480           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
026500        EVALUATE WK-CMDTYPE-RAW
026600           WHEN "INITIATE"
026700              PERFORM 3100-INITIATE-PAYMENT THRU 3100-99-EXIT
026800           WHEN "WEBHOOK "
026900              PERFORM 3200-APPLY-WEBHOOK    THRU 3200-99-EXIT
027000           WHEN "REFUND  "
027100              PERFORM 3300-PROCESS-REFUND   THRU 3300-99-EXIT
027200           WHEN OTHER
027300              DISPLAY "EVBPMT - UNKNOWN COMMAND TYPE: " CMD-TYPE
027400        END-EVALUATE
027500     END-IF.
027600*----------------------------------------------------------------*
027700 2000-99-EXIT.   EXIT.
027800*----------------------------------------------------------------*
027900*----------------------------------------------------------------*
028000 3100-INITIATE-PAYMENT SECTION.
028100*----------------------------------------------------------------*
028200     MOVE "N" TO WK-FOUND-SW.
028300     PERFORM 8010-LOOP-BODY THRU 8010-99-EXIT
028400        VARYING WK-SUB-I FROM 1 BY 1
028500        UNTIL WK-SUB-I GREATER WK-PMT-TBL-COUNT
028600        OR WK-ENTRY-FOUND.
028700
028800     IF WK-ENTRY-FOUND
028900        DISPLAY "EVBPMT - DUPLICATE INITIATE IGNORED - KEY "
029000           CMD-IDEMPOTENCY-KEY
029100     ELSE
029200        IF CMD-SESSION-RESULT EQUAL "FAILED "
029300           DISPLAY "EVBPMT - PAYMENT.FAILED EMITTED - SESSION "
029400              "CREATE FAILED FOR BOOKING " CMD-BOOKING-ID
029500        ELSE
029600           ADD 1 TO WK-PMT-TBL-COUNT
029700           SET PTBL-IDX TO WK-PMT-TBL-COUNT
029800           MOVE CMD-PAYMENT-ID      TO PTBL-ID(PTBL-IDX)
029900           MOVE CMD-BOOKING-ID      TO PTBL-BOOKING-ID(PTBL-IDX)
030000           MOVE CMD-USER-ID         TO PTBL-USER-ID(PTBL-IDX)
030100           MOVE CMD-AMOUNT          TO PTBL-AMOUNT(PTBL-IDX)
030200           MOVE CMD-CURRENCY        TO PTBL-CURRENCY(PTBL-IDX)
030300           MOVE CMD-GATEWAY         TO PTBL-GATEWAY(PTBL-IDX)
030400           MOVE "PROCESSING"        TO PTBL-STATUS(PTBL-IDX)
030500           MOVE CMD-IDEMPOTENCY-KEY TO
030600                                   PTBL-IDEMPOTENCY-KEY(PTBL-IDX)
030700           MOVE ZERO                TO PTBL-RETRY-COUNT(PTBL-IDX)
030800           MOVE ZERO                TO
030900                                   PTBL-REFUND-AMOUNT(PTBL-IDX)
031000           MOVE EVH-RUN-DATE        TO
031100                                   PTBL-CREATED-DATE(PTBL-IDX)
031200           MOVE EVH-RUN-TIME        TO
031300                                   PTBL-CREATED-TIME(PTBL-IDX)
031400           MOVE CMD-SESSION-ID      TO
031500                           PTBL-GATEWAY-SESSION-ID(PTBL-IDX)
031600           MOVE SPACES              TO
031700                           PTBL-GATEWAY-TXN-ID(PTBL-IDX)
031800           MOVE SPACES              TO
031900                           PTBL-FAILURE-REASON(PTBL-IDX)
032000           MOVE SPACES              TO PTBL-REFUND-ID(PTBL-IDX)
032100           MOVE ZERO                TO
032200                           PTBL-REFUNDED-DATE(PTBL-IDX)
032300           MOVE ZERO                TO
032400                           PTBL-REFUNDED-TIME(PTBL-IDX)
032500           ADD 1 TO WK-TOT-INITIATED
032600        END-IF
032700     END-IF.
032800*----------------------------------------------------------------*
032900 3100-99-EXIT.   EXIT.
033000*----------------------------------------------------------------*
033100*----------------------------------------------------------------*
033200 3200-APPLY-WEBHOOK SECTION.                                       EVH1540
033300*----------------------------------------------------------------*
033400     MOVE "N" TO WK-FOUND-SW.
033500     PERFORM 8020-LOOP-BODY THRU 8020-99-EXIT
033600        VARYING WK-SUB-I FROM 1 BY 1
033700        UNTIL WK-SUB-I GREATER WK-PMT-TBL-COUNT
033800        OR WK-ENTRY-FOUND.
033900
034000     IF NOT WK-ENTRY-FOUND
034100        DISPLAY "EVBPMT - WEBHOOK - NO PAYMENT FOR SESSION "
034200           CMD-SESSION-ID
034300     ELSE
034400        IF PTBL-STATUS(PTBL-IDX) EQUAL "SUCCESS"
034500           OR PTBL-STATUS(PTBL-IDX) EQUAL "REFUNDED"
034600           CONTINUE
034700        ELSE
034800           MOVE CMD-GATEWAY-STATUS TO WK-STATUS-RAW
034900           INSPECT WK-STATUS-RAW CONVERTING
035000              "abcdefghijklmnopqrstuvwxyz" TO
035100              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
035200           IF WK-STATUS-RAW(1:7) EQUAL "SUCCESS"
035300              OR WK-STATUS-RAW(1:9) EQUAL "SUCCEEDED"
035400              MOVE "SUCCESS"   TO PTBL-STATUS(PTBL-IDX)
035500              MOVE CMD-GATEWAY-TXN-ID TO
035600                                 PTBL-GATEWAY-TXN-ID(PTBL-IDX)
035700              ADD 1 TO WK-TOT-SUCCEEDED
035800              DISPLAY "EVBPMT - PAYMENT.SUCCESS EMITTED - "
035900                 PTBL-ID(PTBL-IDX)
036000           ELSE
036100              MOVE "FAILED"    TO PTBL-STATUS(PTBL-IDX)
036200              MOVE CMD-FAILURE-REASON TO
036300                                 PTBL-FAILURE-REASON(PTBL-IDX)
036400              ADD 1 TO WK-TOT-FAILED
036500              DISPLAY "EVBPMT - PAYMENT.FAILED EMITTED - "
036600                 PTBL-ID(PTBL-IDX)
036700           END-IF
036800        END-IF
036900     END-IF.
037000*----------------------------------------------------------------*
037100 3200-99-EXIT.   EXIT.
037200*----------------------------------------------------------------*
037300*----------------------------------------------------------------*
037400 3300-PROCESS-REFUND SECTION.
037500*----------------------------------------------------------------*
037600     MOVE "N" TO WK-FOUND-SW.
037700     PERFORM 8030-LOOP-BODY THRU 8030-99-EXIT
037800        VARYING WK-SUB-I FROM 1 BY 1
037900        UNTIL WK-SUB-I GREATER WK-PMT-TBL-COUNT
038000        OR WK-ENTRY-FOUND.
038100
038200     IF NOT WK-ENTRY-FOUND
038300        DISPLAY "EVBPMT - REFUND - NO PAYMENT FOR BOOKING "
038400           CMD-BOOKING-ID
038500     ELSE
038600        IF PTBL-STATUS(PTBL-IDX) NOT EQUAL "SUCCESS"
038700           DISPLAY "EVBPMT - REFUND REJECTED - CAN ONLY "
038800              "REFUND SUCCESSFUL PAYMENTS - " CMD-BOOKING-ID
038900        ELSE
039000           IF CMD-REFUND-RESULT EQUAL "FAILED "
039100              DISPLAY "EVBPMT - REFUND REJECTED - "
039200                 CMD-GATEWAY-ERROR-MSG
039300           ELSE
039400              MOVE "REFUNDED"        TO PTBL-STATUS(PTBL-IDX)
039500              MOVE CMD-REFUND-AMOUNT TO
039600                                PTBL-REFUND-AMOUNT(PTBL-IDX)
039700              MOVE CMD-REFUND-ID     TO
039800                                PTBL-REFUND-ID(PTBL-IDX)
039900              MOVE EVH-RUN-DATE      TO
040000                                PTBL-REFUNDED-DATE(PTBL-IDX)
040100              MOVE EVH-RUN-TIME      TO
040200                                PTBL-REFUNDED-TIME(PTBL-IDX)
040300              ADD 1 TO WK-TOT-REFUNDED
040400              DISPLAY "EVBPMT - PAYMENT.REFUNDED EMITTED - "
040500                 PTBL-ID(PTBL-IDX)
040600           END-IF
040700        END-IF
040800     END-IF.
040900*----------------------------------------------------------------*
041000 3300-99-EXIT.   EXIT.
041100*----------------------------------------------------------------*
041200*----------------------------------------------------------------*
041300 9000-FINALIZE-RUN SECTION.
041400*----------------------------------------------------------------*
041500     PERFORM 8040-LOOP-BODY THRU 8040-99-EXIT
041600        VARYING WK-SUB-I FROM 1 BY 1
041700        UNTIL WK-SUB-I GREATER WK-PMT-TBL-COUNT.
041800
041900     DISPLAY "***************************".
042000     DISPLAY "*  EVBPMT RUN COMPLETE    *".
042100     DISPLAY "***************************".
042200     DISPLAY "*PAYMENTS INITIATED..:" WK-TOT-INITIATED "*".
042300     DISPLAY "*PAYMENTS SUCCEEDED..:" WK-TOT-SUCCEEDED "*".
042400     DISPLAY "*PAYMENTS FAILED.....:" WK-TOT-FAILED "*".
042500     DISPLAY "*PAYMENTS REFUNDED...:" WK-TOT-REFUNDED "*".
042600     DISPLAY "***************************".
042700
042800     CLOSE PMTIN PMTCMD PMTOUT.
042900     STOP RUN.
043000*----------------------------------------------------------------*
043100 9000-99-EXIT.   EXIT.
043110*----------------------------------------------------------------*
043120*----------------------------------------------------------------*
043130 Y900-ABNORMAL-TERMINATION SECTION.                              EVH1754
043140*----------------------------------------------------------------*
043150     DISPLAY "EVBPMT - ABNORMAL TERMINATION - RUN ABORTED".
043160     CLOSE PMTIN PMTCMD PMTOUT.
043170     STOP RUN.
043180*----------------------------------------------------------------*
043190 Y900-99-EXIT.   EXIT.
043200*----------------------------------------------------------------*
043300*----------------------------------------------------------------*
043400 8010-LOOP-BODY SECTION.
043500*----------------------------------------------------------------*
043600        SET PTBL-IDX TO WK-SUB-I
043700        IF PTBL-IDEMPOTENCY-KEY(PTBL-IDX) EQUAL
043800                                         CMD-IDEMPOTENCY-KEY
043900           MOVE "Y" TO WK-FOUND-SW
044000        END-IF
044100*----------------------------------------------------------------*
044200 8010-99-EXIT.   EXIT.
044300*----------------------------------------------------------------*
044400 8020-LOOP-BODY SECTION.
044500*----------------------------------------------------------------*
044600        SET PTBL-IDX TO WK-SUB-I
044700        IF PTBL-GATEWAY-SESSION-ID(PTBL-IDX) EQUAL
044800                                         CMD-SESSION-ID
044900           MOVE "Y" TO WK-FOUND-SW
045000        END-IF
045100*----------------------------------------------------------------*
045200 8020-99-EXIT.   EXIT.
045300*----------------------------------------------------------------*
045400 8030-LOOP-BODY SECTION.
045500*----------------------------------------------------------------*
045600        SET PTBL-IDX TO WK-SUB-I
045700        IF PTBL-BOOKING-ID(PTBL-IDX) EQUAL CMD-BOOKING-ID
045800           MOVE "Y" TO WK-FOUND-SW
045900        END-IF
046000*----------------------------------------------------------------*
046100 8030-99-EXIT.   EXIT.
046200*----------------------------------------------------------------*
046300 8040-LOOP-BODY SECTION.
046400*----------------------------------------------------------------*
046500        SET PTBL-IDX TO WK-SUB-I
046600        MOVE PTBL-ID(PTBL-IDX)        TO PMT-ID OF PMTOUT-REC
046700        MOVE PTBL-BOOKING-ID(PTBL-IDX) TO
046800                                 PMT-BOOKING-ID OF PMTOUT-REC
046900        MOVE PTBL-USER-ID(PTBL-IDX)   TO
047000                                 PMT-USER-ID OF PMTOUT-REC
047100        MOVE PTBL-AMOUNT(PTBL-IDX)    TO
047200                                 PMT-AMOUNT OF PMTOUT-REC
047300        MOVE PTBL-CURRENCY(PTBL-IDX)  TO
047400                                 PMT-CURRENCY OF PMTOUT-REC
047500        MOVE PTBL-GATEWAY(PTBL-IDX)   TO
047600                                 PMT-GATEWAY OF PMTOUT-REC
047700        MOVE PTBL-STATUS(PTBL-IDX)    TO
047800                                 PMT-STATUS OF PMTOUT-REC
047900        MOVE PTBL-IDEMPOTENCY-KEY(PTBL-IDX) TO
048000                                 PMT-IDEMPOTENCY-KEY OF
048100                                                     PMTOUT-REC
048200        MOVE PTBL-RETRY-COUNT(PTBL-IDX) TO
048300                                 PMT-RETRY-COUNT OF PMTOUT-REC
048400        MOVE PTBL-REFUND-AMOUNT(PTBL-IDX) TO
048500                                 PMT-REFUND-AMOUNT OF PMTOUT-REC
048600        MOVE PTBL-CREATED-DATE(PTBL-IDX) TO
048700                                 PMT-CREATED-DATE OF PMTOUT-REC
048800        MOVE PTBL-CREATED-TIME(PTBL-IDX) TO
048900                                 PMT-CREATED-TIME OF PMTOUT-REC
049000        MOVE PTBL-GATEWAY-SESSION-ID(PTBL-IDX) TO
049100                                 PMT-GATEWAY-SESSION-ID OF
049200                                                     PMTOUT-REC
049300        MOVE PTBL-GATEWAY-TXN-ID(PTBL-IDX) TO
049400                                 PMT-GATEWAY-TXN-ID OF
049500                                                     PMTOUT-REC
049600        MOVE PTBL-FAILURE-REASON(PTBL-IDX) TO
049700                                 PMT-FAILURE-REASON OF
049800                                                     PMTOUT-REC
049900        MOVE PTBL-REFUND-ID(PTBL-IDX) TO
050000                                 PMT-REFUND-ID OF PMTOUT-REC
050100        MOVE PTBL-REFUNDED-DATE(PTBL-IDX) TO
050200                                 PMT-REFUNDED-DATE OF PMTOUT-REC
050300        MOVE PTBL-REFUNDED-TIME(PTBL-IDX) TO
050400                                 PMT-REFUNDED-TIME OF PMTOUT-REC
050500        WRITE PMTOUT-REC
050600*----------------------------------------------------------------*
050700 8040-99-EXIT.   EXIT.
050800******************************************************************
050900************** END OF PROGRAM SOURCE -  EVBPMT *****************
051000******************************************************************

000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     EVBWTL.
000600 AUTHOR.         L CHAN.
000700 INSTALLATION.   EVENTHUB DATA CENTER - BOX OFFICE SYSTEMS.
000800 DATE-WRITTEN.   11 APRIL 1997.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       EVENTHUB INTERNAL USE ONLY - BOX OFFICE STAFF.
001100*----------------------------------------------------------------*
001200*DESCRIPTION :  WAITLIST ALLOCATOR. MAINTAINS THE PER-EVENT
001300*               WAITLIST (JOIN/LEAVE/POSITION) AND RUNS THE
001400*               10-ENTRY FIFO-WINDOW ALLOCATION PASS WHEN SEATS
001500*               FREE UP FOR AN EVENT.
001600*----------------------------------------------------------------*
001700*    FILES.......:  DDNAME          LRECL       COPYBOOK
001800*                   WTLIN           00140       EVHWTL
001900*                   WTLOUT          00140       EVHWTL
002000*                   WTLCMD          00090       (INLINE)
002100*----------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:
002300*----------------------------------------------------------------*
002400* TAG     DATE       INIT   DESCRIPTION
002500* ------- ---------- ------ -----------------------------------
002600* EVH1401 11/04/1997 LSC    INITIAL VERSION
002700* EVH1418 19/11/1998 DMT    Y2K - CREATED-DATE/NOTIFIED-DATE NOW
002800*                           4-DIGIT CENTURY, SEE EVHWTL EVH0131
002900* EVH1440 03/06/2001 PJN    ALLOCATE (3400) - 10-ENTRY WINDOW,
003000*                           NO-PARTIAL-FILL RULE ADDED PER BOX
003100*                           OFFICE REQUEST
003200* EVH1462 24/02/2004 SKO    LEAVE-WAITLIST (3200) NOW SHIFTS THE
003300*                           TABLE DOWN INSTEAD OF FLAGGING A
003400*                           DELETED ROW - REWRITE WAS CARRYING
003500*                           DEAD ROWS FOREVER
003510* EVH1707 06/02/2013 RPN    PROCESS-COMMANDS (2000) UPPER-CASES
003520*                           CMD-TYPE BEFORE THE EVALUATE - SAME
003530*                           UPSTREAM FEED CHANGE AS EVH1705/
003540*                           EVH1706 - 09HOREM044
003550* EVH1752 14/03/2016 TJK    INITIALIZE-RUN (1000) WAS OPENING
003560*                           EVERY FILE WITH NO STATUS CHECK - ADD
003570*                           THE STANDARD OPEN-ERROR GUARD AND A
003580*                           Y900-ABNORMAL-TERMINATION PATH, PER
003590*                           THE DATA CENTER AUDIT - 16HOREM077
003600*----------------------------------------------------------------*
003700 EJECT
003800*================================================================*
003900*           E N V I R O N M E N T      D I V I S I O N           *
004000*================================================================*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
004600                     ON STATUS IS U0-ON
004700                     OFF STATUS IS U0-OFF.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT WTLIN          ASSIGN TO DATABASE-WTLIN
005200      ORGANIZATION IS      SEQUENTIAL
005300      ACCESS MODE  IS      SEQUENTIAL
005400      FILE STATUS  IS      WK-C-FILE-STATUS.
005500
005600     SELECT WTLOUT         ASSIGN TO DATABASE-WTLOUT
005700      ORGANIZATION IS      SEQUENTIAL
005800      ACCESS MODE  IS      SEQUENTIAL
005900      FILE STATUS  IS      WK-C-FS-WTLOUT.
006000
006100     SELECT WTLCMD         ASSIGN TO DATABASE-WTLCMD
006200      ORGANIZATION IS      SEQUENTIAL
006300      ACCESS MODE  IS      SEQUENTIAL
006400      FILE STATUS  IS      WK-C-FS-WTLCMD.
006500
006600*================================================================*
006700*                  D A T A      D I V I S I O N                  *
006800*================================================================*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200 FD  WTLIN
007300     RECORDING MODE IS F
007400     LABEL RECORD   IS STANDARD
007500     BLOCK CONTAINS 00 RECORDS.
007600     COPY EVHWTL REPLACING ==WK-EVHWTL== BY ==WTLIN-REC==.
007700
007800 FD  WTLOUT
007900     RECORDING MODE IS F
008000     LABEL RECORD   IS STANDARD
008100     BLOCK CONTAINS 00 RECORDS.
008200     COPY EVHWTL REPLACING ==WK-EVHWTL== BY ==WTLOUT-REC==.
008300
008400 FD  WTLCMD
008500     RECORDING MODE IS F
008600     LABEL RECORD   IS STANDARD
008700     BLOCK CONTAINS 00 RECORDS.
008800 01  WTLCMD-REC                     PIC X(090).
008900
009000*-----------------------------------------------------------------*
009100*                  WORKING-STORAGE SECTION                        *
009200*-----------------------------------------------------------------*
009300 WORKING-STORAGE SECTION.
009400
009500 01  FILLER                          PIC X(24) VALUE
009600     "** PROGRAM EVBWTL **".
009700
009800 01  WK-C-COMMON.
009900     COPY EVHCMWS.
010000
010100 01  WK-C-FILE-STATUS-GRP.
010200     05  WK-C-FS-WTLOUT              PIC X(02) VALUE "00".
010220         88  WK-C-FS-WTLOUT-OK                  VALUE "00".
010300     05  WK-C-FS-WTLCMD              PIC X(02) VALUE "00".
010320         88  WK-C-FS-WTLCMD-OK                  VALUE "00".
010350     05  FILLER                      PIC X(01) VALUE SPACE.
010400
010500 01  WK-EOF-SWITCHES.
010600     05  WK-WTLIN-EOF                PIC X(03) VALUE "NO ".
010700     05  WK-WTLCMD-EOF               PIC X(03) VALUE "NO ".
010750     05  FILLER                      PIC X(01) VALUE SPACE.
010800
010900* ---------------- WAITLIST TABLE (SERIAL SEARCH - EVH1230) --*
011000 01  WK-WTL-TABLE.
011100     05  WK-WTL-TBL-COUNT            PIC 9(05) COMP VALUE ZERO.
011200     05  WK-WTL-TBL OCCURS 3000 TIMES
011300             INDEXED BY WTBL-IDX.
011400         10  WTBL-EVENT-ID           PIC X(36).
011500         10  WTBL-USER-ID            PIC X(36).
011600         10  WTBL-SECTION-ID         PIC X(20).
011700         10  WTBL-SEAT-COUNT         PIC 9(03).
011800         10  WTBL-STATUS             PIC X(10).
011900         10  WTBL-CREATED-DATE       PIC 9(08).
012000         10  WTBL-CREATED-TIME       PIC 9(06).
012100         10  WTBL-NOTIFIED-DATE      PIC 9(08).
012200         10  WTBL-NOTIFIED-TIME      PIC 9(06).
012250     05  FILLER                      PIC X(01) VALUE SPACE.
012300
012400* ---------------- CREATED-AT COMPARE AREA (REDEFINES) -------*
012500 01  WK-CREATED-COMBO-A.
012600     05  WK-CR-DATE-A                PIC 9(08).
012700     05  WK-CR-TIME-A                PIC 9(06).
012800 01  WK-CREATED-NUM-A REDEFINES WK-CREATED-COMBO-A
012900                                     PIC 9(14).
013000
013100 01  WK-CREATED-COMBO-B.
013200     05  WK-CR-DATE-B                PIC 9(08).
013300     05  WK-CR-TIME-B                PIC 9(06).
013400 01  WK-CREATED-NUM-B REDEFINES WK-CREATED-COMBO-B
013500                                     PIC 9(14).
013510
013520* ---------------- CMD-TYPE UPPER-CASE AREA (REDEFINES) --------*
013530 01  WK-CMDTYPE-CONVERT-AREA.
013540     05  WK-CMDTYPE-RAW              PIC X(08).
013550 01  WK-CMDTYPE-CONVERT-NUM REDEFINES WK-CMDTYPE-CONVERT-AREA
013560                                     PIC X(08).
013600
013700* ---------------- 10-ENTRY ALLOCATION WINDOW -----------------*
013800 01  WK-ALLOC-WINDOW.
013900     05  WK-ALLOC-WINDOW-COUNT       PIC 9(02) COMP VALUE ZERO.
014000     05  WK-ALLOC-WINDOW-ENTRY OCCURS 10 TIMES
014100             INDEXED BY WALL-IDX.
014200         10  WALL-TBL-SUBSCRIPT      PIC 9(05) COMP.
014250     05  FILLER                      PIC X(01) VALUE SPACE.
014300
014400* ---------------- WAITLIST COMMAND TRANSACTION AREA ---------*
014500 01  WK-WTLCMD-AREA.
014600     05  CMD-TYPE                    PIC X(08).
014700*            JOIN    /LEAVE   /POSITION/ALLOCATE
014800     05  CMD-EVENT-ID                PIC X(36).
014900     05  CMD-USER-ID                 PIC X(36).
015000     05  CMD-SECTION-ID              PIC X(20).
015100     05  CMD-SEAT-COUNT              PIC 9(03).
015200     05  CMD-AVAILABLE-SEATS         PIC 9(05).
015300     05  FILLER                      PIC X(13).
015400
015500* ---------------- CONTROL TOTALS (COMP PER SHOP STANDARD) ---*
015600 01  WK-CONTROL-TOTALS.
015700     05  WK-TOT-NOTIFIED             PIC 9(07) COMP VALUE ZERO.
015800     05  WK-TOT-SEATS-ALLOCATED      PIC 9(07) COMP VALUE ZERO.
015850     05  FILLER                      PIC X(01) VALUE SPACE.
015900
016000* ---------------- MISC SUBSCRIPTS/SWITCHES (COMP) ------------*
016100 01  WK-SUBSCRIPTS.
016200     05  WK-SUB-I                    PIC 9(05) COMP VALUE ZERO.
016300     05  WK-SUB-J                    PIC 9(05) COMP VALUE ZERO.
016400     05  WK-BEST-SUB                 PIC 9(05) COMP VALUE ZERO.
016500     05  WK-POSITION-COUNT           PIC 9(05) COMP VALUE ZERO.
016600     05  WK-REMAINING-SEATS          PIC 9(05) COMP VALUE ZERO.
016700     05  WK-FOUND-SW                 PIC X(01) VALUE "N".
016800         88  WK-ENTRY-FOUND                     VALUE "Y".
016900     05  WK-ALREADY-PICKED-SW        PIC X(01) VALUE "N".
017000         88  WK-ALREADY-PICKED                  VALUE "Y".
017050     05  FILLER                      PIC X(01) VALUE SPACE.
017100
017200*================================================================*
017300 PROCEDURE DIVISION.
017400*================================================================*
017500*----------------------------------------------------------------*
017600 0000-MAIN-PROCESS SECTION.
017700*----------------------------------------------------------------*
017800     PERFORM 1000-INITIALIZE-RUN
017900        THRU 1000-99-EXIT.
018000
018100     PERFORM 2000-PROCESS-COMMANDS
018200        THRU 2000-99-EXIT
018300        UNTIL WK-WTLCMD-EOF EQUAL "YES".
018400
018500     PERFORM 9000-FINALIZE-RUN
018600        THRU 9000-99-EXIT.
018700*----------------------------------------------------------------*
018800 0000-99-EXIT.   EXIT.
018900*----------------------------------------------------------------*
019000*----------------------------------------------------------------*
019100 1000-INITIALIZE-RUN SECTION.
019200*----------------------------------------------------------------*
019300     ACCEPT EVH-RUN-DATE FROM DATE YYYYMMDD.
019400     ACCEPT EVH-RUN-TIME FROM TIME.
019500
019510     OPEN INPUT  WTLIN.
019520     IF NOT WK-C-SUCCESSFUL
019530        DISPLAY "EVBWTL - OPEN FILE ERROR - WTLIN"
019540        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019550        GO TO Y900-ABNORMAL-TERMINATION
019560     END-IF.
019570     OPEN INPUT  WTLCMD.
019580     IF NOT WK-C-FS-WTLCMD-OK
019590        DISPLAY "EVBWTL - OPEN FILE ERROR - WTLCMD"
019600        DISPLAY "FILE STATUS IS " WK-C-FS-WTLCMD
019610        GO TO Y900-ABNORMAL-TERMINATION
019620     END-IF.
019630     OPEN OUTPUT WTLOUT.
019640     IF NOT WK-C-FS-WTLOUT-OK
019650        DISPLAY "EVBWTL - OPEN FILE ERROR - WTLOUT"
019660        DISPLAY "FILE STATUS IS " WK-C-FS-WTLOUT
019670        GO TO Y900-ABNORMAL-TERMINATION
019680     END-IF.
019900
020000     PERFORM 1100-LOAD-WAITLIST-TABLE
020100        THRU 1100-99-EXIT
020200        UNTIL WK-WTLIN-EOF EQUAL "YES".
020300*----------------------------------------------------------------*
020400 1000-99-EXIT.   EXIT.
020500*----------------------------------------------------------------*
020600*----------------------------------------------------------------*
020700 1100-LOAD-WAITLIST-TABLE SECTION.
020800*----------------------------------------------------------------*
020900     READ WTLIN INTO WTLIN-REC.
021000     IF WK-C-AT-END
021100        MOVE "YES" TO WK-WTLIN-EOF
021200     ELSE
021300        ADD 1 TO WK-WTL-TBL-COUNT
021400        SET WTBL-IDX TO WK-WTL-TBL-COUNT
021500        MOVE WL-EVENT-ID OF WTLIN-REC TO
021600                                   WTBL-EVENT-ID(WTBL-IDX)
021700        MOVE WL-USER-ID OF WTLIN-REC TO
021800                                   WTBL-USER-ID(WTBL-IDX)
021900        MOVE WL-SECTION-ID OF WTLIN-REC TO
022000                                   WTBL-SECTION-ID(WTBL-IDX)
022100        MOVE WL-SEAT-COUNT OF WTLIN-REC TO
022200                                   WTBL-SEAT-COUNT(WTBL-IDX)
022300        MOVE WL-STATUS OF WTLIN-REC TO
022400                                   WTBL-STATUS(WTBL-IDX)
022500        MOVE WL-CREATED-DATE OF WTLIN-REC TO
022600                                   WTBL-CREATED-DATE(WTBL-IDX)
022700        MOVE WL-CREATED-TIME OF WTLIN-REC TO
022800                                   WTBL-CREATED-TIME(WTBL-IDX)
022900        MOVE WL-NOTIFIED-DATE OF WTLIN-REC TO
023000                                   WTBL-NOTIFIED-DATE(WTBL-IDX)
023100        MOVE WL-NOTIFIED-TIME OF WTLIN-REC TO
023200                                   WTBL-NOTIFIED-TIME(WTBL-IDX)
023300     END-IF.
023400*----------------------------------------------------------------*
023500 1100-99-EXIT.   EXIT.
023600*----------------------------------------------------------------*
023700*----------------------------------------------------------------*
023800 2000-PROCESS-COMMANDS SECTION.                                    EVH1707
023900*----------------------------------------------------------------*
024000     READ WTLCMD INTO WK-WTLCMD-AREA.
024100     IF WK-C-FS-WTLCMD EQUAL "10"
024200        MOVE "YES" TO WK-WTLCMD-EOF
024300     ELSE
024320        MOVE CMD-TYPE TO WK-CMDTYPE-RAW
024340        INSPECT WK-CMDTYPE-RAW CONVERTING
024360           "abcdefghijklmnopqrstuvwxyz" TO
024380           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
024400        EVALUATE WK-CMDTYPE-RAW
024500           WHEN "JOIN    "
024600              PERFORM 3100-JOIN-WAITLIST    THRU 3100-99-EXIT
024700           WHEN "LEAVE   "
024800              PERFORM 3200-LEAVE-WAITLIST   THRU 3200-99-EXIT
024900           WHEN "POSITION"
025000              PERFORM 3300-WAITLIST-POSITION THRU 3300-99-EXIT
025100           WHEN "ALLOCATE"
025200              PERFORM 3400-ALLOCATE-WAITLIST THRU 3400-99-EXIT
025300           WHEN OTHER
025400              DISPLAY "EVBWTL - UNKNOWN COMMAND TYPE: " CMD-TYPE
025500        END-EVALUATE
025600     END-IF.
025700*----------------------------------------------------------------*
025800 2000-99-EXIT.   EXIT.
025900*----------------------------------------------------------------*
026000*----------------------------------------------------------------*
026100 3100-JOIN-WAITLIST SECTION.
026200*----------------------------------------------------------------*
026300     MOVE "N" TO WK-FOUND-SW.
026400     PERFORM 8010-LOOP-BODY THRU 8010-99-EXIT
026500        VARYING WK-SUB-I FROM 1 BY 1
026600        UNTIL WK-SUB-I GREATER WK-WTL-TBL-COUNT
026700        OR WK-ENTRY-FOUND.
026800
026900     IF WK-ENTRY-FOUND
027000        DISPLAY "EVBWTL - JOIN IGNORED, ALREADY ON LIST - "
027100           CMD-EVENT-ID "/" CMD-USER-ID
027200     ELSE
027300        ADD 1 TO WK-WTL-TBL-COUNT
027400        SET WTBL-IDX TO WK-WTL-TBL-COUNT
027500        MOVE CMD-EVENT-ID     TO WTBL-EVENT-ID(WTBL-IDX)
027600        MOVE CMD-USER-ID      TO WTBL-USER-ID(WTBL-IDX)
027700        MOVE CMD-SECTION-ID   TO WTBL-SECTION-ID(WTBL-IDX)
027800        MOVE CMD-SEAT-COUNT   TO WTBL-SEAT-COUNT(WTBL-IDX)
027900        MOVE "WAITING"        TO WTBL-STATUS(WTBL-IDX)
028000        MOVE EVH-RUN-DATE     TO WTBL-CREATED-DATE(WTBL-IDX)
028100        MOVE EVH-RUN-TIME     TO WTBL-CREATED-TIME(WTBL-IDX)
028200        MOVE ZERO             TO WTBL-NOTIFIED-DATE(WTBL-IDX)
028300        MOVE ZERO             TO WTBL-NOTIFIED-TIME(WTBL-IDX)
028400     END-IF.
028500*----------------------------------------------------------------*
028600 3100-99-EXIT.   EXIT.
028700*----------------------------------------------------------------*
028800*----------------------------------------------------------------*
028900 3200-LEAVE-WAITLIST SECTION.                                      EVH1462
029000*----------------------------------------------------------------*
029100*    SHIFTS EVERY ROW BEHIND THE DELETED ENTRY UP ONE POSITION -
029200*    SEE EVH1462. THE TABLE NEVER CARRIES DEAD ROWS ONWARD.
029300*----------------------------------------------------------------*
029400     MOVE "N" TO WK-FOUND-SW.
029500     PERFORM 8020-LOOP-BODY THRU 8020-99-EXIT
029600        VARYING WK-SUB-I FROM 1 BY 1
029700        UNTIL WK-SUB-I GREATER WK-WTL-TBL-COUNT
029800        OR WK-ENTRY-FOUND.
029900
030000     IF WK-ENTRY-FOUND
030100        PERFORM 8030-LOOP-BODY THRU 8030-99-EXIT
030200        VARYING WK-SUB-J FROM WK-SUB-I BY 1
030300           UNTIL WK-SUB-J GREATER OR EQUAL WK-WTL-TBL-COUNT
030400        SUBTRACT 1 FROM WK-WTL-TBL-COUNT
030500     END-IF.
030600*----------------------------------------------------------------*
030700 3200-99-EXIT.   EXIT.
030800*----------------------------------------------------------------*
030900*----------------------------------------------------------------*
031000 3300-WAITLIST-POSITION SECTION.
031100*----------------------------------------------------------------*
031200*    SIMPLE COUNT OF WAITING ENTRIES FOR THE EVENT - NOT A TRUE
031300*    ORDINAL RANK.
031400*----------------------------------------------------------------*
031500     MOVE ZERO TO WK-POSITION-COUNT.
031600     PERFORM 8040-LOOP-BODY THRU 8040-99-EXIT
031700        VARYING WK-SUB-I FROM 1 BY 1
031800        UNTIL WK-SUB-I GREATER WK-WTL-TBL-COUNT.
031900     DISPLAY "EVBWTL - WAITLIST POSITION COUNT FOR " CMD-EVENT-ID
032000        " = " WK-POSITION-COUNT.
032100*----------------------------------------------------------------*
032200 3300-99-EXIT.   EXIT.
032300*----------------------------------------------------------------*
032400*----------------------------------------------------------------*
032500 3400-ALLOCATE-WAITLIST SECTION.                                   EVH1440
032600*----------------------------------------------------------------*
032700*    READS UP TO THE FIRST 10 WAITING ENTRIES FOR THE EVENT IN
032800*    CREATED-AT ORDER (SELECTION-SCAN, TABLE IS NOT MAINTAINED
032900*    SORTED), THEN NOTIFIES EACH WHOSE SEAT-COUNT FITS THE SEATS
033000*    STILL REMAINING - NO PARTIAL FILLS, NO REORDERING PAST A
033100*    SKIPPED ENTRY - SEE EVH1440.
033200*----------------------------------------------------------------*
033300     MOVE ZERO TO WK-ALLOC-WINDOW-COUNT.
033400     PERFORM 8050-LOOP-BODY THRU 8050-99-EXIT
033500        VARYING WK-SUB-J FROM 1 BY 1
033600        UNTIL WK-SUB-J GREATER 10.
033700
033800     MOVE CMD-AVAILABLE-SEATS TO WK-REMAINING-SEATS.
033900     PERFORM 8060-LOOP-BODY THRU 8060-99-EXIT
034000        VARYING WK-SUB-J FROM 1 BY 1
034100        UNTIL WK-SUB-J GREATER WK-ALLOC-WINDOW-COUNT
034200        OR WK-REMAINING-SEATS EQUAL ZERO.
034300*----------------------------------------------------------------*
034400 3400-99-EXIT.   EXIT.
034500*----------------------------------------------------------------*
034600*----------------------------------------------------------------*
034700 3410-PICK-NEXT-EARLIEST SECTION.
034800*----------------------------------------------------------------*
034900*    FINDS THE WAITING ENTRY FOR CMD-EVENT-ID WITH THE EARLIEST
035000*    CREATED-AT NOT ALREADY IN THE WINDOW. RETURNS ITS SUBSCRIPT
035100*    IN WK-BEST-SUB, OR ZERO IF NONE LEFT.
035200*----------------------------------------------------------------*
035300     MOVE ZERO TO WK-BEST-SUB.
035400     PERFORM 8080-LOOP-BODY THRU 8080-99-EXIT
035500        VARYING WK-SUB-I FROM 1 BY 1
035600        UNTIL WK-SUB-I GREATER WK-WTL-TBL-COUNT.
035700*----------------------------------------------------------------*
035800 3410-99-EXIT.   EXIT.
035900*----------------------------------------------------------------*
036000*----------------------------------------------------------------*
036100 9000-FINALIZE-RUN SECTION.
036200*----------------------------------------------------------------*
036300     PERFORM 8090-LOOP-BODY THRU 8090-99-EXIT
036400        VARYING WK-SUB-I FROM 1 BY 1
036500        UNTIL WK-SUB-I GREATER WK-WTL-TBL-COUNT.
036600
036700     DISPLAY "***************************".
036800     DISPLAY "*  EVBWTL RUN COMPLETE    *".
036900     DISPLAY "***************************".
037000     DISPLAY "*ENTRIES NOTIFIED....:" WK-TOT-NOTIFIED "*".
037100     DISPLAY "*SEATS ALLOCATED.....:" WK-TOT-SEATS-ALLOCATED "*".
037200     DISPLAY "***************************".
037300
037400     CLOSE WTLIN WTLCMD WTLOUT.
037500     STOP RUN.
037600*----------------------------------------------------------------*
037700 9000-99-EXIT.   EXIT.
037710*----------------------------------------------------------------*
037720*----------------------------------------------------------------*
037730 Y900-ABNORMAL-TERMINATION SECTION.                              EVH1752
037740*----------------------------------------------------------------*
037750     DISPLAY "EVBWTL - ABNORMAL TERMINATION - RUN ABORTED".
037760     CLOSE WTLIN WTLCMD WTLOUT.
037770     STOP RUN.
037780*----------------------------------------------------------------*
037790 Y900-99-EXIT.   EXIT.
037800*----------------------------------------------------------------*
037900******************************************************************
038000*----------------------------------------------------------------*
038100 8010-LOOP-BODY SECTION.
038200*----------------------------------------------------------------*
038300        SET WTBL-IDX TO WK-SUB-I
038400        IF WTBL-EVENT-ID(WTBL-IDX) EQUAL CMD-EVENT-ID
038500           AND WTBL-USER-ID(WTBL-IDX) EQUAL CMD-USER-ID
038600           MOVE "Y" TO WK-FOUND-SW
038700        END-IF
038800*----------------------------------------------------------------*
038900 8010-99-EXIT.   EXIT.
039000*----------------------------------------------------------------*
039100 8020-LOOP-BODY SECTION.
039200*----------------------------------------------------------------*
039300        SET WTBL-IDX TO WK-SUB-I
039400        IF WTBL-EVENT-ID(WTBL-IDX) EQUAL CMD-EVENT-ID
039500           AND WTBL-USER-ID(WTBL-IDX) EQUAL CMD-USER-ID
039600           MOVE "Y" TO WK-FOUND-SW
039700        END-IF
039800*----------------------------------------------------------------*
039900 8020-99-EXIT.   EXIT.
040000*----------------------------------------------------------------*
040100 8030-LOOP-BODY SECTION.
040200*----------------------------------------------------------------*
040300           MOVE WK-WTL-TBL(WK-SUB-J + 1) TO WK-WTL-TBL(WK-SUB-J)
040400*----------------------------------------------------------------*
040500 8030-99-EXIT.   EXIT.
040600*----------------------------------------------------------------*
040700 8040-LOOP-BODY SECTION.
040800*----------------------------------------------------------------*
040900        SET WTBL-IDX TO WK-SUB-I
041000        IF WTBL-EVENT-ID(WTBL-IDX) EQUAL CMD-EVENT-ID
041100           AND WTBL-STATUS(WTBL-IDX) EQUAL "WAITING"
041200           ADD 1 TO WK-POSITION-COUNT
041300        END-IF
041400*----------------------------------------------------------------*
041500 8040-99-EXIT.   EXIT.
041600*----------------------------------------------------------------*
041700 8050-LOOP-BODY SECTION.
041800*----------------------------------------------------------------*
041900        PERFORM 3410-PICK-NEXT-EARLIEST THRU 3410-99-EXIT
042000        IF WK-BEST-SUB EQUAL ZERO
042100           MOVE 11 TO WK-SUB-J
042200        ELSE
042300           ADD 1 TO WK-ALLOC-WINDOW-COUNT
042400           SET WALL-IDX TO WK-ALLOC-WINDOW-COUNT
042500           MOVE WK-BEST-SUB TO WALL-TBL-SUBSCRIPT(WALL-IDX)
042600        END-IF
042700*----------------------------------------------------------------*
042800 8050-99-EXIT.   EXIT.
042900*----------------------------------------------------------------*
043000 8060-LOOP-BODY SECTION.
043100*----------------------------------------------------------------*
043200        SET WALL-IDX TO WK-SUB-J
043300        SET WTBL-IDX TO WALL-TBL-SUBSCRIPT(WALL-IDX)
043400        IF WTBL-SEAT-COUNT(WTBL-IDX) LESS OR EQUAL
043500                                         WK-REMAINING-SEATS
043600           MOVE "NOTIFIED" TO WTBL-STATUS(WTBL-IDX)
043700           MOVE EVH-RUN-DATE TO WTBL-NOTIFIED-DATE(WTBL-IDX)
043800           MOVE EVH-RUN-TIME TO WTBL-NOTIFIED-TIME(WTBL-IDX)
043900           SUBTRACT WTBL-SEAT-COUNT(WTBL-IDX) FROM
044000                                         WK-REMAINING-SEATS
044100           ADD WTBL-SEAT-COUNT(WTBL-IDX) TO
044200                                         WK-TOT-SEATS-ALLOCATED
044300           ADD 1 TO WK-TOT-NOTIFIED
044400           DISPLAY "EVBWTL - WAITLIST.AVAILABLE EMITTED - "
044500              WTBL-EVENT-ID(WTBL-IDX) "/" WTBL-USER-ID(WTBL-IDX)
044600        END-IF
044700*----------------------------------------------------------------*
044800 8060-99-EXIT.   EXIT.
044900*----------------------------------------------------------------*
045000 8070-LOOP-BODY SECTION.
045100*----------------------------------------------------------------*
045200              IF WALL-TBL-SUBSCRIPT(WALL-IDX) EQUAL WK-SUB-I
045300                 MOVE "Y" TO WK-ALREADY-PICKED-SW
045400              END-IF
045500*----------------------------------------------------------------*
045600 8070-99-EXIT.   EXIT.
045700*----------------------------------------------------------------*
045800 8080-LOOP-BODY SECTION.
045900*----------------------------------------------------------------*
046000        SET WTBL-IDX TO WK-SUB-I
046100        IF WTBL-EVENT-ID(WTBL-IDX) EQUAL CMD-EVENT-ID
046200           AND WTBL-STATUS(WTBL-IDX) EQUAL "WAITING"
046300           MOVE "N" TO WK-ALREADY-PICKED-SW
046400           PERFORM 8070-LOOP-BODY THRU 8070-99-EXIT
046500        VARYING WALL-IDX FROM 1 BY 1
046600              UNTIL WALL-IDX GREATER WK-ALLOC-WINDOW-COUNT
046700           IF NOT WK-ALREADY-PICKED
046800              IF WK-BEST-SUB EQUAL ZERO
046900                 MOVE WK-SUB-I TO WK-BEST-SUB
047000              ELSE
047100                 MOVE WTBL-CREATED-DATE(WTBL-IDX) TO WK-CR-DATE-A
047200                 MOVE WTBL-CREATED-TIME(WTBL-IDX) TO WK-CR-TIME-A
047300                 SET WTBL-IDX TO WK-BEST-SUB
047400                 MOVE WTBL-CREATED-DATE(WTBL-IDX) TO WK-CR-DATE-B
047500                 MOVE WTBL-CREATED-TIME(WTBL-IDX) TO WK-CR-TIME-B
047600                 IF WK-CREATED-NUM-A LESS WK-CREATED-NUM-B
047700                    MOVE WK-SUB-I TO WK-BEST-SUB
047800                 END-IF
047900              END-IF
048000           END-IF
048100        END-IF
048200*----------------------------------------------------------------*
048300 8080-99-EXIT.   EXIT.
048400*----------------------------------------------------------------*
048500 8090-LOOP-BODY SECTION.
048600*----------------------------------------------------------------*
048700        SET WTBL-IDX TO WK-SUB-I
048800        MOVE WTBL-EVENT-ID(WTBL-IDX) TO WL-EVENT-ID OF WTLOUT-REC
048900        MOVE WTBL-USER-ID(WTBL-IDX)  TO WL-USER-ID OF WTLOUT-REC
049000        MOVE WTBL-SECTION-ID(WTBL-IDX) TO
049100                                 WL-SECTION-ID OF WTLOUT-REC
049200        MOVE WTBL-SEAT-COUNT(WTBL-IDX) TO
049300                                 WL-SEAT-COUNT OF WTLOUT-REC
049400        MOVE WTBL-STATUS(WTBL-IDX)   TO WL-STATUS OF WTLOUT-REC
049500        MOVE WTBL-CREATED-DATE(WTBL-IDX) TO
049600                                 WL-CREATED-DATE OF WTLOUT-REC
049700        MOVE WTBL-CREATED-TIME(WTBL-IDX) TO
049800                                 WL-CREATED-TIME OF WTLOUT-REC
049900        MOVE WTBL-NOTIFIED-DATE(WTBL-IDX) TO
050000                                 WL-NOTIFIED-DATE OF WTLOUT-REC
050100        MOVE WTBL-NOTIFIED-TIME(WTBL-IDX) TO
050200                                 WL-NOTIFIED-TIME OF WTLOUT-REC
050300        WRITE WTLOUT-REC
050400*----------------------------------------------------------------*
050500 8090-99-EXIT.   EXIT.
050600************** END OF PROGRAM SOURCE -  EVBWTL *****************
050700******************************************************************

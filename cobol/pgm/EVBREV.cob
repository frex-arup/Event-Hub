000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     EVBREV.
000600 AUTHOR.         ACCENTURE.
000700 INSTALLATION.   EVENTHUB DATA CENTER - BOX OFFICE SYSTEMS.
000800 DATE-WRITTEN.   15 JANUARY 1994.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       EVENTHUB INTERNAL USE ONLY - BOX OFFICE STAFF.
001100*----------------------------------------------------------------*
001200*DESCRIPTION :  REVENUE AND SETTLEMENT LEDGER. RECORDS TICKET-
001300*               SALE/REFUND REVENUE TRANSACTIONS, CREATES AND
001400*               PROCESSES ORGANIZER PAYOUT SETTLEMENTS, AND
001500*               PRINTS THE ORGANIZER REVENUE ROLLUP REPORT WITH
001600*               A CONTROL BREAK ON ORGANIZER-ID.
001700*----------------------------------------------------------------*
001800*    FILES.......:  DDNAME          LRECL       COPYBOOK
001900*                   REVIN           00200       EVHREV
002000*                   REVOUT          00200       EVHREV
002100*                   SETIN           00200       EVHSET
002200*                   SETOUT          00200       EVHSET
002300*                   REVCMD          00250       (INLINE)
002400*                   REVRPT          00132       (PRINT - INLINE)
002500*----------------------------------------------------------------*
002600* HISTORY OF MODIFICATION:
002700*----------------------------------------------------------------*
002800* TAG     DATE       INIT   DESCRIPTION
002900* ------- ---------- ------ -----------------------------------
003000* EVH1801 15/01/1994 MWT    INITIAL VERSION
003100* EVH1822 02/09/1996 LSC    EVENT/ORGANIZER ANALYTICS QUERIES
003200*                           ADDED (3200/3300) - NO WRITE, SUMS
003300*                           ONLY
003400* EVH1850 19/11/1998 DMT    Y2K - SETTLED-AT DATE NOW TAKES THE
003500*                           4-DIGIT CENTURY FROM EVH-RUN-DATE
003600* EVH1866 24/02/2004 PJN    ORGANIZER ROLLUP REPORT (6100) SORTS
003700*                           THE REVENUE TABLE BY ORGANIZER-ID
003800*                           BEFORE THE CONTROL BREAK PASS
003850* EVH1756 14/03/2016 TJK    INITIALIZE-RUN (1000) WAS OPENING
003860*                           EVERY FILE WITH NO STATUS CHECK - ADD
003870*                           THE STANDARD OPEN-ERROR GUARD AND A
003880*                           Y900-ABNORMAL-TERMINATION PATH, PER
003890*                           THE DATA CENTER AUDIT - 16HOREM077
003892* EVH1772 02/05/2016 RPK    NEW COMMAND PND-SETL/PARAGRAPH 3600 -
003894*                           PAYOUT DESK HAD NO WAY TO PULL THE
003896*                           PENDING-SETTLEMENTS WORKLIST, WAS
003898*                           RUNNING IT BY HAND AGAINST SETOUT -
003899*                           16HOREM140
003900*----------------------------------------------------------------*
004000 EJECT
004100*================================================================*
004200*           E N V I R O N M E N T      D I V I S I O N           *
004300*================================================================*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-AS400.
004700 OBJECT-COMPUTER. IBM-AS400.
004800 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
004900                  UPSI-0 IS UPSI-SWITCH-0
005000                     ON STATUS IS U0-ON
005100                     OFF STATUS IS U0-OFF.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT REVIN           ASSIGN TO DATABASE-REVIN
005600      ORGANIZATION IS       SEQUENTIAL
005700      ACCESS MODE  IS       SEQUENTIAL
005800      FILE STATUS  IS       WK-C-FILE-STATUS.
005900
006000     SELECT REVOUT          ASSIGN TO DATABASE-REVOUT
006100      ORGANIZATION IS       SEQUENTIAL
006200      ACCESS MODE  IS       SEQUENTIAL
006300      FILE STATUS  IS       WK-C-FS-REVOUT.
006400
006500     SELECT SETIN           ASSIGN TO DATABASE-SETIN
006600      ORGANIZATION IS       SEQUENTIAL
006700      ACCESS MODE  IS       SEQUENTIAL
006800      FILE STATUS  IS       WK-C-FS-SETIN.
006900
007000     SELECT SETOUT          ASSIGN TO DATABASE-SETOUT
007100      ORGANIZATION IS       SEQUENTIAL
007200      ACCESS MODE  IS       SEQUENTIAL
007300      FILE STATUS  IS       WK-C-FS-SETOUT.
007400
007500     SELECT REVCMD          ASSIGN TO DATABASE-REVCMD
007600      ORGANIZATION IS       SEQUENTIAL
007700      ACCESS MODE  IS       SEQUENTIAL
007800      FILE STATUS  IS       WK-C-FS-REVCMD.
007900
008000     SELECT REVRPT          ASSIGN TO DATABASE-REVRPT
008100      ORGANIZATION IS       SEQUENTIAL
008200      ACCESS MODE  IS       SEQUENTIAL
008300      FILE STATUS  IS       WK-C-FS-REVRPT.
008400
008500*================================================================*
008600*                  D A T A      D I V I S I O N                  *
008700*================================================================*
008800 DATA DIVISION.
008900 FILE SECTION.
009000*
009100 FD  REVIN
009200     RECORDING MODE IS F
009300     LABEL RECORD   IS STANDARD
009400     BLOCK CONTAINS 00 RECORDS.
009500 01  REVIN-REC.
009600     COPY EVHREV.
009700
009800 FD  REVOUT
009900     RECORDING MODE IS F
010000     LABEL RECORD   IS STANDARD
010100     BLOCK CONTAINS 00 RECORDS.
010200 01  REVOUT-REC.
010300     COPY EVHREV.
010400
010500 FD  SETIN
010600     RECORDING MODE IS F
010700     LABEL RECORD   IS STANDARD
010800     BLOCK CONTAINS 00 RECORDS.
010900 01  SETIN-REC.
011000     COPY EVHSET.
011100
011200 FD  SETOUT
011300     RECORDING MODE IS F
011400     LABEL RECORD   IS STANDARD
011500     BLOCK CONTAINS 00 RECORDS.
011600 01  SETOUT-REC.
011700     COPY EVHSET.
011800
011900 FD  REVCMD
012000     RECORDING MODE IS F
012100     LABEL RECORD   IS STANDARD
012200     BLOCK CONTAINS 00 RECORDS.
012300 01  REVCMD-REC                      PIC X(250).
012400
012500 FD  REVRPT
012600     RECORDING MODE IS F
012700     LABEL RECORD   IS STANDARD
012800     BLOCK CONTAINS 00 RECORDS.
012900 01  REVRPT-REC                      PIC X(132).
013000
013100*-----------------------------------------------------------------*
013200*                  WORKING-STORAGE SECTION                        *
013300*-----------------------------------------------------------------*
013400 WORKING-STORAGE SECTION.
013500
013600 01  FILLER                          PIC X(24) VALUE
013700     "** PROGRAM EVBREV **".
013800
013900 01  WK-C-COMMON.
014000     COPY EVHCMWS.
014100
014200 01  WK-C-FILE-STATUS-GRP.
014300     05  WK-C-FS-REVOUT              PIC X(02) VALUE "00".
014320         88  WK-C-FS-REVOUT-OK                  VALUE "00".
014400     05  WK-C-FS-SETIN               PIC X(02) VALUE "00".
014420         88  WK-C-FS-SETIN-OK                   VALUE "00".
014500     05  WK-C-FS-SETOUT              PIC X(02) VALUE "00".
014520         88  WK-C-FS-SETOUT-OK                  VALUE "00".
014600     05  WK-C-FS-REVCMD              PIC X(02) VALUE "00".
014620         88  WK-C-FS-REVCMD-OK                  VALUE "00".
014700     05  WK-C-FS-REVRPT              PIC X(02) VALUE "00".
014720         88  WK-C-FS-REVRPT-OK                  VALUE "00".
014750     05  FILLER                      PIC X(01) VALUE SPACE.
014800
014900 01  WK-EOF-SWITCHES.
015000     05  WK-REVIN-EOF                PIC X(03) VALUE "NO ".
015100     05  WK-SETIN-EOF                PIC X(03) VALUE "NO ".
015200     05  WK-REVCMD-EOF               PIC X(03) VALUE "NO ".
015250     05  FILLER                      PIC X(01) VALUE SPACE.
015300
015400* ---------------- REVENUE TABLE (SERIAL SEARCH, APPEND-ONLY) -*
015500 01  WK-REV-TABLE.
015600     05  WK-REV-TBL-COUNT            PIC 9(05) COMP VALUE ZERO.
015700     05  WK-REV-TBL OCCURS 6000 TIMES
015800             INDEXED BY RTBL-IDX.
015900         10  RTBL-ID                 PIC X(36).
016000         10  RTBL-EVENT-ID           PIC X(36).
016100         10  RTBL-ORGANIZER-ID       PIC X(36).
016200         10  RTBL-BOOKING-ID         PIC X(36).
016300         10  RTBL-AMOUNT             PIC S9(9)V99 COMP-3.
016400         10  RTBL-CURRENCY           PIC X(03).
016500         10  RTBL-TYPE               PIC X(30).
016600         10  RTBL-CREATED-DATE       PIC 9(08).
016700         10  RTBL-CREATED-TIME       PIC 9(06).
016750     05  FILLER                      PIC X(01) VALUE SPACE.
016800
016900* ---------------- SETTLEMENT TABLE (SERIAL SEARCH - NEW KEYS) *
017000 01  WK-SET-TABLE.
017100     05  WK-SET-TBL-COUNT            PIC 9(05) COMP VALUE ZERO.
017200     05  WK-SET-TBL OCCURS 1000 TIMES
017300             INDEXED BY STBL-IDX.
017400         10  STBL-ID                 PIC X(36).
017500         10  STBL-ORGANIZER-ID       PIC X(36).
017600         10  STBL-EVENT-ID           PIC X(36).
017700         10  STBL-AMOUNT             PIC S9(9)V99 COMP-3.
017800         10  STBL-CURRENCY           PIC X(03).
017900         10  STBL-STATUS             PIC X(20).
018000         10  STBL-PAYOUT-REF         PIC X(40).
018100         10  STBL-SETTLED-DATE       PIC 9(08).
018200         10  STBL-SETTLED-TIME       PIC 9(06).
018250     05  FILLER                      PIC X(01) VALUE SPACE.
018300
018400* ---------------- ROLLUP SORT WORK-TABLE (PAIR-SWAP SORT) ----*
018500* EVH1866 - SMALL TABLE, A BUBBLE-STYLE IN-PLACE SORT ON THE
018600* SUBSCRIPT ARRAY IS PLENTY FAST ENOUGH FOR ONE BATCH WINDOW.
018700 01  WK-ROLLUP-SORT-TABLE.
018800     05  WK-RSORT-SUB OCCURS 6000 TIMES
018900             PIC 9(05) COMP.
019000
019100* ---------------- REVENUE LEDGER COMMAND TRANSACTION AREA ----*
019150     05  FILLER                      PIC X(01) VALUE SPACE.
019200 01  WK-REVCMD-AREA.
019300     05  CMD-TYPE                    PIC X(08).
019400*            RECORD  /EVT-ANLY/ORG-ANLY/CRT-SETL/PRC-SETL/PND-SETL
019500     05  CMD-REV-ID                  PIC X(36).
019600     05  CMD-EVENT-ID                PIC X(36).
019700     05  CMD-ORGANIZER-ID            PIC X(36).
019800     05  CMD-BOOKING-ID              PIC X(36).
019900     05  CMD-AMOUNT                  PIC S9(9)V99.
020000     05  CMD-CURRENCY                PIC X(03).
020100     05  CMD-REV-TYPE                PIC X(30).
020200     05  CMD-SETTLEMENT-ID           PIC X(36).
020300     05  CMD-PAYOUT-REF              PIC X(40).
020350     05  FILLER                      PIC X(01) VALUE SPACE.
020400
020500* ---------------- ANALYTICS RESULT AREA (REDEFINES) ----------*
020600 01  WK-ANALYTICS-RESULT.
020700     05  WK-AN-TOTAL-REVENUE         PIC S9(9)V99 COMP-3
020800                                     VALUE ZERO.
020900     05  WK-AN-TOTAL-REFUNDS         PIC S9(9)V99 COMP-3
021000                                     VALUE ZERO.
021100     05  WK-AN-NET-REVENUE           PIC S9(9)V99 COMP-3
021200                                     VALUE ZERO.
021300     05  WK-AN-TOTAL-BOOKINGS        PIC 9(07) COMP VALUE ZERO.
021400 01  WK-ANALYTICS-PRINT-VIEW REDEFINES WK-ANALYTICS-RESULT.
021500     05  WK-ANP-TOTAL-REVENUE        PIC S9(9)V99 COMP-3.
021600     05  WK-ANP-TOTAL-REFUNDS        PIC S9(9)V99 COMP-3.
021700     05  WK-ANP-NET-REVENUE          PIC S9(9)V99 COMP-3.
021800     05  WK-ANP-TOTAL-BOOKINGS       PIC 9(07) COMP.
021900
022000* ---------------- REPORT HEADING/DETAIL (REDEFINES) ---------*
022100 01  WK-RPT-LINE.
022200     05  WK-RPT-LINE-TEXT            PIC X(132).
022300 01  WK-RPT-HEADING REDEFINES WK-RPT-LINE.
022400     05  WK-RPT-H-FILL1              PIC X(30).
022500     05  WK-RPT-H-TITLE               PIC X(44) VALUE
022600         "E V E N T H U B   R E V E N U E   R O L L U P".
022700     05  WK-RPT-H-FILL2              PIC X(58).
022800 01  WK-RPT-DETAIL REDEFINES WK-RPT-LINE.
022900     05  WK-RPT-D-FILL1              PIC X(03).
023000     05  WK-RPT-D-ORGANIZER-ID       PIC X(36).
023100     05  WK-RPT-D-FILL2              PIC X(02).
023200     05  WK-RPT-D-NET-REVENUE        PIC Z,ZZZ,ZZ9.99-.
023300     05  WK-RPT-D-FILL3              PIC X(79).
023400 01  WK-RPT-TOTAL-LINE REDEFINES WK-RPT-LINE.
023500     05  WK-RPT-T-FILL1              PIC X(03).
023600     05  WK-RPT-T-LABEL               PIC X(36) VALUE
023700         "GRAND TOTAL NET REVENUE, ALL ORGS: ".
023800     05  WK-RPT-T-AMOUNT              PIC Z,ZZZ,ZZ9.99-.
023900     05  WK-RPT-T-FILL2              PIC X(81).
024000
024100* ---------------- CONTROL BREAK WORK AREA --------------------*
024200 01  WK-BREAK-WORK.
024300     05  WK-BREAK-ORGANIZER-ID       PIC X(36).
024400     05  WK-BREAK-SUBTOTAL           PIC S9(9)V99 COMP-3
024500                                     VALUE ZERO.
024600     05  WK-GRAND-TOTAL              PIC S9(9)V99 COMP-3
024700                                     VALUE ZERO.
024800     05  WK-SWAP-HOLD                PIC 9(05) COMP VALUE ZERO.
024850     05  FILLER                      PIC X(01) VALUE SPACE.
024900
025000* ---------------- CONTROL TOTALS (COMP PER SHOP STANDARD) ---*
025100 01  WK-CONTROL-TOTALS.
025200     05  WK-TOT-REV-WRITTEN          PIC 9(07) COMP VALUE ZERO.
025300     05  WK-TOT-SETL-PROCESSED       PIC 9(07) COMP VALUE ZERO.
025350     05  FILLER                      PIC X(01) VALUE SPACE.
025400
025500* ---------------- MISC SUBSCRIPTS/SWITCHES (COMP) ------------*
025520 77  WK-SUB-I                        PIC 9(05) COMP VALUE ZERO.
025540 77  WK-SUB-J                        PIC 9(05) COMP VALUE ZERO.
025600 01  WK-SUBSCRIPTS.
025900     05  WK-FOUND-SW                 PIC X(01) VALUE "N".
026000         88  WK-ENTRY-FOUND                     VALUE "Y".
026050     05  FILLER                      PIC X(01) VALUE SPACE.
026100
026200*================================================================*
026300 PROCEDURE DIVISION.
026400*================================================================*
026500*----------------------------------------------------------------*
026600 0000-MAIN-PROCESS SECTION.
026700*----------------------------------------------------------------*
026800     PERFORM 1000-INITIALIZE-RUN
026900        THRU 1000-99-EXIT.
027000
027100     PERFORM 2000-PROCESS-COMMANDS
027200        THRU 2000-99-EXIT
027300        UNTIL WK-REVCMD-EOF EQUAL "YES".
027400
027500     PERFORM 9000-FINALIZE-RUN
027600        THRU 9000-99-EXIT.
027700*----------------------------------------------------------------*
027800 0000-99-EXIT.   EXIT.
027900*----------------------------------------------------------------*
028000*----------------------------------------------------------------*
028100 1000-INITIALIZE-RUN SECTION.
028200*----------------------------------------------------------------*
028300     ACCEPT EVH-RUN-DATE FROM DATE YYYYMMDD.
028400     ACCEPT EVH-RUN-TIME FROM TIME.
028500
028510     OPEN INPUT  REVIN.
028520     IF NOT WK-C-SUCCESSFUL
028530        DISPLAY "EVBREV - OPEN FILE ERROR - REVIN"
028540        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028550        GO TO Y900-ABNORMAL-TERMINATION
028560     END-IF.
028570     OPEN INPUT  SETIN.
028580     IF NOT WK-C-FS-SETIN-OK
028590        DISPLAY "EVBREV - OPEN FILE ERROR - SETIN"
028600        DISPLAY "FILE STATUS IS " WK-C-FS-SETIN
028610        GO TO Y900-ABNORMAL-TERMINATION
028620     END-IF.
028630     OPEN INPUT  REVCMD.
028640     IF NOT WK-C-FS-REVCMD-OK
028650        DISPLAY "EVBREV - OPEN FILE ERROR - REVCMD"
028660        DISPLAY "FILE STATUS IS " WK-C-FS-REVCMD
028670        GO TO Y900-ABNORMAL-TERMINATION
028680     END-IF.
028690     OPEN OUTPUT REVOUT.
028700     IF NOT WK-C-FS-REVOUT-OK
028710        DISPLAY "EVBREV - OPEN FILE ERROR - REVOUT"
028720        DISPLAY "FILE STATUS IS " WK-C-FS-REVOUT
028730        GO TO Y900-ABNORMAL-TERMINATION
028740     END-IF.
028750     OPEN OUTPUT SETOUT.
028760     IF NOT WK-C-FS-SETOUT-OK
028770        DISPLAY "EVBREV - OPEN FILE ERROR - SETOUT"
028780        DISPLAY "FILE STATUS IS " WK-C-FS-SETOUT
028790        GO TO Y900-ABNORMAL-TERMINATION
028800     END-IF.
028810     OPEN OUTPUT REVRPT.
028820     IF NOT WK-C-FS-REVRPT-OK
028830        DISPLAY "EVBREV - OPEN FILE ERROR - REVRPT"
028840        DISPLAY "FILE STATUS IS " WK-C-FS-REVRPT
028850        GO TO Y900-ABNORMAL-TERMINATION
028860     END-IF.
029200
029300     PERFORM 1100-LOAD-REVENUE-TABLE
029400        THRU 1100-99-EXIT
029500        UNTIL WK-REVIN-EOF EQUAL "YES".
029600
029700     PERFORM 1200-LOAD-SETTLEMENT-TABLE
029800        THRU 1200-99-EXIT
029900        UNTIL WK-SETIN-EOF EQUAL "YES".
030000*----------------------------------------------------------------*
030100 1000-99-EXIT.   EXIT.
030200*----------------------------------------------------------------*
030300*----------------------------------------------------------------*
030400 1100-LOAD-REVENUE-TABLE SECTION.
030500*----------------------------------------------------------------*
030600     READ REVIN INTO REVIN-REC.
030700     IF WK-C-AT-END
030800        MOVE "YES" TO WK-REVIN-EOF
030900     ELSE
031000        ADD 1 TO WK-REV-TBL-COUNT
031100        SET RTBL-IDX TO WK-REV-TBL-COUNT
031200        MOVE REV-ID OF REVIN-REC          TO RTBL-ID(RTBL-IDX)
031300        MOVE REV-EVENT-ID OF REVIN-REC    TO
031400                                     RTBL-EVENT-ID(RTBL-IDX)
031500        MOVE REV-ORGANIZER-ID OF REVIN-REC TO
031600                                     RTBL-ORGANIZER-ID(RTBL-IDX)
031700        MOVE REV-BOOKING-ID OF REVIN-REC  TO
031800                                     RTBL-BOOKING-ID(RTBL-IDX)
031900        MOVE REV-AMOUNT OF REVIN-REC      TO
032000                                     RTBL-AMOUNT(RTBL-IDX)
032100        MOVE REV-CURRENCY OF REVIN-REC    TO
032200                                     RTBL-CURRENCY(RTBL-IDX)
032300        MOVE REV-TYPE OF REVIN-REC        TO
032400                                     RTBL-TYPE(RTBL-IDX)
032500        MOVE REV-CREATED-DATE OF REVIN-REC TO
032600                                     RTBL-CREATED-DATE(RTBL-IDX)
032700        MOVE REV-CREATED-TIME OF REVIN-REC TO
032800                                     RTBL-CREATED-TIME(RTBL-IDX)
032900     END-IF.
033000*----------------------------------------------------------------*
033100 1100-99-EXIT.   EXIT.
033200*----------------------------------------------------------------*
033300*----------------------------------------------------------------*
033400 1200-LOAD-SETTLEMENT-TABLE SECTION.
033500*----------------------------------------------------------------*
033600     READ SETIN INTO SETIN-REC.
033700     IF WK-C-FS-SETIN EQUAL "10"
033800        MOVE "YES" TO WK-SETIN-EOF
033900     ELSE
034000        ADD 1 TO WK-SET-TBL-COUNT
034100        SET STBL-IDX TO WK-SET-TBL-COUNT
034200        MOVE SET-ID OF SETIN-REC          TO STBL-ID(STBL-IDX)
034300        MOVE SET-ORGANIZER-ID OF SETIN-REC TO
034400                                     STBL-ORGANIZER-ID(STBL-IDX)
034500        MOVE SET-EVENT-ID OF SETIN-REC    TO
034600                                     STBL-EVENT-ID(STBL-IDX)
034700        MOVE SET-AMOUNT OF SETIN-REC      TO
034800                                     STBL-AMOUNT(STBL-IDX)
034900        MOVE SET-CURRENCY OF SETIN-REC    TO
035000                                     STBL-CURRENCY(STBL-IDX)
035100        MOVE SET-STATUS OF SETIN-REC      TO
035200                                     STBL-STATUS(STBL-IDX)
035300        MOVE SET-PAYOUT-REF OF SETIN-REC  TO
035400                                     STBL-PAYOUT-REF(STBL-IDX)
035500        MOVE SET-SETTLED-DATE OF SETIN-REC TO
035600                                    STBL-SETTLED-DATE(STBL-IDX)
035700        MOVE SET-SETTLED-TIME OF SETIN-REC TO
035800                                    STBL-SETTLED-TIME(STBL-IDX)
035900     END-IF.
036000*----------------------------------------------------------------*
036100 1200-99-EXIT.   EXIT.
036200*----------------------------------------------------------------*
036300*----------------------------------------------------------------*
036400 2000-PROCESS-COMMANDS SECTION.
036500*----------------------------------------------------------------*
036600     READ REVCMD INTO WK-REVCMD-AREA.
036700     IF WK-C-FS-REVCMD EQUAL "10"
036800        MOVE "YES" TO WK-REVCMD-EOF
036900     ELSE
037000        EVALUATE CMD-TYPE
037100           WHEN "RECORD  "
037200              PERFORM 3100-RECORD-REVENUE THRU 3100-99-EXIT
037300           WHEN "EVT-ANLY"
037400              PERFORM 3200-EVENT-ANALYTICS THRU 3200-99-EXIT
037500           WHEN "ORG-ANLY"
037600              PERFORM 3300-ORGANIZER-ANALYTICS
037700                 THRU 3300-99-EXIT
037800           WHEN "CRT-SETL"
037900              PERFORM 3400-CREATE-SETTLEMENT THRU 3400-99-EXIT
038000           WHEN "PRC-SETL"
038100              PERFORM 3500-PROCESS-SETTLEMENT
038200                 THRU 3500-99-EXIT
038210           WHEN "PND-SETL"
038220              PERFORM 3600-QUERY-PENDING-SETTLEMENTS
038230                 THRU 3600-99-EXIT
038300           WHEN OTHER
038400              DISPLAY "EVBREV - UNKNOWN COMMAND TYPE: " CMD-TYPE
038500        END-EVALUATE
038600     END-IF.
038700*----------------------------------------------------------------*
038800 2000-99-EXIT.   EXIT.
038900*----------------------------------------------------------------*
039000*----------------------------------------------------------------*
039100 3100-RECORD-REVENUE SECTION.
039200*----------------------------------------------------------------*
039300     ADD 1 TO WK-REV-TBL-COUNT.
039400     SET RTBL-IDX TO WK-REV-TBL-COUNT.
039500     MOVE CMD-REV-ID          TO RTBL-ID(RTBL-IDX).
039600     MOVE CMD-EVENT-ID        TO RTBL-EVENT-ID(RTBL-IDX).
039700     MOVE CMD-ORGANIZER-ID    TO RTBL-ORGANIZER-ID(RTBL-IDX).
039800     MOVE CMD-BOOKING-ID      TO RTBL-BOOKING-ID(RTBL-IDX).
039900     MOVE CMD-AMOUNT          TO RTBL-AMOUNT(RTBL-IDX).
040000     MOVE CMD-CURRENCY        TO RTBL-CURRENCY(RTBL-IDX).
040100     MOVE CMD-REV-TYPE        TO RTBL-TYPE(RTBL-IDX).
040200     MOVE EVH-RUN-DATE        TO RTBL-CREATED-DATE(RTBL-IDX).
040300     MOVE EVH-RUN-TIME        TO RTBL-CREATED-TIME(RTBL-IDX).
040400     ADD 1 TO WK-TOT-REV-WRITTEN.
040500*----------------------------------------------------------------*
040600 3100-99-EXIT.   EXIT.
040700*----------------------------------------------------------------*
040800*----------------------------------------------------------------*
040900 3200-EVENT-ANALYTICS SECTION.
041000*----------------------------------------------------------------*
041100*    TOTAL-REVENUE/TOTAL-REFUNDS/NET-REVENUE/TOTAL-BOOKINGS FOR
041200*    ONE EVENT - QUERY ONLY, NO MASTER IS WRITTEN.
041300*----------------------------------------------------------------*
041400     MOVE ZERO TO WK-AN-TOTAL-REVENUE
041500                  WK-AN-TOTAL-REFUNDS
041600                  WK-AN-NET-REVENUE
041700                  WK-AN-TOTAL-BOOKINGS.
041800
041900     PERFORM 8010-LOOP-BODY THRU 8010-99-EXIT
042000        VARYING WK-SUB-I FROM 1 BY 1
042100        UNTIL WK-SUB-I GREATER WK-REV-TBL-COUNT.
042200
042300     COMPUTE WK-AN-NET-REVENUE =
042400        WK-AN-TOTAL-REVENUE - WK-AN-TOTAL-REFUNDS.
042500
042600     DISPLAY "EVBREV - EVENT ANALYTICS - " CMD-EVENT-ID
042700        " NET " WK-AN-NET-REVENUE
042800        " BOOKINGS " WK-AN-TOTAL-BOOKINGS.
042900*----------------------------------------------------------------*
043000 3200-99-EXIT.   EXIT.
043100*----------------------------------------------------------------*
043200*----------------------------------------------------------------*
043300 3300-ORGANIZER-ANALYTICS SECTION.
043400*----------------------------------------------------------------*
043500*    TOTAL-REVENUE FOR ONE ORGANIZER, TICKET_SALE ROWS ONLY -
043600*    QUERY ONLY, NO MASTER IS WRITTEN.
043700*----------------------------------------------------------------*
043800     MOVE ZERO TO WK-AN-TOTAL-REVENUE.
043900
044000     PERFORM 8020-LOOP-BODY THRU 8020-99-EXIT
044100        VARYING WK-SUB-I FROM 1 BY 1
044200        UNTIL WK-SUB-I GREATER WK-REV-TBL-COUNT.
044300
044400     DISPLAY "EVBREV - ORGANIZER ANALYTICS - " CMD-ORGANIZER-ID
044500        " TOTAL " WK-AN-TOTAL-REVENUE.
044600*----------------------------------------------------------------*
044700 3300-99-EXIT.   EXIT.
044800*----------------------------------------------------------------*
044900*----------------------------------------------------------------*
045000 3400-CREATE-SETTLEMENT SECTION.
045100*----------------------------------------------------------------*
045200     ADD 1 TO WK-SET-TBL-COUNT.
045300     SET STBL-IDX TO WK-SET-TBL-COUNT.
045400     MOVE CMD-SETTLEMENT-ID   TO STBL-ID(STBL-IDX).
045500     MOVE CMD-ORGANIZER-ID    TO STBL-ORGANIZER-ID(STBL-IDX).
045600     MOVE CMD-EVENT-ID        TO STBL-EVENT-ID(STBL-IDX).
045700     MOVE CMD-AMOUNT          TO STBL-AMOUNT(STBL-IDX).
045800     MOVE CMD-CURRENCY        TO STBL-CURRENCY(STBL-IDX).
045900     MOVE "PENDING"           TO STBL-STATUS(STBL-IDX).
046000     MOVE SPACES              TO STBL-PAYOUT-REF(STBL-IDX).
046100     MOVE ZERO                TO STBL-SETTLED-DATE(STBL-IDX).
046200     MOVE ZERO                TO STBL-SETTLED-TIME(STBL-IDX).
046300*----------------------------------------------------------------*
046400 3400-99-EXIT.   EXIT.
046500*----------------------------------------------------------------*
046600*----------------------------------------------------------------*
046700 3500-PROCESS-SETTLEMENT SECTION.
046800*----------------------------------------------------------------*
046900     MOVE "N" TO WK-FOUND-SW.
047000     PERFORM 8030-LOOP-BODY THRU 8030-99-EXIT
047100        VARYING WK-SUB-I FROM 1 BY 1
047200        UNTIL WK-SUB-I GREATER WK-SET-TBL-COUNT
047300        OR WK-ENTRY-FOUND.
047400
047500     IF NOT WK-ENTRY-FOUND
047600        DISPLAY "EVBREV - PROCESS-SETTLEMENT - NOT FOUND - "
047700           CMD-SETTLEMENT-ID
047800     ELSE
047900        MOVE "COMPLETED"        TO STBL-STATUS(STBL-IDX)
048000        MOVE CMD-PAYOUT-REF     TO STBL-PAYOUT-REF(STBL-IDX)
048100        MOVE EVH-RUN-DATE       TO STBL-SETTLED-DATE(STBL-IDX)
048200        MOVE EVH-RUN-TIME       TO STBL-SETTLED-TIME(STBL-IDX)
048300        ADD 1 TO WK-TOT-SETL-PROCESSED
048400     END-IF.
048500*----------------------------------------------------------------*
048600 3500-99-EXIT.   EXIT.
048700*----------------------------------------------------------------*
048800*----------------------------------------------------------------*
048801 3600-QUERY-PENDING-SETTLEMENTS SECTION.                          EVH1772
048806*----------------------------------------------------------------*
048811*    PAYOUT DESK WORKLIST - LIST EVERY SETTLEMENT STILL AT
048816*    STATUS PENDING. QUERY ONLY, NO MASTER IS WRITTEN - 16HOREM140
048821*----------------------------------------------------------------*
048826     PERFORM 8100-LOOP-BODY THRU 8100-99-EXIT
048831        VARYING WK-SUB-I FROM 1 BY 1
048836        UNTIL WK-SUB-I GREATER WK-SET-TBL-COUNT.
048841*----------------------------------------------------------------*
048846 3600-99-EXIT.   EXIT.
048851*----------------------------------------------------------------*
048856*----------------------------------------------------------------*
048900 9000-FINALIZE-RUN SECTION.
049000*----------------------------------------------------------------*
049100     PERFORM 8040-LOOP-BODY THRU 8040-99-EXIT
049200        VARYING WK-SUB-I FROM 1 BY 1
049300        UNTIL WK-SUB-I GREATER WK-REV-TBL-COUNT.
049400
049500     PERFORM 8050-LOOP-BODY THRU 8050-99-EXIT
049600        VARYING WK-SUB-J FROM 1 BY 1
049700        UNTIL WK-SUB-J GREATER WK-SET-TBL-COUNT.
049800
049900     PERFORM 6100-ORGANIZER-ROLLUP-REPORT
050000        THRU 6100-99-EXIT.
050100
050200     DISPLAY "***************************".
050300     DISPLAY "*  EVBREV RUN COMPLETE    *".
050400     DISPLAY "***************************".
050500     DISPLAY "*REVENUE RECORDS WRITTEN:" WK-TOT-REV-WRITTEN "*".
050600     DISPLAY "*SETTLEMENTS PROCESSED..:" WK-TOT-SETL-PROCESSED
050700        "*".
050800     DISPLAY "***************************".
050900
051000     CLOSE REVIN SETIN REVCMD REVOUT SETOUT REVRPT.
051100     STOP RUN.
051200*----------------------------------------------------------------*
051300 9000-99-EXIT.   EXIT.
051310*----------------------------------------------------------------*
051320*----------------------------------------------------------------*
051330 Y900-ABNORMAL-TERMINATION SECTION.                              EVH1756
051340*----------------------------------------------------------------*
051350     DISPLAY "EVBREV - ABNORMAL TERMINATION - RUN ABORTED".
051360     CLOSE REVIN SETIN REVCMD REVOUT SETOUT REVRPT.
051370     STOP RUN.
051380*----------------------------------------------------------------*
051390 Y900-99-EXIT.   EXIT.
051400*----------------------------------------------------------------*
051500*----------------------------------------------------------------*
051600 6100-ORGANIZER-ROLLUP-REPORT SECTION.
051700*----------------------------------------------------------------*
051800*    SORT THE REVENUE TABLE SUBSCRIPTS BY ORGANIZER-ID (PAIR-
051900*    SWAP - EVH1866), THEN WALK IN THAT ORDER AND BREAK ON
052000*    ORGANIZER-ID, PRINTING A SUBTOTAL LINE AT EACH BREAK AND
052100*    THE GRAND TOTAL AT END OF REPORT.
052200*----------------------------------------------------------------*
052300     PERFORM 8060-LOOP-BODY THRU 8060-99-EXIT
052400        VARYING WK-SUB-I FROM 1 BY 1
052500        UNTIL WK-SUB-I GREATER WK-REV-TBL-COUNT.
052600
052700     PERFORM 6110-SORT-ROLLUP-TABLE
052800        THRU 6110-99-EXIT.
052900
053000     MOVE SPACES TO WK-RPT-LINE.
053100     WRITE REVRPT-REC FROM WK-RPT-HEADING.
053200
053300     MOVE ZERO TO WK-GRAND-TOTAL.
053400     MOVE SPACES TO WK-BREAK-ORGANIZER-ID.
053500     MOVE ZERO TO WK-BREAK-SUBTOTAL.
053600
053700     PERFORM 8070-LOOP-BODY THRU 8070-99-EXIT
053800        VARYING WK-SUB-I FROM 1 BY 1
053900        UNTIL WK-SUB-I GREATER WK-REV-TBL-COUNT.
054000
054100     IF WK-REV-TBL-COUNT GREATER ZERO
054200        PERFORM 6120-PRINT-ORGANIZER-SUBTOTAL
054300     END-IF.
054400
054500     MOVE SPACES TO WK-RPT-LINE.
054600     MOVE WK-GRAND-TOTAL TO WK-RPT-T-AMOUNT.
054700     WRITE REVRPT-REC FROM WK-RPT-TOTAL-LINE.
054800*----------------------------------------------------------------*
054900 6100-99-EXIT.   EXIT.
055000*----------------------------------------------------------------*
055100*----------------------------------------------------------------*
055200 6110-SORT-ROLLUP-TABLE SECTION.                                   EVH1866
055300*----------------------------------------------------------------*
055400* SIMPLE ASCENDING BUBBLE PASS ON THE SUBSCRIPT ARRAY.
055500     PERFORM 8090-LOOP-BODY THRU 8090-99-EXIT
055600        VARYING WK-SUB-I FROM 1 BY 1
055700        UNTIL WK-SUB-I GREATER WK-REV-TBL-COUNT.
055800*----------------------------------------------------------------*
055900 6110-99-EXIT.   EXIT.
056000*----------------------------------------------------------------*
056100*----------------------------------------------------------------*
056200 6120-PRINT-ORGANIZER-SUBTOTAL SECTION.
056300*----------------------------------------------------------------*
056400     MOVE SPACES TO WK-RPT-LINE.
056500     MOVE WK-BREAK-ORGANIZER-ID TO WK-RPT-D-ORGANIZER-ID.
056600     MOVE WK-BREAK-SUBTOTAL TO WK-RPT-D-NET-REVENUE.
056700     WRITE REVRPT-REC FROM WK-RPT-DETAIL.
056800*----------------------------------------------------------------*
056900 6120-99-EXIT.   EXIT.
057000*----------------------------------------------------------------*
057100******************************************************************
057200*----------------------------------------------------------------*
057300 8010-LOOP-BODY SECTION.
057400*----------------------------------------------------------------*
057500        SET RTBL-IDX TO WK-SUB-I
057600        IF RTBL-EVENT-ID(RTBL-IDX) EQUAL CMD-EVENT-ID
057700           ADD 1 TO WK-AN-TOTAL-BOOKINGS
057800           IF RTBL-TYPE(RTBL-IDX) EQUAL "TICKET_SALE"
057900              ADD RTBL-AMOUNT(RTBL-IDX) TO WK-AN-TOTAL-REVENUE
058000           END-IF
058100           IF RTBL-TYPE(RTBL-IDX) EQUAL "REFUND"
058200              ADD RTBL-AMOUNT(RTBL-IDX) TO WK-AN-TOTAL-REFUNDS
058300           END-IF
058400        END-IF
058500*----------------------------------------------------------------*
058600 8010-99-EXIT.   EXIT.
058700*----------------------------------------------------------------*
058800 8020-LOOP-BODY SECTION.
058900*----------------------------------------------------------------*
059000        SET RTBL-IDX TO WK-SUB-I
059100        IF RTBL-ORGANIZER-ID(RTBL-IDX) EQUAL
059200                                      CMD-ORGANIZER-ID
059300           AND RTBL-TYPE(RTBL-IDX) EQUAL "TICKET_SALE"
059400           ADD RTBL-AMOUNT(RTBL-IDX) TO WK-AN-TOTAL-REVENUE
059500        END-IF
059600*----------------------------------------------------------------*
059700 8020-99-EXIT.   EXIT.
059800*----------------------------------------------------------------*
059900 8030-LOOP-BODY SECTION.
060000*----------------------------------------------------------------*
060100        SET STBL-IDX TO WK-SUB-I
060200        IF STBL-ID(STBL-IDX) EQUAL CMD-SETTLEMENT-ID
060300           MOVE "Y" TO WK-FOUND-SW
060400        END-IF
060500*----------------------------------------------------------------*
060600 8030-99-EXIT.   EXIT.
060700*----------------------------------------------------------------*
060800 8040-LOOP-BODY SECTION.
060900*----------------------------------------------------------------*
061000        SET RTBL-IDX TO WK-SUB-I
061100        MOVE RTBL-ID(RTBL-IDX)          TO REV-ID OF REVOUT-REC
061200        MOVE RTBL-EVENT-ID(RTBL-IDX)    TO
061300                                  REV-EVENT-ID OF REVOUT-REC
061400        MOVE RTBL-ORGANIZER-ID(RTBL-IDX) TO
061500                                  REV-ORGANIZER-ID OF REVOUT-REC
061600        MOVE RTBL-BOOKING-ID(RTBL-IDX)  TO
061700                                  REV-BOOKING-ID OF REVOUT-REC
061800        MOVE RTBL-AMOUNT(RTBL-IDX)      TO
061900                                  REV-AMOUNT OF REVOUT-REC
062000        MOVE RTBL-CURRENCY(RTBL-IDX)    TO
062100                                  REV-CURRENCY OF REVOUT-REC
062200        MOVE RTBL-TYPE(RTBL-IDX)        TO
062300                                  REV-TYPE OF REVOUT-REC
062400        MOVE RTBL-CREATED-DATE(RTBL-IDX) TO
062500                                  REV-CREATED-DATE OF REVOUT-REC
062600        MOVE RTBL-CREATED-TIME(RTBL-IDX) TO
062700                                  REV-CREATED-TIME OF REVOUT-REC
062800        WRITE REVOUT-REC
062900*----------------------------------------------------------------*
063000 8040-99-EXIT.   EXIT.
063100*----------------------------------------------------------------*
063200 8050-LOOP-BODY SECTION.
063300*----------------------------------------------------------------*
063400        SET STBL-IDX TO WK-SUB-J
063500        MOVE STBL-ID(STBL-IDX)          TO SET-ID OF SETOUT-REC
063600        MOVE STBL-ORGANIZER-ID(STBL-IDX) TO
063700                                  SET-ORGANIZER-ID OF SETOUT-REC
063800        MOVE STBL-EVENT-ID(STBL-IDX)    TO
063900                                  SET-EVENT-ID OF SETOUT-REC
064000        MOVE STBL-AMOUNT(STBL-IDX)      TO
064100                                  SET-AMOUNT OF SETOUT-REC
064200        MOVE STBL-CURRENCY(STBL-IDX)    TO
064300                                  SET-CURRENCY OF SETOUT-REC
064400        MOVE STBL-STATUS(STBL-IDX)      TO
064500                                  SET-STATUS OF SETOUT-REC
064600        MOVE STBL-PAYOUT-REF(STBL-IDX)  TO
064700                                  SET-PAYOUT-REF OF SETOUT-REC
064800        MOVE STBL-SETTLED-DATE(STBL-IDX) TO
064900                                  SET-SETTLED-DATE OF SETOUT-REC
065000        MOVE STBL-SETTLED-TIME(STBL-IDX) TO
065100                                  SET-SETTLED-TIME OF SETOUT-REC
065200        WRITE SETOUT-REC
065300*----------------------------------------------------------------*
065400 8050-99-EXIT.   EXIT.
065500*----------------------------------------------------------------*
065600 8060-LOOP-BODY SECTION.
065700*----------------------------------------------------------------*
065800        MOVE WK-SUB-I TO WK-RSORT-SUB(WK-SUB-I)
065900*----------------------------------------------------------------*
066000 8060-99-EXIT.   EXIT.
066100*----------------------------------------------------------------*
066200 8070-LOOP-BODY SECTION.
066300*----------------------------------------------------------------*
066400        SET RTBL-IDX TO WK-RSORT-SUB(WK-SUB-I)
066500        IF RTBL-ORGANIZER-ID(RTBL-IDX) NOT EQUAL
066600                                      WK-BREAK-ORGANIZER-ID
066700           IF WK-SUB-I GREATER 1
066800              PERFORM 6120-PRINT-ORGANIZER-SUBTOTAL
066900           END-IF
067000           MOVE RTBL-ORGANIZER-ID(RTBL-IDX) TO
067100                                      WK-BREAK-ORGANIZER-ID
067200           MOVE ZERO TO WK-BREAK-SUBTOTAL
067300        END-IF
067400        IF RTBL-TYPE(RTBL-IDX) EQUAL "TICKET_SALE"
067500           ADD RTBL-AMOUNT(RTBL-IDX) TO WK-BREAK-SUBTOTAL
067600           ADD RTBL-AMOUNT(RTBL-IDX) TO WK-GRAND-TOTAL
067700        END-IF
067800        IF RTBL-TYPE(RTBL-IDX) EQUAL "REFUND"
067900           SUBTRACT RTBL-AMOUNT(RTBL-IDX) FROM WK-BREAK-SUBTOTAL
068000           SUBTRACT RTBL-AMOUNT(RTBL-IDX) FROM WK-GRAND-TOTAL
068100        END-IF
068200*----------------------------------------------------------------*
068300 8070-99-EXIT.   EXIT.
068400*----------------------------------------------------------------*
068500 8080-LOOP-BODY SECTION.
068600*----------------------------------------------------------------*
068700           IF WK-SUB-J LESS WK-REV-TBL-COUNT
068800              IF RTBL-ORGANIZER-ID(WK-RSORT-SUB(WK-SUB-J))
068900                 GREATER
069000                 RTBL-ORGANIZER-ID(WK-RSORT-SUB(WK-SUB-J + 1))
069100                 MOVE WK-RSORT-SUB(WK-SUB-J)   TO WK-SWAP-HOLD
069200                 MOVE WK-RSORT-SUB(WK-SUB-J + 1) TO
069300                                      WK-RSORT-SUB(WK-SUB-J)
069400                 MOVE WK-SWAP-HOLD TO WK-RSORT-SUB(WK-SUB-J + 1)
069500              END-IF
069600           END-IF
069700*----------------------------------------------------------------*
069800 8080-99-EXIT.   EXIT.
069900*----------------------------------------------------------------*
070000 8090-LOOP-BODY SECTION.
070100*----------------------------------------------------------------*
070200        PERFORM 8080-LOOP-BODY THRU 8080-99-EXIT
070300        VARYING WK-SUB-J FROM 1 BY 1
070400           UNTIL WK-SUB-J GREATER WK-REV-TBL-COUNT
070500*----------------------------------------------------------------*
070600 8090-99-EXIT.   EXIT.
070608*----------------------------------------------------------------*
070616 8100-LOOP-BODY SECTION.                                          EVH1772
070624*----------------------------------------------------------------*
070632        SET STBL-IDX TO WK-SUB-I
070640        IF STBL-STATUS(STBL-IDX) EQUAL "PENDING"
070648           DISPLAY "EVBREV - PENDING SETTLEMENT - "
070656              STBL-ID(STBL-IDX)
070664              " ORG " STBL-ORGANIZER-ID(STBL-IDX)
070672              " AMT " STBL-AMOUNT(STBL-IDX)
070680        END-IF
070688*----------------------------------------------------------------*
070696 8100-99-EXIT.   EXIT.
070700************** END OF PROGRAM SOURCE -  EVBREV *****************
070800******************************************************************

000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     EVBPREC.
000600 AUTHOR.         P NUNES.
000700 INSTALLATION.   EVENTHUB DATA CENTER - BOX OFFICE SYSTEMS.
000800 DATE-WRITTEN.   11 MARCH 2006.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       EVENTHUB INTERNAL USE ONLY - BOX OFFICE STAFF.
001100*----------------------------------------------------------------*
001200*DESCRIPTION :  SCHEDULED PAYMENT RECONCILIATION SWEEP. TWO PASS.
001300*               PASS 1 WALKS EVERY "PROCESSING" PAYMENT AND EITHER
001400*               EXPIRES IT OR VERIFIES IT WITH THE GATEWAY. PASS 2
001500*               WALKS EVERY "FAILED" PAYMENT UNDER THE RETRY CAP
001600*               AND ATTEMPTS A FRESH GATEWAY SESSION. PRINTS THE
001700*               RECONCILIATION SUMMARY REPORT AT END OF RUN.
001800*----------------------------------------------------------------*
001900*    FILES.......:  DDNAME          LRECL       COPYBOOK
002000*                   PMTIN           00440       EVHPMT
002100*                   PMTOUT          00440       EVHPMT
002200*                   PRECIN          00200       (INLINE - VERIFY
002300*                                                 AND RETRY INPUT)
002400*                   PRECRPT         00132       (PRINT - INLINE)
002500*----------------------------------------------------------------*
002600* HISTORY OF MODIFICATION:
002700*----------------------------------------------------------------*
002800* TAG     DATE       INIT   DESCRIPTION
002900* ------- ---------- ------ -----------------------------------
003000* EVH1601 11/03/2006 SKO    INITIAL VERSION
003100* EVH1618 11/03/2006 SKO    AGE-IN-MINUTES USES THE 30/360
003200*                           DAY-COUNT WORK AREA IN EVHCMWS, NOT
003300*                           A TRUE CALENDAR - FINE WITHIN ONE
003400*                           BATCH WINDOW PER EVH0047
003500* EVH1640 19/07/2011 DRM    PASS 2 RETRY NO LONGER PUBLISHES AN
003600*                           EVENT - MATCHES THE ONLINE SERVICE,
003700*                           SEE 14HOREM024 FOR WHY THIS WAS A BUG
003750* EVH1705 06/02/2013 RPN    PASS-TWO-RETRY-FAILED UPPER-CASES
003760*                           PRC-RETRY-RESULT BEFORE THE COMPARE -
003770*                           GATEWAY VENDOR SWITCHED CARRIERS AND
003780*                           THE NEW ONE SENDS "success " LOWER
003790*                           CASE ON SOME NIGHTS - 09HOREM044
003795* EVH1755 14/03/2016 TJK    INITIALIZE-RUN (1000) WAS OPENING
003796*                           EVERY FILE WITH NO STATUS CHECK - ADD
003797*                           THE STANDARD OPEN-ERROR GUARD AND A
003798*                           Y900-ABNORMAL-TERMINATION PATH, PER
003799*                           THE DATA CENTER AUDIT - 16HOREM077
003800*----------------------------------------------------------------*
003900 EJECT
004000*================================================================*
004100*           E N V I R O N M E N T      D I V I S I O N           *
004200*================================================================*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
004800                  UPSI-0 IS UPSI-SWITCH-0
004900                     ON STATUS IS U0-ON
005000                     OFF STATUS IS U0-OFF.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT PMTIN          ASSIGN TO DATABASE-PMTIN
005500      ORGANIZATION IS      SEQUENTIAL
005600      ACCESS MODE  IS      SEQUENTIAL
005700      FILE STATUS  IS      WK-C-FILE-STATUS.
005800
005900     SELECT PMTOUT         ASSIGN TO DATABASE-PMTOUT
006000      ORGANIZATION IS      SEQUENTIAL
006100      ACCESS MODE  IS      SEQUENTIAL
006200      FILE STATUS  IS      WK-C-FS-PMTOUT.
006300
006400     SELECT PRECIN         ASSIGN TO DATABASE-PRECIN
006500      ORGANIZATION IS      SEQUENTIAL
006600      ACCESS MODE  IS      SEQUENTIAL
006700      FILE STATUS  IS      WK-C-FS-PRECIN.
006800
006900     SELECT PRECRPT        ASSIGN TO DATABASE-PRECRPT
007000      ORGANIZATION IS      SEQUENTIAL
007100      ACCESS MODE  IS      SEQUENTIAL
007200      FILE STATUS  IS      WK-C-FS-PRECRPT.
007300
007400*================================================================*
007500*                  D A T A      D I V I S I O N                  *
007600*================================================================*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD  PMTIN
008100     RECORDING MODE IS F
008200     LABEL RECORD   IS STANDARD
008300     BLOCK CONTAINS 00 RECORDS.
008400 01  PMTIN-REC.
008500     COPY EVHPMT.
008600
008700 FD  PMTOUT
008800     RECORDING MODE IS F
008900     LABEL RECORD   IS STANDARD
009000     BLOCK CONTAINS 00 RECORDS.
009100 01  PMTOUT-REC.
009200     COPY EVHPMT.
009300
009400* VERIFICATION-RESULT / RETRY-SESSION-RESULT INPUT, KEYED TO A
009500* PAYMENT BY GATEWAY SESSION ID - ONE TRANSACTION CARRIES EITHER
009600* A PASS-1 VERIFY RESULT OR A PASS-2 RETRY-SESSION RESULT.
009700 FD  PRECIN
009800     RECORDING MODE IS F
009900     LABEL RECORD   IS STANDARD
010000     BLOCK CONTAINS 00 RECORDS.
010100 01  PRECIN-REC                     PIC X(200).
010200
010300 FD  PRECRPT
010400     RECORDING MODE IS F
010500     LABEL RECORD   IS STANDARD
010600     BLOCK CONTAINS 00 RECORDS.
010700 01  PRECRPT-REC                    PIC X(132).
010800
010900*-----------------------------------------------------------------*
011000*                  WORKING-STORAGE SECTION                        *
011100*-----------------------------------------------------------------*
011200 WORKING-STORAGE SECTION.
011300
011400 01  FILLER                          PIC X(24) VALUE
011500     "** PROGRAM EVBPREC **".
011600
011700 01  WK-C-COMMON.
011800     COPY EVHCMWS.
011900
012000 01  WK-C-FILE-STATUS-GRP.
012100     05  WK-C-FS-PMTOUT              PIC X(02) VALUE "00".
012120         88  WK-C-FS-PMTOUT-OK                  VALUE "00".
012200     05  WK-C-FS-PRECIN              PIC X(02) VALUE "00".
012220         88  WK-C-FS-PRECIN-OK                  VALUE "00".
012300     05  WK-C-FS-PRECRPT             PIC X(02) VALUE "00".
012320         88  WK-C-FS-PRECRPT-OK                 VALUE "00".
012350     05  FILLER                      PIC X(01) VALUE SPACE.
012400
012500 01  WK-EOF-SWITCHES.
012600     05  WK-PMTIN-EOF                PIC X(03) VALUE "NO ".
012700     05  WK-PRECIN-EOF                PIC X(03) VALUE "NO ".
012750     05  FILLER                      PIC X(01) VALUE SPACE.
012800
012900* ---------------- PAYMENT TABLE (SERIAL SEARCH - EVH1230) ---*
013000 01  WK-PMT-TABLE.
013100     05  WK-PMT-TBL-COUNT            PIC 9(05) COMP VALUE ZERO.
013200     05  WK-PMT-TBL OCCURS 2000 TIMES
013300             INDEXED BY PTBL-IDX.
013400         10  PTBL-ID                 PIC X(36).
013500         10  PTBL-BOOKING-ID         PIC X(36).
013600         10  PTBL-USER-ID            PIC X(36).
013700         10  PTBL-AMOUNT             PIC S9(9)V99 COMP-3.
013800         10  PTBL-CURRENCY           PIC X(03).
013900         10  PTBL-GATEWAY            PIC X(10).
014000         10  PTBL-STATUS             PIC X(18).
014100         10  PTBL-IDEMPOTENCY-KEY    PIC X(64).
014200         10  PTBL-RETRY-COUNT        PIC 9(02).
014300         10  PTBL-REFUND-AMOUNT      PIC S9(9)V99 COMP-3.
014400         10  PTBL-CREATED-DATE       PIC 9(08).
014500         10  PTBL-CREATED-TIME       PIC 9(06).
014600         10  PTBL-GATEWAY-SESSION-ID PIC X(36).
014700         10  PTBL-GATEWAY-TXN-ID     PIC X(36).
014800         10  PTBL-FAILURE-REASON     PIC X(80).
014900         10  PTBL-REFUND-ID          PIC X(36).
015000         10  PTBL-REFUNDED-DATE      PIC 9(08).
015100         10  PTBL-REFUNDED-TIME      PIC 9(06).
015150     05  FILLER                      PIC X(01) VALUE SPACE.
015200
015300* ---------------- RECONCILIATION TRANSACTION AREA -----------*
015400 01  WK-PRECIN-AREA.
015500     05  PRC-TYPE                    PIC X(06).
015600*            VERIFY /RETRY
015700     05  PRC-SESSION-ID              PIC X(36).
015800     05  PRC-VERIFY-RESULT           PIC X(08).
015900*            VERIFIED/NOTFOUND
016000     05  PRC-GATEWAY-TXN-ID          PIC X(36).
016100     05  PRC-RETRY-RESULT            PIC X(07).
016200*            SUCCESS /FAILED
016300     05  PRC-NEW-SESSION-ID          PIC X(36).
016350     05  FILLER                      PIC X(01) VALUE SPACE.
016400
016420* ---------------- RETRY-RESULT UPPER-CASE AREA (REDEFINES) ----*
016440 01  WK-RETRYRES-CONVERT-AREA.
016460     05  WK-RETRYRES-RAW             PIC X(07).
016480 01  WK-RETRYRES-CONVERT-NUM REDEFINES WK-RETRYRES-CONVERT-AREA
016490                                     PIC X(07).
016495
016500* ---------------- AGE-IN-MINUTES WORK AREA -------------------*
016600* SEE EVH0047/EVH0166 IN EVHCMWS - 30/360 DAY-COUNT, NOT A TRUE
016700* CALENDAR, BUT GOOD ENOUGH WITHIN ONE BATCH RUN.
016800 01  WK-AGE-WORK.
016900     05  WK-AGE-NOW-MINUTES          PIC 9(09) COMP-3.
017000     05  WK-AGE-THEN-MINUTES         PIC 9(09) COMP-3.
017100     05  WK-AGE-MINUTES              PIC S9(09) COMP-3.
017150     05  FILLER                      PIC X(01) VALUE SPACE.
017200
017300* ---------------- REPORT HEADING/DETAIL (REDEFINES) ---------*
017400 01  WK-RPT-LINE.
017500     05  WK-RPT-LINE-TEXT            PIC X(132).
017600 01  WK-RPT-HEADING REDEFINES WK-RPT-LINE.
017700     05  WK-RPT-H-FILL1              PIC X(35).
017800     05  WK-RPT-H-TITLE              PIC X(34) VALUE
017900         "E V E N T H U B   R E C O N C I L E".
018000     05  WK-RPT-H-FILL2              PIC X(63).
018100 01  WK-RPT-DETAIL REDEFINES WK-RPT-LINE.
018200     05  WK-RPT-D-FILL1              PIC X(03).
018300     05  WK-RPT-D-LABEL              PIC X(40).
018400     05  WK-RPT-D-COUNT              PIC ZZZ,ZZ9.
018500     05  WK-RPT-D-FILL2               PIC X(82).
018600
018700* ---------------- CONTROL TOTALS (COMP PER SHOP STANDARD) ---*
018800 01  WK-CONTROL-TOTALS.
018900     05  WK-TOT-RECONCILED           PIC 9(07) COMP VALUE ZERO.
019000     05  WK-TOT-EXPIRED              PIC 9(07) COMP VALUE ZERO.
019100     05  WK-TOT-RETRIED              PIC 9(07) COMP VALUE ZERO.
019150     05  FILLER                      PIC X(01) VALUE SPACE.
019200
019300* ---------------- MISC SUBSCRIPTS/SWITCHES (COMP) ------------*
019400 01  WK-SUBSCRIPTS.
019500     05  WK-SUB-I                    PIC 9(05) COMP VALUE ZERO.
019600     05  WK-FOUND-SW                 PIC X(01) VALUE "N".
019700         88  WK-ENTRY-FOUND                     VALUE "Y".
019750     05  FILLER                      PIC X(01) VALUE SPACE.
019800
019900*================================================================*
020000 PROCEDURE DIVISION.
020100*================================================================*
020200*----------------------------------------------------------------*
020300 0000-MAIN-PROCESS SECTION.
020400*----------------------------------------------------------------*
020500     PERFORM 1000-INITIALIZE-RUN
020600        THRU 1000-99-EXIT.
020700
020800     PERFORM 5100-PASS-ONE-EXPIRE-VERIFY
020900        THRU 5100-99-EXIT.
021000
021100     MOVE "NO " TO WK-PRECIN-EOF.
021200     PERFORM 5200-PASS-TWO-RETRY-FAILED
021300        THRU 5200-99-EXIT
021400        UNTIL WK-PRECIN-EOF EQUAL "YES".
021500
021600     PERFORM 9000-FINALIZE-RUN
021700        THRU 9000-99-EXIT.
021800*----------------------------------------------------------------*
021900 0000-99-EXIT.   EXIT.
022000*----------------------------------------------------------------*
022100*----------------------------------------------------------------*
022200 1000-INITIALIZE-RUN SECTION.
022300*----------------------------------------------------------------*
022400     ACCEPT EVH-RUN-DATE FROM DATE YYYYMMDD.
022500     ACCEPT EVH-RUN-TIME FROM TIME.
022600
022610     OPEN INPUT  PMTIN.
022620     IF NOT WK-C-SUCCESSFUL
022630        DISPLAY "EVBPREC - OPEN FILE ERROR - PMTIN"
022640        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022650        GO TO Y900-ABNORMAL-TERMINATION
022660     END-IF.
022670     OPEN INPUT  PRECIN.
022680     IF NOT WK-C-FS-PRECIN-OK
022690        DISPLAY "EVBPREC - OPEN FILE ERROR - PRECIN"
022700        DISPLAY "FILE STATUS IS " WK-C-FS-PRECIN
022710        GO TO Y900-ABNORMAL-TERMINATION
022720     END-IF.
022730     OPEN OUTPUT PMTOUT.
022740     IF NOT WK-C-FS-PMTOUT-OK
022750        DISPLAY "EVBPREC - OPEN FILE ERROR - PMTOUT"
022760        DISPLAY "FILE STATUS IS " WK-C-FS-PMTOUT
022770        GO TO Y900-ABNORMAL-TERMINATION
022780     END-IF.
022790     OPEN OUTPUT PRECRPT.
022792     IF NOT WK-C-FS-PRECRPT-OK
022794        DISPLAY "EVBPREC - OPEN FILE ERROR - PRECRPT"
022796        DISPLAY "FILE STATUS IS " WK-C-FS-PRECRPT
022798        GO TO Y900-ABNORMAL-TERMINATION
022799     END-IF.
023100
023200     PERFORM 1100-LOAD-PAYMENT-TABLE
023300        THRU 1100-99-EXIT
023400        UNTIL WK-PMTIN-EOF EQUAL "YES".
023500*----------------------------------------------------------------*
023600 1000-99-EXIT.   EXIT.
023700*----------------------------------------------------------------*
023800*----------------------------------------------------------------*
023900 1100-LOAD-PAYMENT-TABLE SECTION.
024000*----------------------------------------------------------------*
024100     READ PMTIN INTO PMTIN-REC.
024200     IF WK-C-AT-END
024300        MOVE "YES" TO WK-PMTIN-EOF
024400     ELSE
024500        ADD 1 TO WK-PMT-TBL-COUNT
024600        SET PTBL-IDX TO WK-PMT-TBL-COUNT
024700        MOVE PMT-ID OF PMTIN-REC TO PTBL-ID(PTBL-IDX)
024800        MOVE PMT-BOOKING-ID OF PMTIN-REC TO
024900                                   PTBL-BOOKING-ID(PTBL-IDX)
025000        MOVE PMT-USER-ID OF PMTIN-REC TO
025100                                   PTBL-USER-ID(PTBL-IDX)
025200        MOVE PMT-AMOUNT OF PMTIN-REC TO
025300                                   PTBL-AMOUNT(PTBL-IDX)
025400        MOVE PMT-CURRENCY OF PMTIN-REC TO
025500                                   PTBL-CURRENCY(PTBL-IDX)
025600        MOVE PMT-GATEWAY OF PMTIN-REC TO
025700                                   PTBL-GATEWAY(PTBL-IDX)
025800        MOVE PMT-STATUS OF PMTIN-REC TO
025900                                   PTBL-STATUS(PTBL-IDX)
026000        MOVE PMT-IDEMPOTENCY-KEY OF PMTIN-REC TO
026100                                   PTBL-IDEMPOTENCY-KEY(PTBL-IDX)
026200        MOVE PMT-RETRY-COUNT OF PMTIN-REC TO
026300                                   PTBL-RETRY-COUNT(PTBL-IDX)
026400        MOVE PMT-REFUND-AMOUNT OF PMTIN-REC TO
026500                                   PTBL-REFUND-AMOUNT(PTBL-IDX)
026600        MOVE PMT-CREATED-DATE OF PMTIN-REC TO
026700                                   PTBL-CREATED-DATE(PTBL-IDX)
026800        MOVE PMT-CREATED-TIME OF PMTIN-REC TO
026900                                   PTBL-CREATED-TIME(PTBL-IDX)
027000        MOVE PMT-GATEWAY-SESSION-ID OF PMTIN-REC TO
027100                               PTBL-GATEWAY-SESSION-ID(PTBL-IDX)
027200        MOVE PMT-GATEWAY-TXN-ID OF PMTIN-REC TO
027300                               PTBL-GATEWAY-TXN-ID(PTBL-IDX)
027400        MOVE PMT-FAILURE-REASON OF PMTIN-REC TO
027500                               PTBL-FAILURE-REASON(PTBL-IDX)
027600        MOVE PMT-REFUND-ID OF PMTIN-REC TO
027700                               PTBL-REFUND-ID(PTBL-IDX)
027800        MOVE PMT-REFUNDED-DATE OF PMTIN-REC TO
027900                               PTBL-REFUNDED-DATE(PTBL-IDX)
028000        MOVE PMT-REFUNDED-TIME OF PMTIN-REC TO
028100                               PTBL-REFUNDED-TIME(PTBL-IDX)
028200     END-IF.
028300*----------------------------------------------------------------*
028400 1100-99-EXIT.   EXIT.
028500*----------------------------------------------------------------*
028600*----------------------------------------------------------------*
028700 5100-PASS-ONE-EXPIRE-VERIFY SECTION.
028800*----------------------------------------------------------------*
028900*    WALK EVERY "PROCESSING" PAYMENT. EXPIRE THE OLD ONES, PULL
029000*    A VERIFY-RESULT TRANSACTION FOR THE REST FROM PRECIN.
029100*----------------------------------------------------------------*
029200     PERFORM 8010-LOOP-BODY THRU 8010-99-EXIT
029300        VARYING WK-SUB-I FROM 1 BY 1
029400        UNTIL WK-SUB-I GREATER WK-PMT-TBL-COUNT.
029500*----------------------------------------------------------------*
029600 5100-99-EXIT.   EXIT.
029700*----------------------------------------------------------------*
029800*----------------------------------------------------------------*
029900 5110-VERIFY-ONE-PAYMENT SECTION.
030000*----------------------------------------------------------------*
030100*    READ THE NEXT VERIFY TRANSACTION FROM PRECIN FOR THIS
030200*    PAYMENT'S GATEWAY SESSION. PRECIN IS IN MATCHING ORDER WITH
030300*    THE PASS-1 SCAN - ONE "VERIFY" RECORD PER STALE PAYMENT.
030400*----------------------------------------------------------------*
030500     READ PRECIN INTO WK-PRECIN-AREA.
030600     IF WK-C-FS-PRECIN EQUAL "10"
030700        MOVE "YES" TO WK-PRECIN-EOF
030800     ELSE
030900        IF PRC-VERIFY-RESULT EQUAL "VERIFIED"
031000           MOVE "SUCCESS" TO PTBL-STATUS(PTBL-IDX)
031100           MOVE PRC-GATEWAY-TXN-ID TO
031200                               PTBL-GATEWAY-TXN-ID(PTBL-IDX)
031300           ADD 1 TO WK-TOT-RECONCILED
031400           DISPLAY "EVBPREC - PAYMENT.SUCCESS EMITTED - "
031500              "RECONCILED - " PTBL-ID(PTBL-IDX)
031600        END-IF
031700     END-IF.
031800*----------------------------------------------------------------*
031900 5110-99-EXIT.   EXIT.
032000*----------------------------------------------------------------*
032100*----------------------------------------------------------------*
032200 5200-PASS-TWO-RETRY-FAILED SECTION.                               EVH1705
032300*----------------------------------------------------------------*
032400*    WALK EVERY "FAILED" PAYMENT UNDER THE RETRY CAP AND PULL A
032500*    RETRY-SESSION-RESULT TRANSACTION FOR IT FROM PRECIN. NO
032600*    EVENT IS PUBLISHED ON THIS PATH - SEE EVH1640.
032700*----------------------------------------------------------------*
032800     READ PRECIN INTO WK-PRECIN-AREA.
032900     IF WK-C-FS-PRECIN EQUAL "10"
033000        MOVE "YES" TO WK-PRECIN-EOF
033100     ELSE
033120*        EVH1705 - GATEWAY VENDOR SWITCH SENDS RETRY-RESULT IN
033130*        MIXED CASE ON SOME NIGHTS - NORMALIZE BEFORE COMPARE
033140        MOVE PRC-RETRY-RESULT TO WK-RETRYRES-RAW
033150        INSPECT WK-RETRYRES-RAW CONVERTING
033160           "abcdefghijklmnopqrstuvwxyz" TO
033170           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
033200        MOVE "N" TO WK-FOUND-SW
033300        PERFORM 8020-LOOP-BODY THRU 8020-99-EXIT
033400        VARYING WK-SUB-I FROM 1 BY 1
033500           UNTIL WK-SUB-I GREATER WK-PMT-TBL-COUNT
033600           OR WK-ENTRY-FOUND
033700
033800        IF WK-ENTRY-FOUND
033900           AND PTBL-STATUS(PTBL-IDX) EQUAL "FAILED"
034000           AND PTBL-RETRY-COUNT(PTBL-IDX) LESS EVH-MAX-RETRIES
034100           PERFORM 9900-COMPUTE-AGE-MINUTES
034200           IF WK-AGE-MINUTES LESS EVH-EXPIRE-MINUTES
034300              AND WK-RETRYRES-RAW EQUAL "SUCCESS "
034400              MOVE "PROCESSING" TO PTBL-STATUS(PTBL-IDX)
034500              ADD 1 TO PTBL-RETRY-COUNT(PTBL-IDX)
034600              MOVE SPACES TO PTBL-FAILURE-REASON(PTBL-IDX)
034700              MOVE PRC-NEW-SESSION-ID TO
034800                             PTBL-GATEWAY-SESSION-ID(PTBL-IDX)
034900              ADD 1 TO WK-TOT-RETRIED
035000           END-IF
035100        END-IF
035200     END-IF.
035300*----------------------------------------------------------------*
035400 5200-99-EXIT.   EXIT.
035500*----------------------------------------------------------------*
035600*----------------------------------------------------------------*
035700 9000-FINALIZE-RUN SECTION.
035800*----------------------------------------------------------------*
035900     PERFORM 8030-LOOP-BODY THRU 8030-99-EXIT
036000        VARYING WK-SUB-I FROM 1 BY 1
036100        UNTIL WK-SUB-I GREATER WK-PMT-TBL-COUNT.
036200
036300     PERFORM 6100-PRINT-SUMMARY-REPORT
036400        THRU 6100-99-EXIT.
036500
036600     CLOSE PMTIN PRECIN PMTOUT PRECRPT.
036700     STOP RUN.
036800*----------------------------------------------------------------*
036900 9000-99-EXIT.   EXIT.
036910*----------------------------------------------------------------*
036920*----------------------------------------------------------------*
036930 Y900-ABNORMAL-TERMINATION SECTION.                              EVH1755
036940*----------------------------------------------------------------*
036950     DISPLAY "EVBPREC - ABNORMAL TERMINATION - RUN ABORTED".
036960     CLOSE PMTIN PRECIN PMTOUT PRECRPT.
036970     STOP RUN.
036980*----------------------------------------------------------------*
036990 Y900-99-EXIT.   EXIT.
037000*----------------------------------------------------------------*
037100*----------------------------------------------------------------*
037200 6100-PRINT-SUMMARY-REPORT SECTION.
037300*----------------------------------------------------------------*
037400     MOVE SPACES TO WK-RPT-LINE.
037500     WRITE PRECRPT-REC FROM WK-RPT-HEADING.
037600
037700     MOVE SPACES TO WK-RPT-LINE.
037800     MOVE "RECONCILED (VERIFIED SUCCESS)......" TO
037900                                             WK-RPT-D-LABEL.
038000     MOVE WK-TOT-RECONCILED TO WK-RPT-D-COUNT.
038100     WRITE PRECRPT-REC FROM WK-RPT-DETAIL.
038200
038300     MOVE SPACES TO WK-RPT-LINE.
038400     MOVE "EXPIRED (OVER 60 MINUTES)..........." TO
038500                                             WK-RPT-D-LABEL.
038600     MOVE WK-TOT-EXPIRED TO WK-RPT-D-COUNT.
038700     WRITE PRECRPT-REC FROM WK-RPT-DETAIL.
038800
038900     MOVE SPACES TO WK-RPT-LINE.
039000     MOVE "RETRIED (NEW GATEWAY SESSION)......." TO
039100                                             WK-RPT-D-LABEL.
039200     MOVE WK-TOT-RETRIED TO WK-RPT-D-COUNT.
039300     WRITE PRECRPT-REC FROM WK-RPT-DETAIL.
039400
039500     DISPLAY "***************************".
039600     DISPLAY "*  EVBPREC RUN COMPLETE   *".
039700     DISPLAY "***************************".
039800     DISPLAY "*RECONCILED..........:" WK-TOT-RECONCILED "*".
039900     DISPLAY "*EXPIRED.............:" WK-TOT-EXPIRED "*".
040000     DISPLAY "*RETRIED.............:" WK-TOT-RETRIED "*".
040100     DISPLAY "***************************".
040200*----------------------------------------------------------------*
040300 6100-99-EXIT.   EXIT.
040400*----------------------------------------------------------------*
040500*----------------------------------------------------------------*
040600 9900-COMPUTE-AGE-MINUTES SECTION.
040700*----------------------------------------------------------------*
040800*    30/360 DAY-COUNT APPROXIMATION OF "NOW MINUS CREATED-AT" IN
040900*    MINUTES - SEE EVH0047/EVH0166 IN EVHCMWS.
041000*----------------------------------------------------------------*
041100     MOVE EVH-RUN-DATE(1:4)  TO EVH-DC-CCYY.
041200     MOVE EVH-RUN-DATE(5:2)  TO EVH-DC-MM.
041300     MOVE EVH-RUN-DATE(7:2)  TO EVH-DC-DD.
041400     MOVE EVH-RUN-TIME(1:2)  TO EVH-DC-HH.
041500     MOVE EVH-RUN-TIME(3:2)  TO EVH-DC-MI.
041600     COMPUTE EVH-DC-TOTAL-DAYS =
041700        (EVH-DC-CCYY * 360) + (EVH-DC-MM * 30) + EVH-DC-DD.
041800     COMPUTE WK-AGE-NOW-MINUTES =
041900        (EVH-DC-TOTAL-DAYS * 1440) +
042000        (EVH-DC-HH * 60) + EVH-DC-MI.
042100
042200     MOVE PTBL-CREATED-DATE(PTBL-IDX)(1:4) TO EVH-DC-CCYY.
042300     MOVE PTBL-CREATED-DATE(PTBL-IDX)(5:2) TO EVH-DC-MM.
042400     MOVE PTBL-CREATED-DATE(PTBL-IDX)(7:2) TO EVH-DC-DD.
042500     MOVE PTBL-CREATED-TIME(PTBL-IDX)(1:2) TO EVH-DC-HH.
042600     MOVE PTBL-CREATED-TIME(PTBL-IDX)(3:2) TO EVH-DC-MI.
042700     COMPUTE EVH-DC-TOTAL-DAYS =
042800        (EVH-DC-CCYY * 360) + (EVH-DC-MM * 30) + EVH-DC-DD.
042900     COMPUTE WK-AGE-THEN-MINUTES =
043000        (EVH-DC-TOTAL-DAYS * 1440) +
043100        (EVH-DC-HH * 60) + EVH-DC-MI.
043200
043300     COMPUTE WK-AGE-MINUTES =
043400        WK-AGE-NOW-MINUTES - WK-AGE-THEN-MINUTES.
043500*----------------------------------------------------------------*
043600 9900-99-EXIT.   EXIT.
043700*----------------------------------------------------------------*
043800******************************************************************
043900*----------------------------------------------------------------*
044000 8010-LOOP-BODY SECTION.
044100*----------------------------------------------------------------*
044200        SET PTBL-IDX TO WK-SUB-I
044300        IF PTBL-STATUS(PTBL-IDX) EQUAL "PROCESSING"
044400           PERFORM 9900-COMPUTE-AGE-MINUTES
044500           IF WK-AGE-MINUTES GREATER EVH-EXPIRE-MINUTES
044600              MOVE "FAILED" TO PTBL-STATUS(PTBL-IDX)
044700              MOVE "Payment expired after 60 minutes" TO
044800                                PTBL-FAILURE-REASON(PTBL-IDX)
044900              ADD 1 TO WK-TOT-EXPIRED
045000              DISPLAY "EVBPREC - PAYMENT.FAILED EMITTED - "
045100                 "EXPIRED - " PTBL-ID(PTBL-IDX)
045200           ELSE
045300              IF WK-AGE-MINUTES GREATER EVH-STALE-MINUTES
045400                 PERFORM 5110-VERIFY-ONE-PAYMENT
045500              END-IF
045600           END-IF
045700        END-IF
045800*----------------------------------------------------------------*
045900 8010-99-EXIT.   EXIT.
046000*----------------------------------------------------------------*
046100 8020-LOOP-BODY SECTION.
046200*----------------------------------------------------------------*
046300           SET PTBL-IDX TO WK-SUB-I
046400           IF PTBL-GATEWAY-SESSION-ID(PTBL-IDX) EQUAL
046500                                      PRC-SESSION-ID
046600              MOVE "Y" TO WK-FOUND-SW
046700           END-IF
046800*----------------------------------------------------------------*
046900 8020-99-EXIT.   EXIT.
047000*----------------------------------------------------------------*
047100 8030-LOOP-BODY SECTION.
047200*----------------------------------------------------------------*
047300        SET PTBL-IDX TO WK-SUB-I
047400        MOVE PTBL-ID(PTBL-IDX)        TO PMT-ID OF PMTOUT-REC
047500        MOVE PTBL-BOOKING-ID(PTBL-IDX) TO
047600                                 PMT-BOOKING-ID OF PMTOUT-REC
047700        MOVE PTBL-USER-ID(PTBL-IDX)   TO
047800                                 PMT-USER-ID OF PMTOUT-REC
047900        MOVE PTBL-AMOUNT(PTBL-IDX)    TO
048000                                 PMT-AMOUNT OF PMTOUT-REC
048100        MOVE PTBL-CURRENCY(PTBL-IDX)  TO
048200                                 PMT-CURRENCY OF PMTOUT-REC
048300        MOVE PTBL-GATEWAY(PTBL-IDX)   TO
048400                                 PMT-GATEWAY OF PMTOUT-REC
048500        MOVE PTBL-STATUS(PTBL-IDX)    TO
048600                                 PMT-STATUS OF PMTOUT-REC
048700        MOVE PTBL-IDEMPOTENCY-KEY(PTBL-IDX) TO
048800                                 PMT-IDEMPOTENCY-KEY OF
048900                                                     PMTOUT-REC
049000        MOVE PTBL-RETRY-COUNT(PTBL-IDX) TO
049100                                 PMT-RETRY-COUNT OF PMTOUT-REC
049200        MOVE PTBL-REFUND-AMOUNT(PTBL-IDX) TO
049300                                 PMT-REFUND-AMOUNT OF PMTOUT-REC
049400        MOVE PTBL-CREATED-DATE(PTBL-IDX) TO
049500                                 PMT-CREATED-DATE OF PMTOUT-REC
049600        MOVE PTBL-CREATED-TIME(PTBL-IDX) TO
049700                                 PMT-CREATED-TIME OF PMTOUT-REC
049800        MOVE PTBL-GATEWAY-SESSION-ID(PTBL-IDX) TO
049900                                 PMT-GATEWAY-SESSION-ID OF
050000                                                     PMTOUT-REC
050100        MOVE PTBL-GATEWAY-TXN-ID(PTBL-IDX) TO
050200                                 PMT-GATEWAY-TXN-ID OF
050300                                                     PMTOUT-REC
050400        MOVE PTBL-FAILURE-REASON(PTBL-IDX) TO
050500                                 PMT-FAILURE-REASON OF
050600                                                     PMTOUT-REC
050700        MOVE PTBL-REFUND-ID(PTBL-IDX) TO
050800                                 PMT-REFUND-ID OF PMTOUT-REC
050900        MOVE PTBL-REFUNDED-DATE(PTBL-IDX) TO
051000                                 PMT-REFUNDED-DATE OF PMTOUT-REC
051100        MOVE PTBL-REFUNDED-TIME(PTBL-IDX) TO
051200                                 PMT-REFUNDED-TIME OF PMTOUT-REC
051300        WRITE PMTOUT-REC
051400*----------------------------------------------------------------*
051500 8030-99-EXIT.   EXIT.
051600************* END OF PROGRAM SOURCE -  EVBPREC *****************
051700******************************************************************

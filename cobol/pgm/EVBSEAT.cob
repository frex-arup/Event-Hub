000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     EVBSEAT.
000600 AUTHOR.         R PEREIRA.
000700 INSTALLATION.   EVENTHUB DATA CENTER - BOX OFFICE SYSTEMS.
000800 DATE-WRITTEN.   22 JULY 1992.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       EVENTHUB INTERNAL USE ONLY - BOX OFFICE STAFF.
001100*----------------------------------------------------------------*
001200*DESCRIPTION :  NIGHTLY SEAT INVENTORY BATCH. APPLIES THE DAY'S
001300*               LOCK/CONFIRM/RELEASE/CANCEL COMMANDS AGAINST THE
001400*               SEAT MASTER, SWEEPS EXPIRED LOCKS BACK TO
001500*               AVAILABLE, AND PRINTS THE SECTION AVAILABILITY
001600*               REPORT.
001700*----------------------------------------------------------------*
001800*    FILES.......:  DDNAME          LRECL       COPYBOOK
001900*                   SEATIN          00250       EVHSEAT
002000*                   SEATCMD         00200       (INLINE)
002100*                   SEATOUT         00250       EVHSEAT
002200*                   SEATRPT         00132       (INLINE)
002300*----------------------------------------------------------------*
002400*                                                                *
002500*----------------------------------------------------------------*
002600* HISTORY OF MODIFICATION:
002700*----------------------------------------------------------------*
002800* TAG     DATE       INIT   DESCRIPTION
002900* ------- ---------- ------ -----------------------------------
003000* EVH1001 22/07/1992 RKP    INITIAL VERSION
003100* EVH1022 11/04/1997 LSC    ADD EXPIRE SWEEP (B500) - LOCKS WERE
003200*                           PREVIOUSLY RELEASED BY A SEPARATE
003300*                           OVERNIGHT JOB, NOW FOLDED IN HERE
003400* EVH1040 19/11/1998 DMT    Y2K - SEAT-LOCK-EXPIRES-DATE NOW
003500*                           4-DIGIT CENTURY, SEE EVHSEAT EVH0109
003600* EVH1071 03/06/2001 PJN    AVAILABILITY REPORT (C100) ADDED PER
003700*                           BOX OFFICE REQUEST - SECTION COUNTS
003800*                           WERE BEING DONE BY HAND
003900* EVH1098 24/02/2004 SKO    ALL-OR-NOTHING LOCK REQUEST - REJECT
004000*                           WHOLE REQUEST IF ANY SEAT IN IT IS
004100*                           NOT AVAILABLE/EXPIRED/OWN-LOCKED
004150* EVH1750 14/03/2016 TJK    INITIALIZE-RUN (1000) WAS OPENING
004160*                           EVERY FILE WITH NO STATUS CHECK - ADD
004170*                           THE STANDARD OPEN-ERROR GUARD AND A
004180*                           Y900-ABNORMAL-TERMINATION PATH, PER
004190*                           THE DATA CENTER AUDIT - 16HOREM077
004200*----------------------------------------------------------------*
004300 EJECT
004400*================================================================*
004500*           E N V I R O N M E N T      D I V I S I O N           *
004600*================================================================*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
005200                   UPSI-0 IS UPSI-SWITCH-0
005300                     ON STATUS IS U0-ON
005400                     OFF STATUS IS U0-OFF
005500                   UPSI-1 IS UPSI-SWITCH-1
005600                     ON STATUS IS U0-ON
005700                     OFF STATUS IS U0-OFF.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SEATIN        ASSIGN TO DATABASE-SEATIN
006200      ORGANIZATION IS     SEQUENTIAL
006300      ACCESS MODE  IS     SEQUENTIAL
006400      FILE STATUS  IS     WK-C-FILE-STATUS.
006500
006600     SELECT SEATCMD       ASSIGN TO DATABASE-SEATCMD
006700      ORGANIZATION IS     SEQUENTIAL
006800      ACCESS MODE  IS     SEQUENTIAL
006900      FILE STATUS  IS     WK-C-FS-SEATCMD.
007000
007100     SELECT SEATOUT       ASSIGN TO DATABASE-SEATOUT
007200      ORGANIZATION IS     SEQUENTIAL
007300      ACCESS MODE  IS     SEQUENTIAL
007400      FILE STATUS  IS     WK-C-FS-SEATOUT.
007500
007600     SELECT SEATRPT       ASSIGN TO DATABASE-SEATRPT
007700      ORGANIZATION IS     SEQUENTIAL
007800      ACCESS MODE  IS     SEQUENTIAL
007900      FILE STATUS  IS     WK-C-FS-SEATRPT.
008000
008100*================================================================*
008200*                  D A T A      D I V I S I O N                  *
008300*================================================================*
008400 DATA DIVISION.
008500 FILE SECTION.
008600*
008700 FD  SEATIN
008800     RECORDING MODE IS F
008900     LABEL RECORD   IS STANDARD
009000     BLOCK CONTAINS 00 RECORDS.
009100 01  SEATIN-REC.
009200     COPY EVHSEAT.
009300
009400 FD  SEATCMD
009500     RECORDING MODE IS F
009600     LABEL RECORD   IS STANDARD
009700     BLOCK CONTAINS 00 RECORDS.
009800 01  SEATCMD-REC                     PIC X(200).
009900
010000 FD  SEATOUT
010100     RECORDING MODE IS F
010200     LABEL RECORD   IS STANDARD
010300     BLOCK CONTAINS 00 RECORDS.
010400 01  SEATOUT-REC.
010500     COPY EVHSEAT.
010600
010700 FD  SEATRPT
010800     RECORDING MODE IS F
010900     LABEL RECORD   IS STANDARD
011000     BLOCK CONTAINS 00 RECORDS.
011100 01  SEATRPT-REC                     PIC X(132).
011200
011300*-----------------------------------------------------------------*
011400*                  WORKING-STORAGE SECTION                        *
011500*-----------------------------------------------------------------*
011600 WORKING-STORAGE SECTION.
011700
011800 01  FILLER                          PIC X(24) VALUE
011900     "** PROGRAM EVBSEAT **".
012000
012100* ---------------- PROGRAM WORKING STORAGE -----------------*
012200 01  WK-C-COMMON.
012300     COPY EVHCMWS.
012400
012500 01  WK-C-FILE-STATUS-GRP.
012600     05  WK-C-FS-SEATCMD             PIC X(02) VALUE "00".
012620         88  WK-C-FS-SEATCMD-OK                 VALUE "00".
012700     05  WK-C-FS-SEATOUT             PIC X(02) VALUE "00".
012720         88  WK-C-FS-SEATOUT-OK                 VALUE "00".
012800     05  WK-C-FS-SEATRPT             PIC X(02) VALUE "00".
012820         88  WK-C-FS-SEATRPT-OK                 VALUE "00".
012850     05  FILLER                      PIC X(01) VALUE SPACE.
012900
013000 01  WK-EOF-SWITCHES.
013100     05  WK-SEATIN-EOF               PIC X(03) VALUE "NO ".
013200     05  WK-SEATCMD-EOF              PIC X(03) VALUE "NO ".
013250     05  FILLER                      PIC X(01) VALUE SPACE.
013300
013400* ---------------- SEAT INVENTORY TABLE ---------------------*
013500* BUILT ONCE FROM SEATIN AT START OF RUN, HELD IN KEY (EVENT-ID
013600* + SEAT-ID) ASCENDING ORDER SO SEARCH ALL CAN BINARY-SEARCH IT.
013700* SEATIN IS MAINTAINED SORTED BY THE PRECEDING SORT STEP IN THE
013800* JCL - THIS PROGRAM DOES NOT RE-SORT IT.
013900 01  WK-SEAT-TABLE.
014000     05  WK-SEAT-TBL-COUNT           PIC 9(05) COMP VALUE ZERO.
014100     05  WK-SEAT-TBL OCCURS 5000 TIMES
014200             ASCENDING KEY IS STBL-KEY
014300             INDEXED BY STBL-IDX.
014400         10  STBL-KEY.
014500             15  STBL-EVENT-ID       PIC X(36).
014600             15  STBL-SEAT-ID        PIC X(36).
014700         10  STBL-SECTION-ID         PIC X(20).
014800         10  STBL-ROW-LABEL          PIC X(05).
014900         10  STBL-NUMBER             PIC 9(04).
015000         10  STBL-STATUS             PIC X(10).
015100         10  STBL-PRICE              PIC S9(7)V99 COMP-3.
015200         10  STBL-CURRENCY           PIC X(03).
015300         10  STBL-LOCKED-BY          PIC X(36).
015400         10  STBL-LOCK-EXP-DATE      PIC 9(08).
015500         10  STBL-LOCK-EXP-TIME      PIC 9(06).
015600         10  STBL-BOOKED-BY          PIC X(36).
015700         10  STBL-BOOKING-ID         PIC X(36).
015750     05  FILLER                      PIC X(01) VALUE SPACE.
015800
015900* ---------------- SEAT COMMAND TRANSACTION AREA -------------*
016000 01  WK-SEATCMD-AREA.
016100     05  CMD-TYPE                    PIC X(07).
016200*            LOCK / CONFIRM/ RELEASE/ CANCEL / EXPIRE / AVAIL
016300     05  CMD-EVENT-ID                PIC X(36).
016400     05  CMD-USER-ID                 PIC X(36).
016500     05  CMD-BOOKING-ID              PIC X(36).
016600     05  CMD-SEAT-COUNT              PIC 9(02).
016700     05  CMD-SEAT-ID OCCURS 20 TIMES PIC X(36).
016800     05  FILLER                      PIC X(03).
016900
017000* ---------------- LOCK EXPIRY COMPARE AREA (REDEFINES) ------*
017100 01  WK-LOCK-EXPIRY-COMBO.
017200     05  WK-LOCK-EXP-DATE-PT         PIC 9(08).
017300     05  WK-LOCK-EXP-TIME-PT         PIC 9(06).
017400 01  WK-LOCK-EXPIRY-NUM REDEFINES WK-LOCK-EXPIRY-COMBO
017500                                     PIC 9(14).
017600
017700 01  WK-RUN-EXPIRY-COMBO.
017800     05  WK-RUN-EXP-DATE-PT          PIC 9(08).
017900     05  WK-RUN-EXP-TIME-PT          PIC 9(06).
018000 01  WK-RUN-EXPIRY-NUM REDEFINES WK-RUN-EXPIRY-COMBO
018100                                     PIC 9(14).
018200
018300* ---------------- NEW LOCK EXPIRY TIME WORK AREA ------------*
018400 01  WK-NEW-LOCK-DATE                PIC 9(08) VALUE ZERO.
018500 01  WK-NEW-LOCK-TIME                PIC 9(06) VALUE ZERO.
018600 01  WK-NEW-LOCK-SECS                PIC 9(06) COMP-3 VALUE ZERO.
018700
018800* ---------------- SECTION AVAILABILITY SCRATCH TABLE --------*
018900 01  WK-SECTION-TABLE.
019000     05  WK-SECTION-COUNT            PIC 9(03) COMP VALUE ZERO.
019100     05  WK-SECTION-TBL OCCURS 100 TIMES
019200             INDEXED BY WK-SECT-IDX.
019300         10  WSEC-SECTION-ID         PIC X(20).
019400         10  WSEC-AVAIL-COUNT        PIC 9(05) COMP.
019500         10  WSEC-TOTAL-COUNT        PIC 9(05) COMP.
019600         10  WSEC-MIN-PRICE          PIC S9(7)V99 COMP-3.
019650     05  FILLER                      PIC X(01) VALUE SPACE.
019700
019800* ---------------- REPORT LINE AREA (REDEFINES) --------------*
019900 01  RPT-LINE-AREA                   PIC X(132) VALUE SPACES.
020000
020100 01  RPT-HEADING-LINE REDEFINES RPT-LINE-AREA.
020200     05  RH-FILLER-1                 PIC X(30)  VALUE SPACES.
020300     05  RH-TITLE                    PIC X(40) VALUE
020400         "SEAT SECTION AVAILABILITY REPORT".
020500     05  FILLER                      PIC X(62)  VALUE SPACES.
020600
020700 01  RPT-DETAIL-LINE REDEFINES RPT-LINE-AREA.
020800     05  RD-SECTION-ID               PIC X(20).
020900     05  FILLER                      PIC X(02)  VALUE SPACES.
021000     05  RD-AVAIL-COUNT              PIC ZZZZ9.
021100     05  FILLER                      PIC X(03)  VALUE SPACES.
021200     05  RD-TOTAL-COUNT              PIC ZZZZ9.
021300     05  FILLER                      PIC X(03)  VALUE SPACES.
021400     05  RD-MIN-PRICE                PIC Z,ZZZ,ZZ9.99.
021500     05  FILLER                      PIC X(60)  VALUE SPACES.
021600
021700* ---------------- CONTROL TOTALS (COMP PER SHOP STANDARD) ---*
021800 01  WK-CONTROL-TOTALS.
021900     05  WK-TOT-LOCKED               PIC 9(07) COMP VALUE ZERO.
022000     05  WK-TOT-RELEASED             PIC 9(07) COMP VALUE ZERO.
022100     05  WK-TOT-BOOKED               PIC 9(07) COMP VALUE ZERO.
022200     05  WK-TOT-CANCELLED            PIC 9(07) COMP VALUE ZERO.
022300     05  WK-TOT-EXPIRED              PIC 9(07) COMP VALUE ZERO.
022350     05  FILLER                      PIC X(01) VALUE SPACE.
022400
022500* ---------------- MISC SUBSCRIPTS/SWITCHES (COMP) ------------*
022550 77  WK-SUB-I                        PIC 9(05) COMP VALUE ZERO.
022560 77  WK-SUB-J                        PIC 9(05) COMP VALUE ZERO.
022600 01  WK-SUBSCRIPTS.
022900     05  WK-LOCK-OK-SW               PIC X(01) VALUE "Y".
023000         88  WK-LOCK-REQUEST-OK                 VALUE "Y".
023100     05  WK-CONFIRM-OK-SW            PIC X(01) VALUE "Y".
023200         88  WK-CONFIRM-REQUEST-OK              VALUE "Y".
023300     05  WK-FOUND-SW                 PIC X(01) VALUE "N".
023400         88  WK-ENTRY-FOUND                     VALUE "Y".
023450     05  FILLER                      PIC X(01) VALUE SPACE.
023500
023600*================================================================*
023700 PROCEDURE DIVISION.
023800*================================================================*
023900*----------------------------------------------------------------*
024000 0000-MAIN-PROCESS SECTION.
024100*----------------------------------------------------------------*
024200     PERFORM 1000-INITIALIZE-RUN
024300        THRU 1000-99-EXIT.
024400
024500     PERFORM 2000-PROCESS-COMMANDS
024600        THRU 2000-99-EXIT
024700        UNTIL WK-SEATCMD-EOF EQUAL "YES".
024800
024900     PERFORM 5000-EXPIRE-SWEEP
025000        THRU 5000-99-EXIT.
025100
025200     PERFORM 6000-AVAILABILITY-REPORT
025300        THRU 6000-99-EXIT.
025400
025500     PERFORM 9000-FINALIZE-RUN
025600        THRU 9000-99-EXIT.
025700*----------------------------------------------------------------*
025800 0000-99-EXIT.   EXIT.
025900*----------------------------------------------------------------*
026000*----------------------------------------------------------------*
026100 1000-INITIALIZE-RUN SECTION.                                      EVH1750
026200*----------------------------------------------------------------*
026300     PERFORM 9900-GET-RUN-DATE-TIME
026400        THRU 9900-99-EXIT.
026500
026520     OPEN INPUT  SEATIN.
026540     IF NOT WK-C-SUCCESSFUL
026560        DISPLAY "EVBSEAT - OPEN FILE ERROR - SEATIN"
026580        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026600        GO TO Y900-ABNORMAL-TERMINATION
026620     END-IF.
026640     OPEN INPUT  SEATCMD.
026660     IF NOT WK-C-FS-SEATCMD-OK
026680        DISPLAY "EVBSEAT - OPEN FILE ERROR - SEATCMD"
026700        DISPLAY "FILE STATUS IS " WK-C-FS-SEATCMD
026720        GO TO Y900-ABNORMAL-TERMINATION
026740     END-IF.
026760     OPEN OUTPUT SEATOUT.
026780     IF NOT WK-C-FS-SEATOUT-OK
026800        DISPLAY "EVBSEAT - OPEN FILE ERROR - SEATOUT"
026820        DISPLAY "FILE STATUS IS " WK-C-FS-SEATOUT
026840        GO TO Y900-ABNORMAL-TERMINATION
026860     END-IF.
026880     OPEN OUTPUT SEATRPT.
026900     IF NOT WK-C-FS-SEATRPT-OK
026920        DISPLAY "EVBSEAT - OPEN FILE ERROR - SEATRPT"
026940        DISPLAY "FILE STATUS IS " WK-C-FS-SEATRPT
026960        GO TO Y900-ABNORMAL-TERMINATION
026980     END-IF.
027000
027100     PERFORM 1100-LOAD-SEAT-TABLE
027200        THRU 1100-99-EXIT
027300        UNTIL WK-SEATIN-EOF EQUAL "YES".
027400*----------------------------------------------------------------*
027500 1000-99-EXIT.   EXIT.
027600*----------------------------------------------------------------*
027700*----------------------------------------------------------------*
027800 1100-LOAD-SEAT-TABLE SECTION.
027900*----------------------------------------------------------------*
028000     READ SEATIN INTO SEATIN-REC.
028100     IF WK-C-AT-END
028200        MOVE "YES" TO WK-SEATIN-EOF
028300     ELSE
028400        ADD 1 TO WK-SEAT-TBL-COUNT
028500        SET STBL-IDX TO WK-SEAT-TBL-COUNT
028600        MOVE SEAT-ID       OF SEATIN-REC TO STBL-SEAT-ID(STBL-IDX)
028700        MOVE SEAT-EVENT-ID OF SEATIN-REC TO
028800                                      STBL-EVENT-ID(STBL-IDX)
028900        MOVE SEAT-SECTION-ID OF SEATIN-REC TO
029000                                      STBL-SECTION-ID(STBL-IDX)
029100        MOVE SEAT-ROW-LABEL OF SEATIN-REC TO
029200                                      STBL-ROW-LABEL(STBL-IDX)
029300        MOVE SEAT-NUMBER OF SEATIN-REC TO STBL-NUMBER(STBL-IDX)
029400        MOVE SEAT-STATUS OF SEATIN-REC TO STBL-STATUS(STBL-IDX)
029500        MOVE SEAT-PRICE OF SEATIN-REC TO STBL-PRICE(STBL-IDX)
029600        MOVE SEAT-CURRENCY OF SEATIN-REC TO
029700                                      STBL-CURRENCY(STBL-IDX)
029800        MOVE SEAT-LOCKED-BY OF SEATIN-REC TO
029900                                      STBL-LOCKED-BY(STBL-IDX)
030000        MOVE SEAT-LOCK-EXPIRES-DATE OF SEATIN-REC TO
030100                                   STBL-LOCK-EXP-DATE(STBL-IDX)
030200        MOVE SEAT-LOCK-EXPIRES-TIME OF SEATIN-REC TO
030300                                   STBL-LOCK-EXP-TIME(STBL-IDX)
030400        MOVE SEAT-BOOKED-BY OF SEATIN-REC TO
030500                                      STBL-BOOKED-BY(STBL-IDX)
030600        MOVE SEAT-BOOKING-ID OF SEATIN-REC TO
030700                                      STBL-BOOKING-ID(STBL-IDX)
030800     END-IF.
030900*----------------------------------------------------------------*
031000 1100-99-EXIT.   EXIT.
031100*----------------------------------------------------------------*
031200*----------------------------------------------------------------*
031300 2000-PROCESS-COMMANDS SECTION.
031400*----------------------------------------------------------------*
031500     READ SEATCMD INTO WK-SEATCMD-AREA.
031600     IF WK-C-FS-SEATCMD EQUAL "10"
031700        MOVE "YES" TO WK-SEATCMD-EOF
031800     ELSE
031900        EVALUATE CMD-TYPE
032000           WHEN "LOCK   "
032100              PERFORM 3100-LOCK-SEATS   THRU 3100-99-EXIT
032200           WHEN "CONFIRM"
032300              PERFORM 3200-CONFIRM-SEATS THRU 3200-99-EXIT
032400           WHEN "RELEASE"
032500              PERFORM 3300-RELEASE-SEATS THRU 3300-99-EXIT
032600           WHEN "CANCEL "
032700              PERFORM 3400-CANCEL-SEATS  THRU 3400-99-EXIT
032800           WHEN OTHER
032900              DISPLAY "EVBSEAT - UNKNOWN COMMAND TYPE: " CMD-TYPE
033000        END-EVALUATE
033100     END-IF.
033200*----------------------------------------------------------------*
033300 2000-99-EXIT.   EXIT.
033400*----------------------------------------------------------------*
033500*----------------------------------------------------------------*
033600 3100-LOCK-SEATS SECTION.                                          EVH1098
033700*----------------------------------------------------------------*
033800*    ALL-OR-NOTHING: EVERY REQUESTED SEAT MUST BE AVAILABLE,
033900*    LOCK-EXPIRED, OR ALREADY LOCKED BY THIS SAME USER, ELSE THE
034000*    WHOLE REQUEST IS REJECTED - SEE EVH1098 ABOVE.
034100*----------------------------------------------------------------*
034200     MOVE "Y" TO WK-LOCK-OK-SW.
034300     PERFORM 8010-LOOP-BODY THRU 8010-99-EXIT
034400        VARYING WK-SUB-I FROM 1 BY 1
034500        UNTIL WK-SUB-I GREATER CMD-SEAT-COUNT
034600        OR NOT WK-LOCK-REQUEST-OK.
034700
034800     IF WK-LOCK-REQUEST-OK
034900        PERFORM 9910-COMPUTE-NEW-LOCK-EXPIRY THRU 9910-99-EXIT
035000        PERFORM 8020-LOOP-BODY THRU 8020-99-EXIT
035100        VARYING WK-SUB-I FROM 1 BY 1
035200           UNTIL WK-SUB-I GREATER CMD-SEAT-COUNT
035300     ELSE
035400        DISPLAY "EVBSEAT - LOCK REQUEST REJECTED - EVENT "
035500           CMD-EVENT-ID " USER " CMD-USER-ID
035600     END-IF.
035700*----------------------------------------------------------------*
035800 3100-99-EXIT.   EXIT.
035900*----------------------------------------------------------------*
036000*----------------------------------------------------------------*
036100 3110-CHECK-ONE-SEAT-LOCKABLE SECTION.
036200*----------------------------------------------------------------*
036300     IF STBL-STATUS(STBL-IDX) EQUAL "AVAILABLE"
036400        CONTINUE
036500     ELSE
036600        IF STBL-STATUS(STBL-IDX) EQUAL "LOCKED"
036700           AND STBL-LOCKED-BY(STBL-IDX) EQUAL CMD-USER-ID
036800           CONTINUE
036900        ELSE
037000           IF STBL-STATUS(STBL-IDX) EQUAL "LOCKED"
037100              PERFORM 9920-IS-LOCK-EXPIRED THRU 9920-99-EXIT
037200              IF NOT WK-ENTRY-FOUND
037300                 MOVE "N" TO WK-LOCK-OK-SW
037400              END-IF
037500           ELSE
037600              MOVE "N" TO WK-LOCK-OK-SW
037700           END-IF
037800        END-IF
037900     END-IF.
038000*----------------------------------------------------------------*
038100 3110-99-EXIT.   EXIT.
038200*----------------------------------------------------------------*
038300*----------------------------------------------------------------*
038400 3200-CONFIRM-SEATS SECTION.
038500*----------------------------------------------------------------*
038600*    CONFIRM REQUIRES LOCKED-BY = CONFIRMING USER ON EVERY SEAT
038700*    IN THE REQUEST, ELSE THE WHOLE CONFIRM IS REJECTED.
038800*----------------------------------------------------------------*
038900     MOVE "Y" TO WK-CONFIRM-OK-SW.
039000     PERFORM 8030-LOOP-BODY THRU 8030-99-EXIT
039100        VARYING WK-SUB-I FROM 1 BY 1
039200        UNTIL WK-SUB-I GREATER CMD-SEAT-COUNT
039300        OR NOT WK-CONFIRM-REQUEST-OK.
039400
039500     IF WK-CONFIRM-REQUEST-OK
039600        PERFORM 8040-LOOP-BODY THRU 8040-99-EXIT
039700        VARYING WK-SUB-I FROM 1 BY 1
039800           UNTIL WK-SUB-I GREATER CMD-SEAT-COUNT
039900     ELSE
040000        DISPLAY "EVBSEAT - CONFIRM REQUEST REJECTED - EVENT "
040100           CMD-EVENT-ID " USER " CMD-USER-ID
040200     END-IF.
040300*----------------------------------------------------------------*
040400 3200-99-EXIT.   EXIT.
040500*----------------------------------------------------------------*
040600*----------------------------------------------------------------*
040700 3300-RELEASE-SEATS SECTION.
040800*----------------------------------------------------------------*
040900     PERFORM 8050-LOOP-BODY THRU 8050-99-EXIT
041000        VARYING WK-SUB-I FROM 1 BY 1
041100        UNTIL WK-SUB-I GREATER CMD-SEAT-COUNT.
041200*----------------------------------------------------------------*
041300 3300-99-EXIT.   EXIT.
041400*----------------------------------------------------------------*
041500*----------------------------------------------------------------*
041600 3400-CANCEL-SEATS SECTION.
041700*----------------------------------------------------------------*
041800*    USED BY BOOKING SAGA COMPENSATION (EVBBKG) TO GIVE BOOKED
041900*    OR LOCKED SEATS BACK TO AVAILABLE.
042000*----------------------------------------------------------------*
042100     PERFORM 8060-LOOP-BODY THRU 8060-99-EXIT
042200        VARYING WK-SUB-I FROM 1 BY 1
042300        UNTIL WK-SUB-I GREATER CMD-SEAT-COUNT.
042400*----------------------------------------------------------------*
042500 3400-99-EXIT.   EXIT.
042600*----------------------------------------------------------------*
042700*----------------------------------------------------------------*
042800 5000-EXPIRE-SWEEP SECTION.                                        EVH1022
042900*----------------------------------------------------------------*
043000*    RUNS ONCE PER CYCLE - ANY LOCKED SEAT WHOSE LOCK-EXPIRES IS
043100*    STRICTLY BEFORE "NOW" GOES BACK TO AVAILABLE REGARDLESS OF
043200*    WHAT ELSE HAS HAPPENED TO IT THIS RUN.
043300*----------------------------------------------------------------*
043400     PERFORM 8070-LOOP-BODY THRU 8070-99-EXIT
043500        VARYING WK-SUB-I FROM 1 BY 1
043600        UNTIL WK-SUB-I GREATER WK-SEAT-TBL-COUNT.
043700*----------------------------------------------------------------*
043800 5000-99-EXIT.   EXIT.
043900*----------------------------------------------------------------*
044000*----------------------------------------------------------------*
044100 6000-AVAILABILITY-REPORT SECTION.
044200*----------------------------------------------------------------*
044300     MOVE SPACES TO RPT-LINE-AREA.
044400     MOVE RPT-HEADING-LINE TO SEATRPT-REC.
044500     WRITE SEATRPT-REC.
044600
044700     PERFORM 8080-LOOP-BODY THRU 8080-99-EXIT
044800        VARYING WK-SUB-I FROM 1 BY 1
044900        UNTIL WK-SUB-I GREATER WK-SEAT-TBL-COUNT.
045000
045100     PERFORM 8090-LOOP-BODY THRU 8090-99-EXIT
045200        VARYING WK-SUB-J FROM 1 BY 1
045300        UNTIL WK-SUB-J GREATER WK-SECTION-COUNT.
045400*----------------------------------------------------------------*
045500 6000-99-EXIT.   EXIT.
045600*----------------------------------------------------------------*
045700*----------------------------------------------------------------*
045800 6100-ACCUMULATE-SECTION SECTION.
045900*----------------------------------------------------------------*
046000     MOVE "N" TO WK-FOUND-SW.
046100     PERFORM 8100-LOOP-BODY THRU 8100-99-EXIT
046200        VARYING WK-SUB-J FROM 1 BY 1
046300        UNTIL WK-SUB-J GREATER WK-SECTION-COUNT
046400        OR WK-ENTRY-FOUND.
046500
046600     IF NOT WK-ENTRY-FOUND
046700        ADD 1 TO WK-SECTION-COUNT
046800        SET WK-SECT-IDX TO WK-SECTION-COUNT
046900        MOVE STBL-SECTION-ID(STBL-IDX) TO
047000                                 WSEC-SECTION-ID(WK-SECT-IDX)
047100        MOVE ZERO TO WSEC-AVAIL-COUNT(WK-SECT-IDX)
047200        MOVE ZERO TO WSEC-TOTAL-COUNT(WK-SECT-IDX)
047300        MOVE STBL-PRICE(STBL-IDX) TO WSEC-MIN-PRICE(WK-SECT-IDX)
047400     END-IF.
047500
047600     ADD 1 TO WSEC-TOTAL-COUNT(WK-SECT-IDX).
047700     IF STBL-PRICE(STBL-IDX) LESS WSEC-MIN-PRICE(WK-SECT-IDX)
047800        MOVE STBL-PRICE(STBL-IDX) TO WSEC-MIN-PRICE(WK-SECT-IDX)
047900     END-IF.
048000
048100     IF STBL-STATUS(STBL-IDX) EQUAL "AVAILABLE"
048200        ADD 1 TO WSEC-AVAIL-COUNT(WK-SECT-IDX)
048300     ELSE
048400        IF STBL-STATUS(STBL-IDX) EQUAL "LOCKED"
048500           PERFORM 9920-IS-LOCK-EXPIRED THRU 9920-99-EXIT
048600           IF WK-ENTRY-FOUND
048700              ADD 1 TO WSEC-AVAIL-COUNT(WK-SECT-IDX)
048800           END-IF
048900        END-IF
049000     END-IF.
049100*----------------------------------------------------------------*
049200 6100-99-EXIT.   EXIT.
049300*----------------------------------------------------------------*
049400*----------------------------------------------------------------*
049500 9000-FINALIZE-RUN SECTION.
049600*----------------------------------------------------------------*
049700     PERFORM 8110-LOOP-BODY THRU 8110-99-EXIT
049800        VARYING WK-SUB-I FROM 1 BY 1
049900        UNTIL WK-SUB-I GREATER WK-SEAT-TBL-COUNT.
050000
050100     DISPLAY "***************************".
050200     DISPLAY "*  EVBSEAT RUN COMPLETE   *".
050300     DISPLAY "***************************".
050400     DISPLAY "*SEATS LOCKED........:" WK-TOT-LOCKED "*".
050500     DISPLAY "*SEATS RELEASED......:" WK-TOT-RELEASED "*".
050600     DISPLAY "*SEATS BOOKED........:" WK-TOT-BOOKED "*".
050700     DISPLAY "*SEATS CANCELLED.....:" WK-TOT-CANCELLED "*".
050800     DISPLAY "*LOCKS EXPIRED.......:" WK-TOT-EXPIRED "*".
050900     DISPLAY "***************************".
051000
051100     CLOSE SEATIN SEATCMD SEATOUT SEATRPT.
051200     STOP RUN.
051300*----------------------------------------------------------------*
051400 9000-99-EXIT.   EXIT.
051410*----------------------------------------------------------------*
051420*----------------------------------------------------------------*
051430 Y900-ABNORMAL-TERMINATION SECTION.                              EVH1750
051440*----------------------------------------------------------------*
051450     DISPLAY "EVBSEAT - ABNORMAL TERMINATION - RUN ABORTED".
051460     CLOSE SEATIN SEATCMD SEATOUT SEATRPT.
051470     STOP RUN.
051480*----------------------------------------------------------------*
051490 Y900-99-EXIT.   EXIT.
051500*----------------------------------------------------------------*
051600*----------------------------------------------------------------*
051700 9900-GET-RUN-DATE-TIME SECTION.
051800*----------------------------------------------------------------*
051900     ACCEPT EVH-RUN-DATE FROM DATE YYYYMMDD.
052000     ACCEPT EVH-RUN-TIME FROM TIME.
052100*----------------------------------------------------------------*
052200 9900-99-EXIT.   EXIT.
052300*----------------------------------------------------------------*
052400*----------------------------------------------------------------*
052500 9910-COMPUTE-NEW-LOCK-EXPIRY SECTION.
052600*----------------------------------------------------------------*
052700*    NEW LOCK EXPIRY = NOW + TTL SECONDS. SINCE THE TTL (600 SEC)
052800*    NEVER CROSSES MORE THAN A FEW MINUTES, WE ADD IT AS MINUTES
052900*    ONTO THE RUN TIME - SEE EVHCMWS EVH0047.
053000*----------------------------------------------------------------*
053100     MOVE EVH-RUN-DATE TO WK-NEW-LOCK-DATE.
053200     COMPUTE WK-NEW-LOCK-TIME ROUNDED =
053300        EVH-RUN-TIME + ((EVH-SEAT-LOCK-TTL-SECS / 60) * 100).
053400*----------------------------------------------------------------*
053500 9910-99-EXIT.   EXIT.
053600*----------------------------------------------------------------*
053700*----------------------------------------------------------------*
053800 9920-IS-LOCK-EXPIRED SECTION.
053900*----------------------------------------------------------------*
054000*    DERIVED CONDITION, NOT A STORED FLAG - A LOCKED SEAT WHOSE
054100*    LOCK-EXPIRES IS STRICTLY BEFORE "NOW" IS TREATED AS EXPIRED
054200*    (HENCE AVAILABLE) EVEN THOUGH ITS STATUS STILL SAYS LOCKED.
054300*    SETS WK-FOUND-SW TO "Y" WHEN EXPIRED, "N" WHEN STILL LIVE.
054400*----------------------------------------------------------------*
054500     MOVE STBL-LOCK-EXP-DATE(STBL-IDX) TO WK-LOCK-EXP-DATE-PT.
054600     MOVE STBL-LOCK-EXP-TIME(STBL-IDX) TO WK-LOCK-EXP-TIME-PT.
054700     MOVE EVH-RUN-DATE TO WK-RUN-EXP-DATE-PT.
054800     MOVE EVH-RUN-TIME TO WK-RUN-EXP-TIME-PT.
054900     IF WK-LOCK-EXPIRY-NUM LESS WK-RUN-EXPIRY-NUM
055000        MOVE "Y" TO WK-FOUND-SW
055100     ELSE
055200        MOVE "N" TO WK-FOUND-SW
055300     END-IF.
055400*----------------------------------------------------------------*
055500 9920-99-EXIT.   EXIT.
055600*----------------------------------------------------------------*
055700******************************************************************
055800*----------------------------------------------------------------*
055900 8010-LOOP-BODY SECTION.
056000*----------------------------------------------------------------*
056100        SEARCH ALL WK-SEAT-TBL
056200           AT END
056300              MOVE "N" TO WK-LOCK-OK-SW
056400           WHEN STBL-EVENT-ID(STBL-IDX) EQUAL CMD-EVENT-ID
056500            AND STBL-SEAT-ID(STBL-IDX)  EQUAL
056600                                         CMD-SEAT-ID(WK-SUB-I)
056700              PERFORM 3110-CHECK-ONE-SEAT-LOCKABLE
056800                 THRU 3110-99-EXIT
056900        END-SEARCH
057000*----------------------------------------------------------------*
057100 8010-99-EXIT.   EXIT.
057200*----------------------------------------------------------------*
057300 8020-LOOP-BODY SECTION.
057400*----------------------------------------------------------------*
057500           SEARCH ALL WK-SEAT-TBL
057600              WHEN STBL-EVENT-ID(STBL-IDX) EQUAL CMD-EVENT-ID
057700               AND STBL-SEAT-ID(STBL-IDX)  EQUAL
057800                                            CMD-SEAT-ID(WK-SUB-I)
057900                 MOVE "LOCKED"        TO STBL-STATUS(STBL-IDX)
058000                 MOVE CMD-USER-ID     TO STBL-LOCKED-BY(STBL-IDX)
058100                 MOVE WK-NEW-LOCK-DATE TO
058200                                  STBL-LOCK-EXP-DATE(STBL-IDX)
058300                 MOVE WK-NEW-LOCK-TIME TO
058400                                  STBL-LOCK-EXP-TIME(STBL-IDX)
058500                 ADD 1 TO WK-TOT-LOCKED
058600           END-SEARCH
058700*----------------------------------------------------------------*
058800 8020-99-EXIT.   EXIT.
058900*----------------------------------------------------------------*
059000 8030-LOOP-BODY SECTION.
059100*----------------------------------------------------------------*
059200        SEARCH ALL WK-SEAT-TBL
059300           AT END
059400              MOVE "N" TO WK-CONFIRM-OK-SW
059500           WHEN STBL-EVENT-ID(STBL-IDX) EQUAL CMD-EVENT-ID
059600            AND STBL-SEAT-ID(STBL-IDX)  EQUAL
059700                                         CMD-SEAT-ID(WK-SUB-I)
059800              IF STBL-STATUS(STBL-IDX) NOT EQUAL "LOCKED"
059900                 OR STBL-LOCKED-BY(STBL-IDX) NOT EQUAL
060000                                                 CMD-USER-ID
060100                 MOVE "N" TO WK-CONFIRM-OK-SW
060200              END-IF
060300        END-SEARCH
060400*----------------------------------------------------------------*
060500 8030-99-EXIT.   EXIT.
060600*----------------------------------------------------------------*
060700 8040-LOOP-BODY SECTION.
060800*----------------------------------------------------------------*
060900           SEARCH ALL WK-SEAT-TBL
061000              WHEN STBL-EVENT-ID(STBL-IDX) EQUAL CMD-EVENT-ID
061100               AND STBL-SEAT-ID(STBL-IDX)  EQUAL
061200                                            CMD-SEAT-ID(WK-SUB-I)
061300                 MOVE "BOOKED"        TO STBL-STATUS(STBL-IDX)
061400                 MOVE CMD-USER-ID     TO STBL-BOOKED-BY(STBL-IDX)
061500                 MOVE CMD-BOOKING-ID  TO STBL-BOOKING-ID(STBL-IDX)
061600                 MOVE SPACES          TO STBL-LOCKED-BY(STBL-IDX)
061700                 MOVE ZERO        TO STBL-LOCK-EXP-DATE(STBL-IDX)
061800                 MOVE ZERO        TO STBL-LOCK-EXP-TIME(STBL-IDX)
061900                 ADD 1 TO WK-TOT-BOOKED
062000           END-SEARCH
062100*----------------------------------------------------------------*
062200 8040-99-EXIT.   EXIT.
062300*----------------------------------------------------------------*
062400 8050-LOOP-BODY SECTION.
062500*----------------------------------------------------------------*
062600        SEARCH ALL WK-SEAT-TBL
062700           AT END
062800              CONTINUE
062900           WHEN STBL-EVENT-ID(STBL-IDX) EQUAL CMD-EVENT-ID
063000            AND STBL-SEAT-ID(STBL-IDX)  EQUAL
063100                                         CMD-SEAT-ID(WK-SUB-I)
063200              IF STBL-LOCKED-BY(STBL-IDX) EQUAL CMD-USER-ID
063300                 MOVE "AVAILABLE"  TO STBL-STATUS(STBL-IDX)
063400                 MOVE SPACES       TO STBL-LOCKED-BY(STBL-IDX)
063500                 MOVE ZERO     TO STBL-LOCK-EXP-DATE(STBL-IDX)
063600                 MOVE ZERO     TO STBL-LOCK-EXP-TIME(STBL-IDX)
063700                 ADD 1 TO WK-TOT-RELEASED
063800              END-IF
063900        END-SEARCH
064000*----------------------------------------------------------------*
064100 8050-99-EXIT.   EXIT.
064200*----------------------------------------------------------------*
064300 8060-LOOP-BODY SECTION.
064400*----------------------------------------------------------------*
064500        SEARCH ALL WK-SEAT-TBL
064600           AT END
064700              CONTINUE
064800           WHEN STBL-EVENT-ID(STBL-IDX) EQUAL CMD-EVENT-ID
064900            AND STBL-SEAT-ID(STBL-IDX)  EQUAL
065000                                         CMD-SEAT-ID(WK-SUB-I)
065100              MOVE "AVAILABLE" TO STBL-STATUS(STBL-IDX)
065200              MOVE SPACES      TO STBL-LOCKED-BY(STBL-IDX)
065300              MOVE SPACES      TO STBL-BOOKED-BY(STBL-IDX)
065400              MOVE SPACES      TO STBL-BOOKING-ID(STBL-IDX)
065500              MOVE ZERO        TO STBL-LOCK-EXP-DATE(STBL-IDX)
065600              MOVE ZERO        TO STBL-LOCK-EXP-TIME(STBL-IDX)
065700              ADD 1 TO WK-TOT-CANCELLED
065800        END-SEARCH
065900*----------------------------------------------------------------*
066000 8060-99-EXIT.   EXIT.
066100*----------------------------------------------------------------*
066200 8070-LOOP-BODY SECTION.
066300*----------------------------------------------------------------*
066400        SET STBL-IDX TO WK-SUB-I
066500        IF STBL-STATUS(STBL-IDX) EQUAL "LOCKED"
066600           MOVE STBL-LOCK-EXP-DATE(STBL-IDX) TO
066700                                           WK-LOCK-EXP-DATE-PT
066800           MOVE STBL-LOCK-EXP-TIME(STBL-IDX) TO
066900                                           WK-LOCK-EXP-TIME-PT
067000           MOVE EVH-RUN-DATE TO WK-RUN-EXP-DATE-PT
067100           MOVE EVH-RUN-TIME TO WK-RUN-EXP-TIME-PT
067200           IF WK-LOCK-EXPIRY-NUM LESS WK-RUN-EXPIRY-NUM
067300              MOVE "AVAILABLE" TO STBL-STATUS(STBL-IDX)
067400              MOVE SPACES      TO STBL-LOCKED-BY(STBL-IDX)
067500              MOVE ZERO        TO STBL-LOCK-EXP-DATE(STBL-IDX)
067600              MOVE ZERO        TO STBL-LOCK-EXP-TIME(STBL-IDX)
067700              ADD 1 TO WK-TOT-EXPIRED
067800           END-IF
067900        END-IF
068000*----------------------------------------------------------------*
068100 8070-99-EXIT.   EXIT.
068200*----------------------------------------------------------------*
068300 8080-LOOP-BODY SECTION.
068400*----------------------------------------------------------------*
068500        SET STBL-IDX TO WK-SUB-I
068600        PERFORM 6100-ACCUMULATE-SECTION THRU 6100-99-EXIT
068700*----------------------------------------------------------------*
068800 8080-99-EXIT.   EXIT.
068900*----------------------------------------------------------------*
069000 8090-LOOP-BODY SECTION.
069100*----------------------------------------------------------------*
069200        SET WK-SECT-IDX TO WK-SUB-J
069300        MOVE SPACES TO RPT-LINE-AREA
069400        MOVE WSEC-SECTION-ID(WK-SECT-IDX)  TO RD-SECTION-ID
069500        MOVE WSEC-AVAIL-COUNT(WK-SECT-IDX) TO RD-AVAIL-COUNT
069600        MOVE WSEC-TOTAL-COUNT(WK-SECT-IDX) TO RD-TOTAL-COUNT
069700        MOVE WSEC-MIN-PRICE(WK-SECT-IDX)   TO RD-MIN-PRICE
069800        MOVE RPT-DETAIL-LINE TO SEATRPT-REC
069900        WRITE SEATRPT-REC
070000*----------------------------------------------------------------*
070100 8090-99-EXIT.   EXIT.
070200*----------------------------------------------------------------*
070300 8100-LOOP-BODY SECTION.
070400*----------------------------------------------------------------*
070500        SET WK-SECT-IDX TO WK-SUB-J
070600        IF WSEC-SECTION-ID(WK-SECT-IDX) EQUAL
070700                                      STBL-SECTION-ID(STBL-IDX)
070800           MOVE "Y" TO WK-FOUND-SW
070900        END-IF
071000*----------------------------------------------------------------*
071100 8100-99-EXIT.   EXIT.
071200*----------------------------------------------------------------*
071300 8110-LOOP-BODY SECTION.
071400*----------------------------------------------------------------*
071500        SET STBL-IDX TO WK-SUB-I
071600        MOVE STBL-SEAT-ID(STBL-IDX)   TO SEAT-ID OF SEATOUT-REC
071700        MOVE STBL-EVENT-ID(STBL-IDX)  TO
071800                                 SEAT-EVENT-ID OF SEATOUT-REC
071900        MOVE STBL-SECTION-ID(STBL-IDX) TO
072000                                 SEAT-SECTION-ID OF SEATOUT-REC
072100        MOVE STBL-ROW-LABEL(STBL-IDX) TO
072200                                 SEAT-ROW-LABEL OF SEATOUT-REC
072300        MOVE STBL-NUMBER(STBL-IDX) TO SEAT-NUMBER OF SEATOUT-REC
072400        MOVE STBL-STATUS(STBL-IDX) TO SEAT-STATUS OF SEATOUT-REC
072500        MOVE STBL-PRICE(STBL-IDX)  TO SEAT-PRICE OF SEATOUT-REC
072600        MOVE STBL-CURRENCY(STBL-IDX) TO
072700                                 SEAT-CURRENCY OF SEATOUT-REC
072800        MOVE STBL-LOCKED-BY(STBL-IDX) TO
072900                                 SEAT-LOCKED-BY OF SEATOUT-REC
073000        MOVE STBL-LOCK-EXP-DATE(STBL-IDX) TO
073100                          SEAT-LOCK-EXPIRES-DATE OF SEATOUT-REC
073200        MOVE STBL-LOCK-EXP-TIME(STBL-IDX) TO
073300                          SEAT-LOCK-EXPIRES-TIME OF SEATOUT-REC
073400        MOVE STBL-BOOKED-BY(STBL-IDX) TO
073500                                 SEAT-BOOKED-BY OF SEATOUT-REC
073600        MOVE STBL-BOOKING-ID(STBL-IDX) TO
073700                                 SEAT-BOOKING-ID OF SEATOUT-REC
073800        WRITE SEATOUT-REC FROM SEATOUT-REC
073900*----------------------------------------------------------------*
074000 8110-99-EXIT.   EXIT.
074100************** END OF PROGRAM SOURCE -  EVBSEAT ****************
074200******************************************************************

000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     EVBBKG.
000600 AUTHOR.         R PEREIRA.
000700 INSTALLATION.   EVENTHUB DATA CENTER - BOX OFFICE SYSTEMS.
000800 DATE-WRITTEN.   08 MAY 1995.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       EVENTHUB INTERNAL USE ONLY - BOX OFFICE STAFF.
001100*----------------------------------------------------------------*
001200*DESCRIPTION :  BOOKING SAGA ORCHESTRATOR. DRIVES EACH BOOKING
001300*               THROUGH ITS STATE MACHINE ONE SAGA EVENT AT A
001400*               TIME (INITIATE, REQUEST-PAYMENT, PAYMENT-SUCCESS,
001500*               CONFIRM, COMPENSATE, USER-CANCEL), PLUS THE
001600*               END-OF-CYCLE STALE-BOOKING EXPIRY SWEEP.
001700*----------------------------------------------------------------*
001800*    FILES.......:  DDNAME          LRECL       COPYBOOK
001900*                   BKGIN           00410       EVHBKG
002000*                   BKGOUT          00410       EVHBKG
002100*                   BKSIN           00080       EVHBKS
002200*                   BKSOUT          00080       EVHBKS
002300*                   BKGCMD          00400       (INLINE)
002400*----------------------------------------------------------------*
002500* HISTORY OF MODIFICATION:
002600*----------------------------------------------------------------*
002700* TAG     DATE       INIT   DESCRIPTION
002800* ------- ---------- ------ -----------------------------------
002900* EVH1201 08/05/1995 RKP    INITIAL VERSION
003000* EVH1230 14/03/1998 LSC    SERIAL SEARCH ON WK-BKG-TBL RATHER
003100*                           THAN SEARCH ALL - NEW BOOKINGS ARE
003200*                           APPENDED MID-RUN SO THE TABLE IS NOT
003300*                           KEPT IN ASCENDING BKG-ID ORDER
003400* EVH1244 19/11/1998 DMT    Y2K - EXPIRES/CONFIRMED/CANCELLED
003500*                           DATES NOW 4-DIGIT CENTURY
003600* EVH1270 03/06/2001 PJN    COMPENSATE (3500) NOW COMMON ROUTINE,
003700*                           CALLED FROM PAYMENT-FAILURE, USER
003800*                           CANCEL AND THE EXPIRE SWEEP ALIKE
003900* EVH1301 12/02/2006 SKO    CONFIRM-BOOKING GENERATES BKG-QR-
004000*                           TOKEN VIA 4100 BEFORE TICKET ISSUE
004050* EVH1751 14/03/2016 TJK    INITIALIZE-RUN (1000) WAS OPENING
004060*                           EVERY FILE WITH NO STATUS CHECK - ADD
004070*                           THE STANDARD OPEN-ERROR GUARD AND A
004080*                           Y900-ABNORMAL-TERMINATION PATH, PER
004090*                           THE DATA CENTER AUDIT - 16HOREM077
004100*----------------------------------------------------------------*
004200 EJECT
004300*================================================================*
004400*           E N V I R O N M E N T      D I V I S I O N           *
004500*================================================================*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-AS400.
004900 OBJECT-COMPUTER. IBM-AS400.
005000 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
005100                     ON STATUS IS U0-ON
005200                     OFF STATUS IS U0-OFF.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT BKGIN          ASSIGN TO DATABASE-BKGIN
005700      ORGANIZATION IS      SEQUENTIAL
005800      ACCESS MODE  IS      SEQUENTIAL
005900      FILE STATUS  IS      WK-C-FILE-STATUS.
006000
006100     SELECT BKGOUT         ASSIGN TO DATABASE-BKGOUT
006200      ORGANIZATION IS      SEQUENTIAL
006300      ACCESS MODE  IS      SEQUENTIAL
006400      FILE STATUS  IS      WK-C-FS-BKGOUT.
006500
006600     SELECT BKSIN          ASSIGN TO DATABASE-BKSIN
006700      ORGANIZATION IS      SEQUENTIAL
006800      ACCESS MODE  IS      SEQUENTIAL
006900      FILE STATUS  IS      WK-C-FS-BKSIN.
007000
007100     SELECT BKSOUT         ASSIGN TO DATABASE-BKSOUT
007200      ORGANIZATION IS      SEQUENTIAL
007300      ACCESS MODE  IS      SEQUENTIAL
007400      FILE STATUS  IS      WK-C-FS-BKSOUT.
007500
007600     SELECT BKGCMD         ASSIGN TO DATABASE-BKGCMD
007700      ORGANIZATION IS      SEQUENTIAL
007800      ACCESS MODE  IS      SEQUENTIAL
007900      FILE STATUS  IS      WK-C-FS-BKGCMD.
008000
008100*================================================================*
008200*                  D A T A      D I V I S I O N                  *
008300*================================================================*
008400 DATA DIVISION.
008500 FILE SECTION.
008600*
008700 FD  BKGIN
008800     RECORDING MODE IS F
008900     LABEL RECORD   IS STANDARD
009000     BLOCK CONTAINS 00 RECORDS.
009100 01  BKGIN-REC.
009200     COPY EVHBKG.
009300
009400 FD  BKGOUT
009500     RECORDING MODE IS F
009600     LABEL RECORD   IS STANDARD
009700     BLOCK CONTAINS 00 RECORDS.
009800 01  BKGOUT-REC.
009900     COPY EVHBKG.
010000
010100 FD  BKSIN
010200     RECORDING MODE IS F
010300     LABEL RECORD   IS STANDARD
010400     BLOCK CONTAINS 00 RECORDS.
010500 01  BKSIN-REC.
010600     COPY EVHBKS.
010700
010800 FD  BKSOUT
010900     RECORDING MODE IS F
011000     LABEL RECORD   IS STANDARD
011100     BLOCK CONTAINS 00 RECORDS.
011200 01  BKSOUT-REC.
011300     COPY EVHBKS.
011400
011500 FD  BKGCMD
011600     RECORDING MODE IS F
011700     LABEL RECORD   IS STANDARD
011800     BLOCK CONTAINS 00 RECORDS.
011900 01  BKGCMD-REC                     PIC X(400).
012000
012100*-----------------------------------------------------------------*
012200*                  WORKING-STORAGE SECTION                        *
012300*-----------------------------------------------------------------*
012400 WORKING-STORAGE SECTION.
012500
012600 01  FILLER                          PIC X(24) VALUE
012700     "** PROGRAM EVBBKG **".
012800
012900 01  WK-C-COMMON.
013000     COPY EVHCMWS.
013100
013200 01  WK-C-FILE-STATUS-GRP.
013300     05  WK-C-FS-BKGOUT              PIC X(02) VALUE "00".
013320         88  WK-C-FS-BKGOUT-OK                  VALUE "00".
013400     05  WK-C-FS-BKSIN               PIC X(02) VALUE "00".
013420         88  WK-C-FS-BKSIN-OK                   VALUE "00".
013500     05  WK-C-FS-BKSOUT              PIC X(02) VALUE "00".
013520         88  WK-C-FS-BKSOUT-OK                  VALUE "00".
013600     05  WK-C-FS-BKGCMD              PIC X(02) VALUE "00".
013620         88  WK-C-FS-BKGCMD-OK                  VALUE "00".
013650     05  FILLER                      PIC X(01) VALUE SPACE.
013700
013800 01  WK-EOF-SWITCHES.
013900     05  WK-BKGIN-EOF                PIC X(03) VALUE "NO ".
014000     05  WK-BKSIN-EOF                PIC X(03) VALUE "NO ".
014100     05  WK-BKGCMD-EOF               PIC X(03) VALUE "NO ".
014150     05  FILLER                      PIC X(01) VALUE SPACE.
014200
014300* ---------------- BOOKING TABLE (SERIAL SEARCH - EVH1230) ---*
014400 01  WK-BKG-TABLE.
014500     05  WK-BKG-TBL-COUNT            PIC 9(05) COMP VALUE ZERO.
014600     05  WK-BKG-TBL OCCURS 2000 TIMES
014700             INDEXED BY BTBL-IDX.
014800         10  BTBL-ID                 PIC X(36).
014900         10  BTBL-EVENT-ID           PIC X(36).
015000         10  BTBL-USER-ID            PIC X(36).
015100         10  BTBL-STATUS             PIC X(10).
015200         10  BTBL-SAGA-STATE         PIC X(22).
015300         10  BTBL-TOTAL-AMOUNT       PIC S9(9)V99 COMP-3.
015400         10  BTBL-CURRENCY           PIC X(03).
015500         10  BTBL-IDEMPOTENCY-KEY    PIC X(64).
015600         10  BTBL-PAYMENT-ID         PIC X(36).
015700         10  BTBL-SEAT-COUNT         PIC 9(03).
015800         10  BTBL-EXPIRES-DATE       PIC 9(08).
015900         10  BTBL-EXPIRES-TIME       PIC 9(06).
016000         10  BTBL-CONFIRMED-DATE     PIC 9(08).
016100         10  BTBL-CONFIRMED-TIME     PIC 9(06).
016200         10  BTBL-CANCELLED-DATE     PIC 9(08).
016300         10  BTBL-CANCELLED-TIME     PIC 9(06).
016400         10  BTBL-FAILURE-REASON     PIC X(80).
016500         10  BTBL-QR-TOKEN           PIC X(29).
016550     05  FILLER                      PIC X(01) VALUE SPACE.
016600
016700* ---------------- EXPIRY/NOW COMPARE AREA (REDEFINES) -------*
016800 01  WK-EXPIRY-COMBO.
016900     05  WK-EXP-DATE-PT              PIC 9(08).
017000     05  WK-EXP-TIME-PT              PIC 9(06).
017100 01  WK-EXPIRY-NUM REDEFINES WK-EXPIRY-COMBO
017200                                     PIC 9(14).
017300
017400 01  WK-NOW-COMBO.
017500     05  WK-NOW-DATE-PT              PIC 9(08).
017600     05  WK-NOW-TIME-PT              PIC 9(06).
017700 01  WK-NOW-NUM REDEFINES WK-NOW-COMBO
017800                                     PIC 9(14).
017900
018000* ---------------- BOOKING COMMAND TRANSACTION AREA ----------*
018100 01  WK-BKGCMD-AREA.
018200     05  CMD-TYPE                    PIC X(08).
018300*            INITIATE/REQPAY /PAYOK   /CONFIRM /COMPENSATE/
018400*            USRCANCL
018500     05  CMD-BOOKING-ID              PIC X(36).
018600     05  CMD-EVENT-ID                PIC X(36).
018700     05  CMD-USER-ID                 PIC X(36).
018800     05  CMD-IDEMPOTENCY-KEY         PIC X(64).
018900     05  CMD-TOTAL-AMOUNT            PIC S9(9)V99.
019000     05  CMD-CURRENCY                PIC X(03).
019100     05  CMD-PAYMENT-ID              PIC X(36).
019200     05  CMD-FAILURE-REASON          PIC X(80).
019300     05  CMD-SEAT-COUNT              PIC 9(03).
019400     05  CMD-SEAT-DTL OCCURS 20 TIMES.
019500         10  CMD-SEAT-ID             PIC X(36).
019600         10  CMD-SEAT-PRICE          PIC S9(7)V99.
019700     05  FILLER                      PIC X(35).
019800
019900* ---------------- NEW LOCK/CONFIRM WORK AREAS (REDEFINES) ---*
020000 01  WK-QR-WORK-AREA.
020100     05  WK-QR-BKG-PART              PIC X(08).
020200     05  WK-QR-EVT-PART              PIC X(08).
020300     05  WK-QR-USR-PART               PIC X(08).
020400     05  WK-QR-SEAT-COUNT-PART       PIC 9(03).
020500 01  WK-QR-WORK-NUM REDEFINES WK-QR-WORK-AREA
020600                                     PIC X(27).
020700
020800 01  WK-QR-CHECKSUM-AREA.
020900     05  WK-QR-ALPHABET              PIC X(64) VALUE
021000         "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwx"
021100-        "yz-".
021200     05  WK-QR-SUM                   PIC 9(09) COMP VALUE ZERO.
021300     05  WK-QR-DIV-QUOT               PIC 9(07) COMP VALUE ZERO.
021400     05  WK-QR-MOD                   PIC 9(02) VALUE ZERO.
021500     05  WK-QR-BYTE-IDX               PIC 9(02) COMP VALUE ZERO.
021600     05  WK-QR-ALPHA-IDX              PIC 9(02) COMP VALUE ZERO.
021700     05  WK-QR-ONE-CHAR               PIC X(01).
021800     05  WK-QR-TOKEN-OUT              PIC X(29).
021850     05  FILLER                      PIC X(01) VALUE SPACE.
021900
022000 01  WK-NEW-EXP-DATE                 PIC 9(08) VALUE ZERO.
022100 01  WK-NEW-EXP-TIME                 PIC 9(06) VALUE ZERO.
022200
022300* ---------------- CONTROL TOTALS (COMP PER SHOP STANDARD) ---*
022400 01  WK-CONTROL-TOTALS.
022500     05  WK-TOT-INITIATED            PIC 9(07) COMP VALUE ZERO.
022600     05  WK-TOT-CONFIRMED            PIC 9(07) COMP VALUE ZERO.
022700     05  WK-TOT-COMPENSATED          PIC 9(07) COMP VALUE ZERO.
022800     05  WK-TOT-EXPIRED              PIC 9(07) COMP VALUE ZERO.
022850     05  FILLER                      PIC X(01) VALUE SPACE.
022900
023000* ---------------- MISC SUBSCRIPTS/SWITCHES (COMP) ------------*
023050 77  WK-SUB-I                        PIC 9(05) COMP VALUE ZERO.
023100 01  WK-SUBSCRIPTS.
023300     05  WK-FOUND-SW                 PIC X(01) VALUE "N".
023400         88  WK-ENTRY-FOUND                     VALUE "Y".
023450     05  FILLER                      PIC X(01) VALUE SPACE.
023500
023600*================================================================*
023700 PROCEDURE DIVISION.
023800*================================================================*
023900*----------------------------------------------------------------*
024000 0000-MAIN-PROCESS SECTION.
024100*----------------------------------------------------------------*
024200     PERFORM 1000-INITIALIZE-RUN
024300        THRU 1000-99-EXIT.
024400
024500     PERFORM 2000-PROCESS-COMMANDS
024600        THRU 2000-99-EXIT
024700        UNTIL WK-BKGCMD-EOF EQUAL "YES".
024800
024900     PERFORM 5000-EXPIRE-STALE-BOOKINGS
025000        THRU 5000-99-EXIT.
025100
025200     PERFORM 9000-FINALIZE-RUN
025300        THRU 9000-99-EXIT.
025400*----------------------------------------------------------------*
025500 0000-99-EXIT.   EXIT.
025600*----------------------------------------------------------------*
025700*----------------------------------------------------------------*
025800 1000-INITIALIZE-RUN SECTION.
025900*----------------------------------------------------------------*
026000     ACCEPT EVH-RUN-DATE FROM DATE YYYYMMDD.
026100     ACCEPT EVH-RUN-TIME FROM TIME.
026200
026210     OPEN INPUT  BKGIN.
026220     IF NOT WK-C-SUCCESSFUL
026230        DISPLAY "EVBBKG - OPEN FILE ERROR - BKGIN"
026240        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026250        GO TO Y900-ABNORMAL-TERMINATION
026260     END-IF.
026270     OPEN INPUT  BKSIN.
026280     IF NOT WK-C-FS-BKSIN-OK
026290        DISPLAY "EVBBKG - OPEN FILE ERROR - BKSIN"
026300        DISPLAY "FILE STATUS IS " WK-C-FS-BKSIN
026310        GO TO Y900-ABNORMAL-TERMINATION
026320     END-IF.
026330     OPEN INPUT  BKGCMD.
026340     IF NOT WK-C-FS-BKGCMD-OK
026350        DISPLAY "EVBBKG - OPEN FILE ERROR - BKGCMD"
026360        DISPLAY "FILE STATUS IS " WK-C-FS-BKGCMD
026370        GO TO Y900-ABNORMAL-TERMINATION
026380     END-IF.
026390     OPEN OUTPUT BKGOUT.
026400     IF NOT WK-C-FS-BKGOUT-OK
026410        DISPLAY "EVBBKG - OPEN FILE ERROR - BKGOUT"
026420        DISPLAY "FILE STATUS IS " WK-C-FS-BKGOUT
026430        GO TO Y900-ABNORMAL-TERMINATION
026440     END-IF.
026450     OPEN OUTPUT BKSOUT.
026460     IF NOT WK-C-FS-BKSOUT-OK
026470        DISPLAY "EVBBKG - OPEN FILE ERROR - BKSOUT"
026480        DISPLAY "FILE STATUS IS " WK-C-FS-BKSOUT
026490        GO TO Y900-ABNORMAL-TERMINATION
026495     END-IF.
026800
026900     PERFORM 1100-LOAD-BOOKING-TABLE
027000        THRU 1100-99-EXIT
027100        UNTIL WK-BKGIN-EOF EQUAL "YES".
027200
027300     PERFORM 1200-COPY-BOOKED-SEATS
027400        THRU 1200-99-EXIT
027500        UNTIL WK-BKSIN-EOF EQUAL "YES".
027600*----------------------------------------------------------------*
027700 1000-99-EXIT.   EXIT.
027800*----------------------------------------------------------------*
027900*----------------------------------------------------------------*
028000 1100-LOAD-BOOKING-TABLE SECTION.
028100*----------------------------------------------------------------*
028200     READ BKGIN INTO BKGIN-REC.
028300     IF WK-C-AT-END
028400        MOVE "YES" TO WK-BKGIN-EOF
028500     ELSE
028600        ADD 1 TO WK-BKG-TBL-COUNT
028700        SET BTBL-IDX TO WK-BKG-TBL-COUNT
028800        MOVE BKG-ID                OF BKGIN-REC TO
028900                                   BTBL-ID(BTBL-IDX)
029000        MOVE BKG-EVENT-ID          OF BKGIN-REC TO
029100                                   BTBL-EVENT-ID(BTBL-IDX)
029200        MOVE BKG-USER-ID           OF BKGIN-REC TO
029300                                   BTBL-USER-ID(BTBL-IDX)
029400        MOVE BKG-STATUS            OF BKGIN-REC TO
029500                                   BTBL-STATUS(BTBL-IDX)
029600        MOVE BKG-SAGA-STATE        OF BKGIN-REC TO
029700                                   BTBL-SAGA-STATE(BTBL-IDX)
029800        MOVE BKG-TOTAL-AMOUNT      OF BKGIN-REC TO
029900                                   BTBL-TOTAL-AMOUNT(BTBL-IDX)
030000        MOVE BKG-CURRENCY          OF BKGIN-REC TO
030100                                   BTBL-CURRENCY(BTBL-IDX)
030200        MOVE BKG-IDEMPOTENCY-KEY   OF BKGIN-REC TO
030300                                   BTBL-IDEMPOTENCY-KEY(BTBL-IDX)
030400        MOVE BKG-PAYMENT-ID        OF BKGIN-REC TO
030500                                   BTBL-PAYMENT-ID(BTBL-IDX)
030600        MOVE BKG-SEAT-COUNT        OF BKGIN-REC TO
030700                                   BTBL-SEAT-COUNT(BTBL-IDX)
030800        MOVE BKG-EXPIRES-DATE      OF BKGIN-REC TO
030900                                   BTBL-EXPIRES-DATE(BTBL-IDX)
031000        MOVE BKG-EXPIRES-TIME      OF BKGIN-REC TO
031100                                   BTBL-EXPIRES-TIME(BTBL-IDX)
031200        MOVE BKG-CONFIRMED-DATE    OF BKGIN-REC TO
031300                                   BTBL-CONFIRMED-DATE(BTBL-IDX)
031400        MOVE BKG-CONFIRMED-TIME    OF BKGIN-REC TO
031500                                   BTBL-CONFIRMED-TIME(BTBL-IDX)
031600        MOVE BKG-CANCELLED-DATE    OF BKGIN-REC TO
031700                                   BTBL-CANCELLED-DATE(BTBL-IDX)
031800        MOVE BKG-CANCELLED-TIME    OF BKGIN-REC TO
031900                                   BTBL-CANCELLED-TIME(BTBL-IDX)
032000        MOVE BKG-FAILURE-REASON    OF BKGIN-REC TO
032100                                   BTBL-FAILURE-REASON(BTBL-IDX)
032200        MOVE BKG-QR-TOKEN          OF BKGIN-REC TO
032300                                   BTBL-QR-TOKEN(BTBL-IDX)
032400     END-IF.
032500*----------------------------------------------------------------*
032600 1100-99-EXIT.   EXIT.
032700*----------------------------------------------------------------*
032800*----------------------------------------------------------------*
032900 1200-COPY-BOOKED-SEATS SECTION.
033000*----------------------------------------------------------------*
033100     READ BKSIN INTO BKSIN-REC.
033200     IF WK-C-FS-BKSIN EQUAL "10"
033300        MOVE "YES" TO WK-BKSIN-EOF
033400     ELSE
033500        WRITE BKSOUT-REC FROM BKSIN-REC
033600     END-IF.
033700*----------------------------------------------------------------*
033800 1200-99-EXIT.   EXIT.
033900*----------------------------------------------------------------*
034000*----------------------------------------------------------------*
034100 2000-PROCESS-COMMANDS SECTION.
034200*----------------------------------------------------------------*
034300     READ BKGCMD INTO WK-BKGCMD-AREA.
034400     IF WK-C-FS-BKGCMD EQUAL "10"
034500        MOVE "YES" TO WK-BKGCMD-EOF
034600     ELSE
034700        EVALUATE CMD-TYPE
034800           WHEN "INITIATE"
034900              PERFORM 3100-INITIATE-BOOKING THRU 3100-99-EXIT
035000           WHEN "REQPAY  "
035100              PERFORM 3200-REQUEST-PAYMENT  THRU 3200-99-EXIT
035200           WHEN "PAYOK   "
035300              PERFORM 3300-PAYMENT-SUCCESS  THRU 3300-99-EXIT
035400           WHEN "CONFIRM "
035500              PERFORM 3400-CONFIRM-BOOKING  THRU 3400-99-EXIT
035600           WHEN "COMPENSA"
035700              PERFORM 3500-COMPENSATE-BOOKING THRU 3500-99-EXIT
035800           WHEN "USRCANCL"
035900              PERFORM 3600-USER-CANCEL-BOOKING THRU 3600-99-EXIT
036000           WHEN OTHER
036100              DISPLAY "EVBBKG - UNKNOWN COMMAND TYPE: " CMD-TYPE
036200        END-EVALUATE
036300     END-IF.
036400*----------------------------------------------------------------*
036500 2000-99-EXIT.   EXIT.
036600*----------------------------------------------------------------*
036700*----------------------------------------------------------------*
036800 3100-INITIATE-BOOKING SECTION.
036900*----------------------------------------------------------------*
037000*    A REPEATED INITIATE WITH THE SAME IDEMPOTENCY-KEY NEVER
037100*    CREATES A SECOND BOOKING - RETURNS THE ORIGINAL AS-IS.
037200*----------------------------------------------------------------*
037300     MOVE "N" TO WK-FOUND-SW.
037400     PERFORM 8010-LOOP-BODY THRU 8010-99-EXIT
037500        VARYING WK-SUB-I FROM 1 BY 1
037600        UNTIL WK-SUB-I GREATER WK-BKG-TBL-COUNT
037700        OR WK-ENTRY-FOUND.
037800
037900     IF WK-ENTRY-FOUND
038000        DISPLAY "EVBBKG - DUPLICATE INITIATE IGNORED - KEY "
038100           CMD-IDEMPOTENCY-KEY
038200     ELSE
038300        ADD 1 TO WK-BKG-TBL-COUNT
038400        SET BTBL-IDX TO WK-BKG-TBL-COUNT
038500        MOVE CMD-BOOKING-ID       TO BTBL-ID(BTBL-IDX)
038600        MOVE CMD-EVENT-ID         TO BTBL-EVENT-ID(BTBL-IDX)
038700        MOVE CMD-USER-ID          TO BTBL-USER-ID(BTBL-IDX)
038800        MOVE "PENDING"            TO BTBL-STATUS(BTBL-IDX)
038900        MOVE "SEATS_LOCKED"       TO BTBL-SAGA-STATE(BTBL-IDX)
039000        MOVE CMD-TOTAL-AMOUNT     TO BTBL-TOTAL-AMOUNT(BTBL-IDX)
039100        MOVE CMD-CURRENCY         TO BTBL-CURRENCY(BTBL-IDX)
039200        MOVE CMD-IDEMPOTENCY-KEY  TO
039300                                  BTBL-IDEMPOTENCY-KEY(BTBL-IDX)
039400        MOVE SPACES               TO BTBL-PAYMENT-ID(BTBL-IDX)
039500        MOVE CMD-SEAT-COUNT       TO BTBL-SEAT-COUNT(BTBL-IDX)
039600        PERFORM 9910-COMPUTE-EXPIRY-NOW-PLUS-TTL
039700           THRU 9910-99-EXIT
039800        MOVE WK-NEW-EXP-DATE TO BTBL-EXPIRES-DATE(BTBL-IDX)
039900        MOVE WK-NEW-EXP-TIME TO BTBL-EXPIRES-TIME(BTBL-IDX)
040000        MOVE ZERO            TO BTBL-CONFIRMED-DATE(BTBL-IDX)
040100        MOVE ZERO            TO BTBL-CONFIRMED-TIME(BTBL-IDX)
040200        MOVE ZERO            TO BTBL-CANCELLED-DATE(BTBL-IDX)
040300        MOVE ZERO            TO BTBL-CANCELLED-TIME(BTBL-IDX)
040400        MOVE SPACES          TO BTBL-FAILURE-REASON(BTBL-IDX)
040500        MOVE SPACES          TO BTBL-QR-TOKEN(BTBL-IDX)
040600
040700        PERFORM 8020-LOOP-BODY THRU 8020-99-EXIT
040800        VARYING WK-SUB-I FROM 1 BY 1
040900           UNTIL WK-SUB-I GREATER CMD-SEAT-COUNT
041000
041100        ADD 1 TO WK-TOT-INITIATED
041200        DISPLAY "EVBBKG - BOOKING.REQUESTED - " CMD-BOOKING-ID
041300     END-IF.
041400*----------------------------------------------------------------*
041500 3100-99-EXIT.   EXIT.
041600*----------------------------------------------------------------*
041700*----------------------------------------------------------------*
041800 3200-REQUEST-PAYMENT SECTION.
041900*----------------------------------------------------------------*
042000     PERFORM 9920-LOCATE-BOOKING THRU 9920-99-EXIT.
042100     IF WK-ENTRY-FOUND
042200        IF BTBL-SAGA-STATE(BTBL-IDX) EQUAL "SEATS_LOCKED"
042300           MOVE "PAYMENT_PENDING" TO BTBL-SAGA-STATE(BTBL-IDX)
042400           DISPLAY "EVBBKG - PAYMENT-INITIATE CMD EMITTED - "
042500              CMD-BOOKING-ID " AMT " BTBL-TOTAL-AMOUNT(BTBL-IDX)
042600        ELSE
042700           DISPLAY "EVBBKG - REQUEST-PAYMENT REJECTED - BAD "
042800              "SAGA STATE FOR " CMD-BOOKING-ID
042900        END-IF
043000     END-IF.
043100*----------------------------------------------------------------*
043200 3200-99-EXIT.   EXIT.
043300*----------------------------------------------------------------*
043400*----------------------------------------------------------------*
043500 3300-PAYMENT-SUCCESS SECTION.
043600*----------------------------------------------------------------*
043700     PERFORM 9920-LOCATE-BOOKING THRU 9920-99-EXIT.
043800     IF WK-ENTRY-FOUND
043900        IF BTBL-SAGA-STATE(BTBL-IDX) EQUAL "PAYMENT_PENDING"
044000           OR BTBL-SAGA-STATE(BTBL-IDX) EQUAL "PAYMENT_PROCESSING"
044100           MOVE "PAYMENT_COMPLETED" TO
044200                                  BTBL-SAGA-STATE(BTBL-IDX)
044300           MOVE CMD-PAYMENT-ID      TO
044400                                  BTBL-PAYMENT-ID(BTBL-IDX)
044500        ELSE
044600           DISPLAY "EVBBKG - PAYMENT-SUCCESS IGNORED - BAD "
044700              "SAGA STATE FOR " CMD-BOOKING-ID
044800        END-IF
044900     END-IF.
045000*----------------------------------------------------------------*
045100 3300-99-EXIT.   EXIT.
045200*----------------------------------------------------------------*
045300*----------------------------------------------------------------*
045400 3400-CONFIRM-BOOKING SECTION.
045500*----------------------------------------------------------------*
045600     PERFORM 9920-LOCATE-BOOKING THRU 9920-99-EXIT.
045700     IF WK-ENTRY-FOUND
045800        IF BTBL-SAGA-STATE(BTBL-IDX) EQUAL "PAYMENT_COMPLETED"
045900           MOVE "CONFIRMED"  TO BTBL-STATUS(BTBL-IDX)
046000           MOVE "TICKET_ISSUED" TO BTBL-SAGA-STATE(BTBL-IDX)
046100           MOVE EVH-RUN-DATE TO BTBL-CONFIRMED-DATE(BTBL-IDX)
046200           MOVE EVH-RUN-TIME TO BTBL-CONFIRMED-TIME(BTBL-IDX)
046300           PERFORM 4100-GENERATE-QR-TOKEN THRU 4100-99-EXIT
046400           MOVE WK-QR-TOKEN-OUT TO BTBL-QR-TOKEN(BTBL-IDX)
046500           DISPLAY "EVBBKG - SEATS-CONFIRM / BOOKING-CONFIRMED "
046600              "EMITTED - " CMD-BOOKING-ID
046700           MOVE "COMPLETED" TO BTBL-SAGA-STATE(BTBL-IDX)
046800           ADD 1 TO WK-TOT-CONFIRMED
046900        ELSE
047000           DISPLAY "EVBBKG - CONFIRM IGNORED - BAD SAGA STATE "
047100              "FOR " CMD-BOOKING-ID
047200        END-IF
047300     END-IF.
047400*----------------------------------------------------------------*
047500 3400-99-EXIT.   EXIT.
047600*----------------------------------------------------------------*
047700*----------------------------------------------------------------*
047800 3500-COMPENSATE-BOOKING SECTION.
047900*----------------------------------------------------------------*
048000*    COMMON COMPENSATION ROUTINE - SAFE TO RUN MORE THAN ONCE
048100*    AGAINST THE SAME BOOKING (SAME END STATE), NOT GUARDED BY A
048200*    STATE CHECK THE WAY THE FORWARD TRANSITIONS ARE.
048300*----------------------------------------------------------------*
048400     PERFORM 9920-LOCATE-BOOKING THRU 9920-99-EXIT.
048500     IF WK-ENTRY-FOUND
048600        MOVE "COMPENSATING" TO BTBL-SAGA-STATE(BTBL-IDX)
048700        MOVE CMD-FAILURE-REASON TO
048800                               BTBL-FAILURE-REASON(BTBL-IDX)
048900        IF BTBL-SEAT-COUNT(BTBL-IDX) GREATER ZERO
049000           DISPLAY "EVBBKG - SEATS-RELEASE CMD EMITTED - "
049100              CMD-BOOKING-ID
049200        END-IF
049300        IF BTBL-PAYMENT-ID(BTBL-IDX) NOT EQUAL SPACES
049400           DISPLAY "EVBBKG - PAYMENT-CANCEL CMD EMITTED - "
049500              CMD-BOOKING-ID
049600        END-IF
049700        DISPLAY "EVBBKG - BOOKING-FAILED EMITTED - "
049800           CMD-BOOKING-ID " REASON " CMD-FAILURE-REASON
049900        MOVE "CANCELLED" TO BTBL-STATUS(BTBL-IDX)
050000        MOVE "COMPENSATION_COMPLETED" TO
050100                               BTBL-SAGA-STATE(BTBL-IDX)
050200        MOVE EVH-RUN-DATE TO BTBL-CANCELLED-DATE(BTBL-IDX)
050300        MOVE EVH-RUN-TIME TO BTBL-CANCELLED-TIME(BTBL-IDX)
050400        ADD 1 TO WK-TOT-COMPENSATED
050500     END-IF.
050600*----------------------------------------------------------------*
050700 3500-99-EXIT.   EXIT.
050800*----------------------------------------------------------------*
050900*----------------------------------------------------------------*
051000 3600-USER-CANCEL-BOOKING SECTION.
051100*----------------------------------------------------------------*
051200     PERFORM 9920-LOCATE-BOOKING THRU 9920-99-EXIT.
051300     IF WK-ENTRY-FOUND
051400        IF BTBL-USER-ID(BTBL-IDX) NOT EQUAL CMD-USER-ID
051500           DISPLAY "EVBBKG - USER-CANCEL REJECTED - NOT OWNER "
051600              "OF " CMD-BOOKING-ID
051700        ELSE
051800           IF BTBL-STATUS(BTBL-IDX) EQUAL "CONFIRMED"
051900              DISPLAY "EVBBKG - PAYMENT-REFUND CMD EMITTED - "
052000                 CMD-BOOKING-ID
052100           END-IF
052200           MOVE "CANCELLED BY USER" TO CMD-FAILURE-REASON
052300           PERFORM 3500-COMPENSATE-BOOKING THRU 3500-99-EXIT
052400        END-IF
052500     END-IF.
052600*----------------------------------------------------------------*
052700 3600-99-EXIT.   EXIT.
052800*----------------------------------------------------------------*
052900*----------------------------------------------------------------*
053000 4100-GENERATE-QR-TOKEN SECTION.                                   EVH1301
053100*----------------------------------------------------------------*
053300*    BKG-ID(1:8) + EVENT-ID(1:8) + USER-ID(1:8) + SEAT-COUNT(3)
053400*    THEN APPENDS A 2-DIGIT MOD-97 CHECKSUM OF THE SUMMED BYTE
053500*    VALUES OF THAT 27-CHARACTER STRING.
053600*----------------------------------------------------------------*
053700     MOVE BTBL-ID(BTBL-IDX)(1:8)         TO WK-QR-BKG-PART.
053800     MOVE BTBL-EVENT-ID(BTBL-IDX)(1:8)   TO WK-QR-EVT-PART.
053900     MOVE BTBL-USER-ID(BTBL-IDX)(1:8)    TO WK-QR-USR-PART.
054000     MOVE BTBL-SEAT-COUNT(BTBL-IDX)      TO WK-QR-SEAT-COUNT-PART.
054100
054200*    NO INTRINSIC FUNCTIONS ON THIS SHOP'S COMPILER - THE BYTE
054300*    "VALUE" USED FOR THE CHECKSUM IS THIS PROGRAM'S OWN 1-64
054400*    POSITION IN WK-QR-ALPHABET, NOT THE TRUE EBCDIC/ASCII CODE -
054500*    IT ONLY HAS TO BE DETERMINISTIC, NOT A PARTICULAR ENCODING.
054600     MOVE ZERO TO WK-QR-SUM.
054700     PERFORM 8040-LOOP-BODY THRU 8040-99-EXIT
054800        VARYING WK-QR-BYTE-IDX FROM 1 BY 1
054900        UNTIL WK-QR-BYTE-IDX GREATER 27.
055000     DIVIDE WK-QR-SUM BY 97 GIVING WK-QR-DIV-QUOT
055100                           REMAINDER WK-QR-MOD.
055200
055300     STRING WK-QR-WORK-NUM DELIMITED BY SIZE
055400            WK-QR-MOD      DELIMITED BY SIZE
055500            INTO WK-QR-TOKEN-OUT.
055600*----------------------------------------------------------------*
055700 4100-99-EXIT.   EXIT.
055800*----------------------------------------------------------------*
055900*----------------------------------------------------------------*
056000 5000-EXPIRE-STALE-BOOKINGS SECTION.
056100*----------------------------------------------------------------*
056200*    RUNS ONCE PER BATCH CYCLE - ANY PAYMENT_PENDING BOOKING
056300*    WHOSE EXPIRES-AT IS STRICTLY BEFORE "NOW" IS COMPENSATED.
056400*----------------------------------------------------------------*
056500     MOVE EVH-RUN-DATE TO WK-NOW-DATE-PT.
056600     MOVE EVH-RUN-TIME TO WK-NOW-TIME-PT.
056700     PERFORM 8050-LOOP-BODY THRU 8050-99-EXIT
056800        VARYING WK-SUB-I FROM 1 BY 1
056900        UNTIL WK-SUB-I GREATER WK-BKG-TBL-COUNT.
057000*----------------------------------------------------------------*
057100 5000-99-EXIT.   EXIT.
057200*----------------------------------------------------------------*
057300*----------------------------------------------------------------*
057400 9000-FINALIZE-RUN SECTION.
057500*----------------------------------------------------------------*
057600     PERFORM 8060-LOOP-BODY THRU 8060-99-EXIT
057700        VARYING WK-SUB-I FROM 1 BY 1
057800        UNTIL WK-SUB-I GREATER WK-BKG-TBL-COUNT.
057900
058000     DISPLAY "***************************".
058100     DISPLAY "*  EVBBKG RUN COMPLETE    *".
058200     DISPLAY "***************************".
058300     DISPLAY "*BOOKINGS INITIATED..:" WK-TOT-INITIATED "*".
058400     DISPLAY "*BOOKINGS CONFIRMED..:" WK-TOT-CONFIRMED "*".
058500     DISPLAY "*BOOKINGS COMPENSATED:" WK-TOT-COMPENSATED "*".
058600     DISPLAY "*STALE EXPIRED.......:" WK-TOT-EXPIRED "*".
058700     DISPLAY "***************************".
058800
058900     CLOSE BKGIN BKSIN BKGCMD BKGOUT BKSOUT.
059000     STOP RUN.
059100*----------------------------------------------------------------*
059200 9000-99-EXIT.   EXIT.
059210*----------------------------------------------------------------*
059220*----------------------------------------------------------------*
059230 Y900-ABNORMAL-TERMINATION SECTION.                              EVH1751
059240*----------------------------------------------------------------*
059250     DISPLAY "EVBBKG - ABNORMAL TERMINATION - RUN ABORTED".
059260     CLOSE BKGIN BKSIN BKGCMD BKGOUT BKSOUT.
059270     STOP RUN.
059280*----------------------------------------------------------------*
059290 Y900-99-EXIT.   EXIT.
059300*----------------------------------------------------------------*
059400*----------------------------------------------------------------*
059500 9910-COMPUTE-EXPIRY-NOW-PLUS-TTL SECTION.
059600*----------------------------------------------------------------*
059700     MOVE EVH-RUN-DATE TO WK-NEW-EXP-DATE.
059800     COMPUTE WK-NEW-EXP-TIME ROUNDED =
059900        EVH-RUN-TIME + ((EVH-SEAT-LOCK-TTL-SECS / 60) * 100).
060000*----------------------------------------------------------------*
060100 9910-99-EXIT.   EXIT.
060200*----------------------------------------------------------------*
060300*----------------------------------------------------------------*
060400 9920-LOCATE-BOOKING SECTION.
060500*----------------------------------------------------------------*
060600     MOVE "N" TO WK-FOUND-SW.
060700     PERFORM 8070-LOOP-BODY THRU 8070-99-EXIT
060800        VARYING WK-SUB-I FROM 1 BY 1
060900        UNTIL WK-SUB-I GREATER WK-BKG-TBL-COUNT
061000        OR WK-ENTRY-FOUND.
061100     IF NOT WK-ENTRY-FOUND
061200        DISPLAY "EVBBKG - BOOKING NOT FOUND - " CMD-BOOKING-ID
061300     END-IF.
061400*----------------------------------------------------------------*
061500 9920-99-EXIT.   EXIT.
061600*----------------------------------------------------------------*
061700*----------------------------------------------------------------*
061800 8010-LOOP-BODY SECTION.
061900*----------------------------------------------------------------*
062000        SET BTBL-IDX TO WK-SUB-I
062100        IF BTBL-IDEMPOTENCY-KEY(BTBL-IDX) EQUAL
062200                                       CMD-IDEMPOTENCY-KEY
062300           MOVE "Y" TO WK-FOUND-SW
062400        END-IF
062500*----------------------------------------------------------------*
062600 8010-99-EXIT.   EXIT.
062700*----------------------------------------------------------------*
062800 8020-LOOP-BODY SECTION.
062900*----------------------------------------------------------------*
063000           MOVE CMD-BOOKING-ID      TO BKS-BOOKING-ID OF
063100                                                     BKSOUT-REC
063200           MOVE CMD-SEAT-ID(WK-SUB-I) TO BKS-SEAT-ID OF
063300                                                     BKSOUT-REC
063400           MOVE CMD-SEAT-PRICE(WK-SUB-I) TO BKS-PRICE OF
063500                                                     BKSOUT-REC
063600           WRITE BKSOUT-REC
063700*----------------------------------------------------------------*
063800 8020-99-EXIT.   EXIT.
063900*----------------------------------------------------------------*
064000 8030-LOOP-BODY SECTION.
064100*----------------------------------------------------------------*
064200           CONTINUE
064300*----------------------------------------------------------------*
064400 8030-99-EXIT.   EXIT.
064500*----------------------------------------------------------------*
064600 8040-LOOP-BODY SECTION.
064700*----------------------------------------------------------------*
064800        MOVE WK-QR-WORK-NUM(WK-QR-BYTE-IDX:1) TO WK-QR-ONE-CHAR
064900        PERFORM 8030-LOOP-BODY THRU 8030-99-EXIT
065000        VARYING WK-QR-ALPHA-IDX FROM 1 BY 1
065100           UNTIL WK-QR-ALPHA-IDX GREATER 64
065200           OR WK-QR-ALPHABET(WK-QR-ALPHA-IDX:1) EQUAL
065300                                                WK-QR-ONE-CHAR
065400        ADD WK-QR-ALPHA-IDX TO WK-QR-SUM
065500*----------------------------------------------------------------*
065600 8040-99-EXIT.   EXIT.
065700*----------------------------------------------------------------*
065800 8050-LOOP-BODY SECTION.
065900*----------------------------------------------------------------*
066000        SET BTBL-IDX TO WK-SUB-I
066100        IF BTBL-SAGA-STATE(BTBL-IDX) EQUAL "PAYMENT_PENDING"
066200           MOVE BTBL-EXPIRES-DATE(BTBL-IDX) TO WK-EXP-DATE-PT
066300           MOVE BTBL-EXPIRES-TIME(BTBL-IDX) TO WK-EXP-TIME-PT
066400           IF WK-EXPIRY-NUM LESS WK-NOW-NUM
066500              MOVE BTBL-ID(BTBL-IDX) TO CMD-BOOKING-ID
066600              MOVE "PAYMENT TIMEOUT - BOOKING EXPIRED" TO
066700                                             CMD-FAILURE-REASON
066800              PERFORM 3500-COMPENSATE-BOOKING THRU 3500-99-EXIT
066900              ADD 1 TO WK-TOT-EXPIRED
067000           END-IF
067100        END-IF
067200*----------------------------------------------------------------*
067300 8050-99-EXIT.   EXIT.
067400*----------------------------------------------------------------*
067500 8060-LOOP-BODY SECTION.
067600*----------------------------------------------------------------*
067700        SET BTBL-IDX TO WK-SUB-I
067800        MOVE BTBL-ID(BTBL-IDX)        TO BKG-ID OF BKGOUT-REC
067900        MOVE BTBL-EVENT-ID(BTBL-IDX)  TO
068000                                    BKG-EVENT-ID OF BKGOUT-REC
068100        MOVE BTBL-USER-ID(BTBL-IDX)   TO
068200                                    BKG-USER-ID OF BKGOUT-REC
068300        MOVE BTBL-STATUS(BTBL-IDX)    TO
068400                                    BKG-STATUS OF BKGOUT-REC
068500        MOVE BTBL-SAGA-STATE(BTBL-IDX) TO
068600                                    BKG-SAGA-STATE OF BKGOUT-REC
068700        MOVE BTBL-TOTAL-AMOUNT(BTBL-IDX) TO
068800                                    BKG-TOTAL-AMOUNT OF
068900                                                     BKGOUT-REC
069000        MOVE BTBL-CURRENCY(BTBL-IDX)  TO
069100                                    BKG-CURRENCY OF BKGOUT-REC
069200        MOVE BTBL-IDEMPOTENCY-KEY(BTBL-IDX) TO
069300                                    BKG-IDEMPOTENCY-KEY OF
069400                                                     BKGOUT-REC
069500        MOVE BTBL-PAYMENT-ID(BTBL-IDX) TO
069600                                    BKG-PAYMENT-ID OF BKGOUT-REC
069700        MOVE BTBL-SEAT-COUNT(BTBL-IDX) TO
069800                                    BKG-SEAT-COUNT OF BKGOUT-REC
069900        MOVE BTBL-EXPIRES-DATE(BTBL-IDX) TO
070000                                    BKG-EXPIRES-DATE OF
070100                                                     BKGOUT-REC
070200        MOVE BTBL-EXPIRES-TIME(BTBL-IDX) TO
070300                                    BKG-EXPIRES-TIME OF
070400                                                     BKGOUT-REC
070500        MOVE BTBL-CONFIRMED-DATE(BTBL-IDX) TO
070600                                    BKG-CONFIRMED-DATE OF
070700                                                     BKGOUT-REC
070800        MOVE BTBL-CONFIRMED-TIME(BTBL-IDX) TO
070900                                    BKG-CONFIRMED-TIME OF
071000                                                     BKGOUT-REC
071100        MOVE BTBL-CANCELLED-DATE(BTBL-IDX) TO
071200                                    BKG-CANCELLED-DATE OF
071300                                                     BKGOUT-REC
071400        MOVE BTBL-CANCELLED-TIME(BTBL-IDX) TO
071500                                    BKG-CANCELLED-TIME OF
071600                                                     BKGOUT-REC
071700        MOVE BTBL-FAILURE-REASON(BTBL-IDX) TO
071800                                    BKG-FAILURE-REASON OF
071900                                                     BKGOUT-REC
072000        MOVE BTBL-QR-TOKEN(BTBL-IDX) TO
072100                                    BKG-QR-TOKEN OF BKGOUT-REC
072200        WRITE BKGOUT-REC
072300*----------------------------------------------------------------*
072400 8060-99-EXIT.   EXIT.
072500*----------------------------------------------------------------*
072600 8070-LOOP-BODY SECTION.
072700*----------------------------------------------------------------*
072800        SET BTBL-IDX TO WK-SUB-I
072900        IF BTBL-ID(BTBL-IDX) EQUAL CMD-BOOKING-ID
073000           MOVE "Y" TO WK-FOUND-SW
073100        END-IF
073200*----------------------------------------------------------------*
073300 8070-99-EXIT.   EXIT.
073400******************************************************************
073500************** END OF PROGRAM SOURCE -  EVBBKG *****************
073600******************************************************************
